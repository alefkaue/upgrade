000100******************************************************************
000200* ANALIMPO  -  ANALISIS DE SOLICITUDES DE IMPORTACION (U3)
000300* Tercer y ultimo paso del batch de analisis financiero personal.
000400* Lee las solicitudes de importacion, invoca a IMPORTA para el
000500* desglose de costos (flete, impuesto de importacion, ICMS) y a
000600* TRATAPRE para formatear los importes en el listado; cuando la
000700* solicitud trae un precio nacional de comparacion emite el
000800* veredicto de conveniencia.  Al finalizar, relee los renglones
000900* de totales de control (CTLTOT) dejados por ANALOFER y ANALPROY
001000* y cierra el listado con la pagina final de totales generales
001100* de toda la corrida.
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.     ANALIMPO.
001500 AUTHOR.         C. PEREZ.
001600 INSTALLATION.   PROCESADORA DE CREDITO AUSTRAL S.A.
001700 DATE-WRITTEN.   03/08/1995.
001800 DATE-COMPILED.
001900 SECURITY.       CONFIDENCIAL - USO INTERNO DEL AREA DE SISTEMAS.
002000*----------------------------------------------------------------*
002100* HISTORIAL DE MODIFICACIONES                                    *
002200*----------------------------------------------------------------*
002300* FECHA      AUTOR   PEDIDO      DESCRIPCION                     *
002400*----------------------------------------------------------------*
002500* 03/08/1995 CPE     TP-0173     VERSION INICIAL: DESGLOSE DE     TP0173  
002600*                                COSTOS DE IMPORTACION.
002700* 22/09/1997 NBE     TP-0231     AGREGADO EL VEREDICTO DE         TP0231  
002800*                                CONVENIENCIA CONTRA EL PRECIO
002900*                                NACIONAL DE PLAZA.
003000* 25/02/1999 SUR     TP-0263     REVISION Y2K DE LOS CAMPOS DE    TP0263  
003100*                                FECHA DE ENCABEZADO; SIN
003200*                                CAMBIOS FUNCIONALES.
003300* 12/06/2010 RGA     TP-0331     SE UNIFICA EL FORMATEO DE        TP0331  
003400*                                IMPORTES DEL LISTADO CON EL
003500*                                NUEVO CALLABLE TRATAPRE.
003600* 20/09/2012 CPE     TP-0351     SE AGREGA LA RELECTURA DE LOS    TP0351  
003700*                                RENGLONES DE CTLTOT DE LOS
003800*                                PASOS ANALOFER Y ANALPROY Y LA
003900*                                PAGINA FINAL DE TOTALES
004000*                                GENERALES DE LA CORRIDA.
004100*----------------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     UPSI-0 ON  STATUS IS WS-MODO-TRAZA-ON
004600            OFF STATUS IS WS-MODO-TRAZA-OFF.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     SELECT ENT-IMPORTACIONES
005200         ASSIGN TO 'IMPORTS'
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS FS-IMPORT.
005500
005600     SELECT SAL-INFORME
005700         ASSIGN TO 'INFORME'
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FS-INFORME.
006000
006100     SELECT ENT-CTLTOT
006200         ASSIGN TO 'CTLTOT'
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FS-CTLTOT.
006500
006600*----------------------------------------------------------------*
006700 DATA DIVISION.
006800
006900 FILE SECTION.
007000
007100 FD  ENT-IMPORTACIONES.
007200     COPY IMPORTAC.
007300
007400 FD  SAL-INFORME.
007500 01  WS-SAL-INFORME-REG.
007600     05  WS-SAL-INFORME-DATO         PIC X(130).
007700     05  FILLER                      PIC X(002).
007800
007900 FD  ENT-CTLTOT.
008000     COPY CTLTOT.
008100
008200*----------------------------------------------------------------*
008300 WORKING-STORAGE SECTION.
008400*----------------------------------------------------------------*
008500*    FORMATO DE LOS RENGLONES DEL LISTADO                        *
008600*----------------------------------------------------------------*
008700     COPY INFORME.
008800
008900*----------------------------------------------------------------*
009000*    VARIABLES FILE STATUS ENTRADA/SALIDA                        *
009100*----------------------------------------------------------------*
009200 01  FS-STATUS.
009300     05  FS-IMPORT                  PIC X(02).
009400         88  FS-IMPORT-OK                VALUE '00'.
009500         88  FS-IMPORT-EOF               VALUE '10'.
009600         88  FS-IMPORT-NFD                VALUE '35'.
009700     05  FS-INFORME                 PIC X(02).
009800         88  FS-INFORME-OK               VALUE '00'.
009900     05  FS-CTLTOT                  PIC X(02).
010000         88  FS-CTLTOT-OK                VALUE '00'.
010100         88  FS-CTLTOT-EOF               VALUE '10'.
010200         88  FS-CTLTOT-NFD                VALUE '35'.
010300     05  FILLER                     PIC X(02).
010400
010500*----------------------------------------------------------------*
010600*    DECLARACION DE VARIABLES DEL PROGRAMA                       *
010700*----------------------------------------------------------------*
010800 01  WS-INDICADORES.
010900     05  WS-IND-COMPARA             PIC X(01) VALUE 'N'.
011000         88  WS-HAY-COMPARACION         VALUE 'S'.
011100*    REDEFINE PARA INSPECCION DEL INDICADOR EN TRAZA (DEBUG)
011200     05  WS-IND-ALFA REDEFINES WS-IND-COMPARA
011300                                    PIC X(01).
011400     05  FILLER                     PIC X(02) VALUE SPACES.
011500
011600 01  WS-CONTADORES.
011700     05  WS-CNT-SOLICITUDES         PIC S9(06) COMP VALUE ZERO.
011800     05  FILLER                     PIC X(02) VALUE SPACES.
011900
012000*    CONTADOR DE PAGINA, NIVEL 77 POR USO Y COSTUMBRE DEL AREA
012100 77  WS-PAGINA                      PIC S9(05) COMP VALUE ZERO.
012200*    REDEFINE DEL CONTADOR DE PAGINA PARA VOLCADO EN TRAZA
012300 77  WS-PAGINA-ALFA REDEFINES WS-PAGINA
012400                                    PIC X(04).
012500
012600 01  WS-CURRENT-DATE-FIELDS.
012700     05  WS-CURRENT-DATE.
012800         10  WS-CURRENT-YEAR        PIC 9(04).
012900         10  WS-CURRENT-MONTH       PIC 9(02).
013000         10  WS-CURRENT-DAY         PIC 9(02).
013100*    REDEFINE DE LA FECHA DEL SISTEMA PARA VOLCADO EN TRAZA
013200     05  WS-CURRENT-DATE-ALFA REDEFINES WS-CURRENT-DATE
013300                                    PIC X(08).
013400     05  FILLER                     PIC X(02) VALUE SPACES.
013500
013600*----------------------------------------------------------------*
013700*    TOTALES GENERALES DE LA CORRIDA (RELEIDOS DE CTLTOT)        *
013800*----------------------------------------------------------------*
013900 01  WS-TOTALES-FINALES.
014000     05  WS-FIN-USUARIOS            PIC S9(06) COMP VALUE ZERO.
014100*    REDEFINE DEL TOTAL DE USUARIOS PARA VOLCADO EN TRAZA
014200     05  WS-FIN-USUARIOS-ALFA REDEFINES WS-FIN-USUARIOS
014300                                    PIC X(04).
014400     05  WS-FIN-CASOS               PIC S9(06) COMP VALUE ZERO.
014500     05  WS-FIN-OFERTAS             PIC S9(06) COMP VALUE ZERO.
014600     05  WS-FIN-ITEMS               PIC S9(06) COMP VALUE ZERO.
014700     05  WS-FIN-PROYECTOS           PIC S9(06) COMP VALUE ZERO.
014800     05  WS-FIN-SOLICITUDES         PIC S9(06) COMP VALUE ZERO.
014900     05  WS-FIN-ERRORES             PIC S9(06) COMP VALUE ZERO.
015000     05  FILLER                     PIC X(02) VALUE SPACES.
015100
015200*----------------------------------------------------------------*
015300*    AREA DE INTERFAZ CON IMPORTA                                *
015400*----------------------------------------------------------------*
015500 01  WS-IMPORTA-AREA.
015600     05  WS-IMP-PRECIO-USD          PIC S9(08)V99.
015700     05  WS-IMP-FLETE-USD           PIC S9(08)V99.
015800     05  WS-IMP-PRECIO-NAC          PIC S9(10)V99.
015900     05  WS-IMP-REMESSA-CONF        PIC X(01).
016000     05  WS-IMP-COTIZACION          PIC S9(03)V9999.
016100     05  WS-IMP-TOTAL-USD           PIC S9(08)V99.
016200     05  WS-IMP-BASE-BRL            PIC S9(10)V99.
016300     05  WS-IMP-IMPUESTO            PIC S9(10)V99.
016400     05  WS-IMP-ICMS                PIC S9(10)V99.
016500     05  WS-IMP-TOTAL-BRL           PIC S9(10)V99.
016600     05  WS-IMP-VEREDICTO           PIC X(08).
016700     05  WS-IMP-AHORRO              PIC S9(10)V99.
016800     05  WS-IMP-PCT-DIF             PIC S9(03)V9.
016900     05  FILLER                     PIC X(04).
017000
017100*----------------------------------------------------------------*
017200*    AREA DE INTERFAZ CON TRATAPRE (MODO FORMATEAR)              *
017300*----------------------------------------------------------------*
017400 01  WS-TRATAPRE-AREA.
017500     05  WS-TRA-MODO                PIC X(01).
017600     05  WS-TRA-MONEDA              PIC X(01).
017700     05  WS-TRA-TEXTO-ENTRADA       PIC X(24).
017800     05  WS-TRA-IMPORTE             PIC S9(10)V99.
017900     05  WS-TRA-TEXTO-SALIDA        PIC X(18).
018000     05  WS-TRA-VALIDO              PIC X(01).
018100     05  FILLER                     PIC X(04).
018200
018300*----------------------------------------------------------------*
018400 PROCEDURE DIVISION.
018500*----------------------------------------------------------------*
018600
018700     PERFORM 1000-INICIAR-PROGRAMA
018800        THRU 1000-INICIAR-PROGRAMA-FIN.
018900
019000     PERFORM 2000-PROCESAR-PROGRAMA
019100        THRU 2000-PROCESAR-PROGRAMA-FIN
019200        UNTIL FS-IMPORT-EOF.
019300
019400     PERFORM 3000-FINALIZAR-PROGRAMA
019500        THRU 3000-FINALIZAR-PROGRAMA-FIN.
019600
019700     DISPLAY 'ANALIMPO - SOLICITUDES PROCESADAS: '
019800              WS-CNT-SOLICITUDES.
019900
020000     STOP RUN.
020100
020200*----------------------------------------------------------------*
020300 1000-INICIAR-PROGRAMA.
020400
020500     PERFORM 1100-ABRIR-ARCHIVOS
020600        THRU 1100-ABRIR-ARCHIVOS-FIN.
020700
020800     ACCEPT WS-CURRENT-DATE FROM DATE.
020900
021000     PERFORM 1200-IMPRIMIR-ENCABEZADO
021100        THRU 1200-IMPRIMIR-ENCABEZADO-FIN.
021200
021300     PERFORM 1300-LEER-IMPORT
021400        THRU 1300-LEER-IMPORT-FIN.
021500
021600 1000-INICIAR-PROGRAMA-FIN.
021700     EXIT.
021800
021900*----------------------------------------------------------------*
022000 1100-ABRIR-ARCHIVOS.
022100
022200     OPEN INPUT ENT-IMPORTACIONES.
022300     EVALUATE TRUE
022400         WHEN FS-IMPORT-OK
022500             CONTINUE
022600         WHEN FS-IMPORT-NFD
022700             DISPLAY 'ANALIMPO - NO EXISTE ARCH. IMPORTS'
022800             STOP RUN
022900         WHEN OTHER
023000             DISPLAY 'ANALIMPO - ERROR APERT. IMPORTS: '
023100                      FS-IMPORT
023200             STOP RUN
023300     END-EVALUATE.
023400
023500     OPEN EXTEND SAL-INFORME.
023600     IF NOT FS-INFORME-OK
023700        DISPLAY 'ANALIMPO - ERROR APERT. INFORME : '
023800                 FS-INFORME
023900        STOP RUN
024000     END-IF.
024100
024200 1100-ABRIR-ARCHIVOS-FIN.
024300     EXIT.
024400
024500*----------------------------------------------------------------*
024600 1200-IMPRIMIR-ENCABEZADO.
024700
024800     ADD 1 TO WS-PAGINA.
024900     MOVE WS-PAGINA           TO WS-INF-ENC-PAGINA.
025000     MOVE 'ANALISIS DE SOLICITUDES DE IMPORTACION'
025100                              TO WS-INF-ENC-TITULO.
025200     MOVE WS-CURRENT-DAY      TO WS-INF-ENC-DIA.
025300     MOVE WS-CURRENT-MONTH    TO WS-INF-ENC-MES.
025400     MOVE WS-CURRENT-YEAR     TO WS-INF-ENC-ANIO.
025500
025600     MOVE WS-INF-ENCAB-1      TO WS-SAL-INFORME-REG.
025700     WRITE WS-SAL-INFORME-REG.
025800     MOVE WS-INF-ENCAB-2      TO WS-SAL-INFORME-REG.
025900     WRITE WS-SAL-INFORME-REG.
026000     MOVE WS-INF-NUMERALES    TO WS-SAL-INFORME-REG.
026100     WRITE WS-SAL-INFORME-REG.
026200
026300 1200-IMPRIMIR-ENCABEZADO-FIN.
026400     EXIT.
026500
026600*----------------------------------------------------------------*
026700 1300-LEER-IMPORT.
026800
026900     READ ENT-IMPORTACIONES
027000         AT END
027100             CONTINUE
027200     END-READ.
027300
027400 1300-LEER-IMPORT-FIN.
027500     EXIT.
027600
027700*----------------------------------------------------------------*
027800 2000-PROCESAR-PROGRAMA.
027900
028000     MOVE 'N' TO WS-IND-COMPARA.
028100     MOVE WS-ENT-IMP-PRECIO-USD    TO WS-IMP-PRECIO-USD.
028200     MOVE WS-ENT-IMP-FLETE-USD     TO WS-IMP-FLETE-USD.
028300     MOVE WS-ENT-IMP-PRECIO-NAC    TO WS-IMP-PRECIO-NAC.
028400     MOVE WS-ENT-IMP-REMESSA-CONF  TO WS-IMP-REMESSA-CONF.
028500     MOVE WS-ENT-IMP-COTIZACION    TO WS-IMP-COTIZACION.
028600
028700     CALL 'IMPORTA' USING WS-IMPORTA-AREA.
028800
028900     IF WS-ENT-IMP-PRECIO-NAC > 0
029000        MOVE 'S' TO WS-IND-COMPARA
029100     END-IF.
029200
029300     PERFORM 2100-IMP-ENCAB-SOLICITUD
029400        THRU 2100-IMP-ENCAB-SOLICITUD-FIN.
029500
029600     PERFORM 2200-IMP-DESGLOSE-COSTOS
029700        THRU 2200-IMP-DESGLOSE-COSTOS-FIN.
029800
029900     IF WS-HAY-COMPARACION
030000        PERFORM 2300-IMP-COMPARACION
030100           THRU 2300-IMP-COMPARACION-FIN
030200     END-IF.
030300
030400     PERFORM 9000-TRAZA-DEBUG
030500        THRU 9000-TRAZA-DEBUG-FIN.
030600
030700     ADD 1 TO WS-CNT-SOLICITUDES.
030800
030900     PERFORM 1300-LEER-IMPORT
031000        THRU 1300-LEER-IMPORT-FIN.
031100
031200 2000-PROCESAR-PROGRAMA-FIN.
031300     EXIT.
031400
031500*----------------------------------------------------------------*
031600 2100-IMP-ENCAB-SOLICITUD.
031700
031800     MOVE SPACES TO WS-INF-ENCAB-IMPORT.
031900     MOVE WS-ENT-IMP-SOLICITUD    TO WS-INF-IMP-ID.
032000     MOVE WS-ENT-IMP-COTIZACION   TO WS-INF-IMP-COTIZ.
032100
032200     MOVE WS-INF-ENCAB-IMPORT TO WS-SAL-INFORME-REG.
032300     WRITE WS-SAL-INFORME-REG.
032400
032500 2100-IMP-ENCAB-SOLICITUD-FIN.
032600     EXIT.
032700
032800*----------------------------------------------------------------*
032900 2200-IMP-DESGLOSE-COSTOS.
033000
033100     MOVE 'F' TO WS-TRA-MODO.
033200     MOVE 'U' TO WS-TRA-MONEDA.
033300     MOVE WS-IMP-TOTAL-USD  TO WS-TRA-IMPORTE.
033400     CALL 'TRATAPRE' USING WS-TRATAPRE-AREA.
033500     MOVE WS-TRA-TEXTO-SALIDA TO WS-INF-IMP-TOTUSD.
033600
033700     MOVE 'R' TO WS-TRA-MONEDA.
033800     MOVE WS-IMP-BASE-BRL   TO WS-TRA-IMPORTE.
033900     CALL 'TRATAPRE' USING WS-TRATAPRE-AREA.
034000     MOVE WS-TRA-TEXTO-SALIDA TO WS-INF-IMP-BASEBRL.
034100
034200     MOVE WS-IMP-IMPUESTO   TO WS-TRA-IMPORTE.
034300     CALL 'TRATAPRE' USING WS-TRATAPRE-AREA.
034400     MOVE WS-TRA-TEXTO-SALIDA TO WS-INF-IMP-TAXBRL.
034500
034600     MOVE WS-IMP-ICMS       TO WS-TRA-IMPORTE.
034700     CALL 'TRATAPRE' USING WS-TRATAPRE-AREA.
034800     MOVE WS-TRA-TEXTO-SALIDA TO WS-INF-IMP-ICMSBRL.
034900
035000     MOVE WS-IMP-TOTAL-BRL  TO WS-TRA-IMPORTE.
035100     CALL 'TRATAPRE' USING WS-TRATAPRE-AREA.
035200     MOVE WS-TRA-TEXTO-SALIDA TO WS-INF-IMP-TOTBRL.
035300
035400     MOVE WS-INF-DET-IMPORT TO WS-SAL-INFORME-REG.
035500     WRITE WS-SAL-INFORME-REG.
035600     MOVE WS-INF-DET-IMPORT-2 TO WS-SAL-INFORME-REG.
035700     WRITE WS-SAL-INFORME-REG.
035800
035900 2200-IMP-DESGLOSE-COSTOS-FIN.
036000     EXIT.
036100
036200*----------------------------------------------------------------*
036300 2300-IMP-COMPARACION.
036400
036500     MOVE SPACES TO WS-INF-COMP-IMPORT.
036600     MOVE WS-IMP-VEREDICTO   TO WS-INF-IMP-VEREDICTO.
036700     MOVE WS-IMP-AHORRO      TO WS-INF-IMP-AHORRO.
036800     MOVE WS-IMP-PCT-DIF     TO WS-INF-IMP-PCTDIF.
036900
037000     MOVE WS-INF-COMP-IMPORT TO WS-SAL-INFORME-REG.
037100     WRITE WS-SAL-INFORME-REG.
037200
037300 2300-IMP-COMPARACION-FIN.
037400     EXIT.
037500
037600*----------------------------------------------------------------*
037700 3000-FINALIZAR-PROGRAMA.
037800
037900     PERFORM 3100-IMP-TOTALES-CORRIDA
038000        THRU 3100-IMP-TOTALES-CORRIDA-FIN.
038100
038200     PERFORM 3300-LEER-CTLTOT-ANTERIORES
038300        THRU 3300-LEER-CTLTOT-ANTERIORES-FIN.
038400
038500     PERFORM 3500-IMP-TOTALES-FINALES
038600        THRU 3500-IMP-TOTALES-FINALES-FIN.
038700
038800     PERFORM 3900-CERRAR-ARCHIVOS
038900        THRU 3900-CERRAR-ARCHIVOS-FIN.
039000
039100 3000-FINALIZAR-PROGRAMA-FIN.
039200     EXIT.
039300
039400*----------------------------------------------------------------*
039500 3100-IMP-TOTALES-CORRIDA.
039600
039700     MOVE SPACES TO WS-INF-LINEA-TOTAL.
039800     MOVE 'SOLICITUDES PROCESADAS' TO WS-INF-TOT-ETIQUETA.
039900     MOVE WS-CNT-SOLICITUDES      TO WS-INF-TOT-VALOR.
040000     MOVE WS-INF-LINEA-TOTAL      TO WS-SAL-INFORME-REG.
040100     WRITE WS-SAL-INFORME-REG.
040200
040300     MOVE WS-CNT-SOLICITUDES TO WS-FIN-SOLICITUDES.
040400
040500 3100-IMP-TOTALES-CORRIDA-FIN.
040600     EXIT.
040700
040800*----------------------------------------------------------------*
040900 3300-LEER-CTLTOT-ANTERIORES.
041000
041100     OPEN INPUT ENT-CTLTOT.
041200     EVALUATE TRUE
041300         WHEN FS-CTLTOT-OK
041400             CONTINUE
041500         WHEN FS-CTLTOT-NFD
041600             DISPLAY 'ANALIMPO - NO EXISTE ARCH. CTLTOT'
041700         WHEN OTHER
041800             DISPLAY 'ANALIMPO - ERROR APERT. CTLTOT: '
041900                      FS-CTLTOT
042000     END-EVALUATE.
042100
042200     IF FS-CTLTOT-OK
042300        PERFORM 3310-LEER-CTLTOT
042400           THRU 3310-LEER-CTLTOT-FIN
042500        PERFORM 3320-ACUMULAR-CTLTOT
042600           THRU 3320-ACUMULAR-CTLTOT-FIN
042700           UNTIL FS-CTLTOT-EOF
042800        CLOSE ENT-CTLTOT
042900     END-IF.
043000
043100 3300-LEER-CTLTOT-ANTERIORES-FIN.
043200     EXIT.
043300
043400*----------------------------------------------------------------*
043500 3310-LEER-CTLTOT.
043600
043700     READ ENT-CTLTOT
043800         AT END
043900             CONTINUE
044000     END-READ.
044100
044200 3310-LEER-CTLTOT-FIN.
044300     EXIT.
044400
044500*----------------------------------------------------------------*
044600 3320-ACUMULAR-CTLTOT.
044700
044800     IF WS-CTL-PASO = 'ANALOFER'
044900        MOVE WS-CTL-USUARIOS TO WS-FIN-USUARIOS
045000     END-IF.
045100     ADD WS-CTL-CASOS       TO WS-FIN-CASOS.
045200     ADD WS-CTL-OFERTAS     TO WS-FIN-OFERTAS.
045300     ADD WS-CTL-ITEMS       TO WS-FIN-ITEMS.
045400     ADD WS-CTL-PROYECTOS   TO WS-FIN-PROYECTOS.
045500     ADD WS-CTL-ERRORES     TO WS-FIN-ERRORES.
045600
045700     PERFORM 3310-LEER-CTLTOT
045800        THRU 3310-LEER-CTLTOT-FIN.
045900
046000 3320-ACUMULAR-CTLTOT-FIN.
046100     EXIT.
046200
046300*----------------------------------------------------------------*
046400 3500-IMP-TOTALES-FINALES.
046500
046600     MOVE WS-INF-TITULO-FINAL TO WS-SAL-INFORME-REG.
046700     WRITE WS-SAL-INFORME-REG.
046800
046900     MOVE SPACES TO WS-INF-LINEA-TOTAL.
047000     MOVE 'USUARIOS LEIDOS'       TO WS-INF-TOT-ETIQUETA.
047100     MOVE WS-FIN-USUARIOS         TO WS-INF-TOT-VALOR.
047200     MOVE WS-INF-LINEA-TOTAL      TO WS-SAL-INFORME-REG.
047300     WRITE WS-SAL-INFORME-REG.
047400
047500     MOVE SPACES TO WS-INF-LINEA-TOTAL.
047600     MOVE 'CASOS ANALIZADOS'      TO WS-INF-TOT-ETIQUETA.
047700     MOVE WS-FIN-CASOS            TO WS-INF-TOT-VALOR.
047800     MOVE WS-INF-LINEA-TOTAL      TO WS-SAL-INFORME-REG.
047900     WRITE WS-SAL-INFORME-REG.
048000
048100     MOVE SPACES TO WS-INF-LINEA-TOTAL.
048200     MOVE 'OFERTAS PUNTUADAS'     TO WS-INF-TOT-ETIQUETA.
048300     MOVE WS-FIN-OFERTAS          TO WS-INF-TOT-VALOR.
048400     MOVE WS-INF-LINEA-TOTAL      TO WS-SAL-INFORME-REG.
048500     WRITE WS-SAL-INFORME-REG.
048600
048700     MOVE SPACES TO WS-INF-LINEA-TOTAL.
048800     MOVE 'ITEMS DE PROYECTO'     TO WS-INF-TOT-ETIQUETA.
048900     MOVE WS-FIN-ITEMS            TO WS-INF-TOT-VALOR.
049000     MOVE WS-INF-LINEA-TOTAL      TO WS-SAL-INFORME-REG.
049100     WRITE WS-SAL-INFORME-REG.
049200
049300     MOVE SPACES TO WS-INF-LINEA-TOTAL.
049400     MOVE 'PROYECTOS ANALIZADOS'  TO WS-INF-TOT-ETIQUETA.
049500     MOVE WS-FIN-PROYECTOS        TO WS-INF-TOT-VALOR.
049600     MOVE WS-INF-LINEA-TOTAL      TO WS-SAL-INFORME-REG.
049700     WRITE WS-SAL-INFORME-REG.
049800
049900     MOVE SPACES TO WS-INF-LINEA-TOTAL.
050000     MOVE 'SOLICITUDES DE IMPORT.' TO WS-INF-TOT-ETIQUETA.
050100     MOVE WS-FIN-SOLICITUDES      TO WS-INF-TOT-VALOR.
050200     MOVE WS-INF-LINEA-TOTAL      TO WS-SAL-INFORME-REG.
050300     WRITE WS-SAL-INFORME-REG.
050400
050500     MOVE SPACES TO WS-INF-LINEA-TOTAL.
050600     MOVE 'ERRORES DE LA CORRIDA' TO WS-INF-TOT-ETIQUETA.
050700     MOVE WS-FIN-ERRORES          TO WS-INF-TOT-VALOR.
050800     MOVE WS-INF-LINEA-TOTAL      TO WS-SAL-INFORME-REG.
050900     WRITE WS-SAL-INFORME-REG.
051000
051100 3500-IMP-TOTALES-FINALES-FIN.
051200     EXIT.
051300
051400*----------------------------------------------------------------*
051500 3900-CERRAR-ARCHIVOS.
051600
051700     CLOSE ENT-IMPORTACIONES
051800           SAL-INFORME.
051900
052000 3900-CERRAR-ARCHIVOS-FIN.
052100     EXIT.
052200
052300*----------------------------------------------------------------*
052400 9000-TRAZA-DEBUG.
052500
052600     IF WS-MODO-TRAZA-ON
052700        DISPLAY 'ANALIMPO - SOLICITUD : ' WS-ENT-IMP-SOLICITUD
052800        DISPLAY 'ANALIMPO - VEREDICTO : ' WS-IMP-VEREDICTO
052900     END-IF.
053000
053100 9000-TRAZA-DEBUG-FIN.
053200     EXIT.
053300*----------------------------------------------------------------*
053400END PROGRAM ANALIMPO.
