000100*----------------------------------------------------------------*
000200* ANALISIS.CPY
000300*   Registro de salida ANALISIS: un renglon por oferta puntuada
000400*   dentro de un caso.  Longitud fija 110.
000500*----------------------------------------------------------------*
000600 01  WS-SAL-ANALISIS-REG.
000700     05  WS-SAL-ANL-CASO            PIC X(08).
000800     05  WS-SAL-ANL-TIENDA          PIC X(15).
000900     05  WS-SAL-ANL-PUNTAJE         PIC 9(03)V9.
001000     05  WS-SAL-ANL-CUOTA-MENS      PIC S9(10)V99.
001100     05  WS-SAL-ANL-DESCUENTO       PIC S9(10)V99.
001200     05  WS-SAL-ANL-DESC-PCT        PIC S9(03)V9.
001300     05  WS-SAL-ANL-COMPROM-PCT     PIC S9(03)V9.
001400     05  WS-SAL-ANL-ESTRATEGIA      PIC X(20).
001500     05  WS-SAL-ANL-RIESGO          PIC X(08).
001600     05  WS-SAL-ANL-MEJOR           PIC X(01).
001700         88  WS-ANL-ES-MEJOR            VALUE 'Y'.
001800     05  FILLER                     PIC X(22).
