000100******************************************************************
000200* ANALOFER  -  SMART-CHOICE: ANALISIS Y PUNTAJE DE OFERTAS (U1+U2)
000300* Paso principal del batch de analisis financiero personal.  Por
000400* cada usuario calcula su capacidad de pago (CAPACID) y luego,
000500* por cada caso de compra, puntua todas las ofertas recibidas de
000600* las tiendas (PUNTAJE) y determina la ganadora.  Sobre la oferta
000700* ganadora de cada caso agrega el analisis complementario de
000800* plan de cuotas (PLANCUOT), viabilidad (VIABILID), sugerencia
000900* de cuotas (SUGCUOT) y comparacion por presupuesto (COMPOFER).
001000* Emite el archivo ANALISIS (un renglon por oferta puntuada), el
001100* listado SMART-CHOICE con cortes por usuario y deja grabados
001200* los totales de control del paso para la pagina final combinada
001300* que imprime ANALIMPO.
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.     ANALOFER.
001700 AUTHOR.         N. BERGE.
001800 INSTALLATION.   PROCESADORA DE CREDITO AUSTRAL S.A.
001900 DATE-WRITTEN.   20/06/1991.
002000 DATE-COMPILED.
002100 SECURITY.       CONFIDENCIAL - USO INTERNO DEL AREA DE SISTEMAS.
002200*----------------------------------------------------------------*
002300* HISTORIAL DE MODIFICACIONES                                    *
002400*----------------------------------------------------------------*
002500* FECHA      AUTOR   PEDIDO      DESCRIPCION                     *
002600*----------------------------------------------------------------*
002700* 20/06/1991 NBE     TP-0092     VERSION INICIAL.  INTEGRA        TP0092  
002800*                                CAPACID Y PUNTAJE; ARCHIVO
002900*                                ANALISIS Y LISTADO BASICO.
003000* 18/03/1994 RBA     TP-0142     AGREGADO EL CORTE DE TOTAL POR   TP0142  
003100*                                USUARIO (CASOS Y SCORE
003200*                                PROMEDIO).
003300* 25/09/1995 CPE     TP-0189     AGREGADO EL CONTEO Y REPORTE DE  TP0189  
003400*                                OFERTAS SIN USUARIO COMO ERROR
003500*                                DE CARGA.
003600* 09/02/1999 SUR     TP-0262     REVISION Y2K DE LOS CAMPOS DE    TP0262  
003700*                                FECHA DE ENCABEZADO; SIN
003800*                                CAMBIOS FUNCIONALES.
003900* 30/06/2005 RGA     TP-0309     AGREGADO EL LLAMADO A PLANCUOT   TP0309  
004000*                                SOBRE LA OFERTA GANADORA DE
004100*                                CADA CASO (RENGLON DE VALOR
004200*                                TIEMPO-DINERO).
004300* 14/11/2006 RGA     TP-0315     AGREGADO EL LLAMADO A VIABILID   TP0315  
004400*                                SOBRE LA OFERTA GANADORA.
004500* 27/03/2009 RGA     TP-0327     AGREGADO EL LLAMADO A SUGCUOT    TP0327  
004600*                                SOBRE LA OFERTA GANADORA.
004700* 06/03/2011 NBE     TP-0341     AGREGADO EL LLAMADO A COMPOFER;  TP0341  
004800*                                RENGLON DE ANALITICA COMPLEMEN-
004900*                                TARIA COMPLETO (U4/U5/U6/U7).
005000* 19/09/2012 CPE     TP-0349     AGREGADA LA GRABACION DE         TP0349  
005100*                                TOTALES DE CONTROL (CTLTOT)
005200*                                PARA LA PAGINA FINAL COMBINADA
005300*                                DE ANALIMPO.
005400*----------------------------------------------------------------*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     UPSI-0 ON  STATUS IS WS-MODO-TRAZA-ON
005900            OFF STATUS IS WS-MODO-TRAZA-OFF.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400     SELECT ENT-USUARIOS
006500         ASSIGN TO 'USUARIOS'
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS FS-USUARIOS.
006800
006900     SELECT ENT-OFERTAS
007000         ASSIGN TO 'OFERTAS'
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS FS-OFERTAS.
007300
007400     SELECT SAL-ANALISIS
007500         ASSIGN TO 'ANALISIS'
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS FS-ANALISIS.
007800
007900     SELECT SAL-INFORME
008000         ASSIGN TO 'INFORME'
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS FS-INFORME.
008300
008400     SELECT SAL-CTLTOT
008500         ASSIGN TO 'CTLTOT'
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS FS-CTLTOT.
008800
008900*----------------------------------------------------------------*
009000 DATA DIVISION.
009100
009200 FILE SECTION.
009300
009400 FD  ENT-USUARIOS.
009500     COPY USUARIO.
009600
009700 FD  ENT-OFERTAS.
009800     COPY OFERTA.
009900
010000 FD  SAL-ANALISIS.
010100     COPY ANALISIS.
010200
010300 FD  SAL-INFORME.
010400 01  WS-SAL-INFORME-REG.
010500     05  WS-SAL-INFORME-DATO         PIC X(130).
010600     05  FILLER                      PIC X(002).
010700
010800 FD  SAL-CTLTOT.
010900     COPY CTLTOT.
011000
011100*----------------------------------------------------------------*
011200 WORKING-STORAGE SECTION.
011300*----------------------------------------------------------------*
011400*    FORMATO DE LOS RENGLONES DEL LISTADO                        *
011500*----------------------------------------------------------------*
011600     COPY INFORME.
011700
011800*----------------------------------------------------------------*
011900*    VARIABLES FILE STATUS ENTRADA/SALIDA                        *
012000*----------------------------------------------------------------*
012100 01  FS-STATUS.
012200     05  FS-USUARIOS                PIC X(02).
012300         88  FS-USUARIOS-OK             VALUE '00'.
012400         88  FS-USUARIOS-EOF            VALUE '10'.
012500         88  FS-USUARIOS-NFD            VALUE '35'.
012600     05  FS-OFERTAS                 PIC X(02).
012700         88  FS-OFERTAS-OK              VALUE '00'.
012800         88  FS-OFERTAS-EOF             VALUE '10'.
012900         88  FS-OFERTAS-NFD             VALUE '35'.
013000     05  FS-ANALISIS                PIC X(02).
013100         88  FS-ANALISIS-OK             VALUE '00'.
013200     05  FS-INFORME                 PIC X(02).
013300         88  FS-INFORME-OK              VALUE '00'.
013400     05  FS-CTLTOT                  PIC X(02).
013500         88  FS-CTLTOT-OK               VALUE '00'.
013600     05  FILLER                     PIC X(02).
013700
013800*----------------------------------------------------------------*
013900*    DECLARACION DE VARIABLES DEL PROGRAMA                       *
014000*----------------------------------------------------------------*
014100 01  WS-INDICADORES.
014200     05  WS-IND-CASO-CON-ERROR      PIC X(01) VALUE 'N'.
014300         88  WS-CASO-CON-ERROR          VALUE 'S'.
014400*    REDEFINE PARA INSPECCION DEL INDICADOR EN TRAZA (DEBUG)
014500     05  WS-IND-ALFA REDEFINES WS-IND-CASO-CON-ERROR
014600                                    PIC X(01).
014700     05  FILLER                     PIC X(02) VALUE SPACES.
014800
014900 01  WS-CONTADORES.
015000     05  WS-CNT-USUARIOS            PIC S9(06) COMP VALUE ZERO.
015100     05  WS-CNT-CASOS               PIC S9(06) COMP VALUE ZERO.
015200     05  WS-CNT-OFERTAS             PIC S9(06) COMP VALUE ZERO.
015300     05  WS-CNT-OFERTAS-ERROR       PIC S9(06) COMP VALUE ZERO.
015400     05  WS-CNT-CASOS-USR           PIC S9(06) COMP VALUE ZERO.
015500     05  WS-CNT-OFERTAS-CASO        PIC S9(03) COMP VALUE ZERO.
015600     05  WS-SUB-DET                 PIC S9(03) COMP VALUE ZERO.
015700     05  WS-SUB-MEJOR               PIC S9(03) COMP VALUE ZERO.
015800     05  FILLER                     PIC X(02) VALUE SPACES.
015900
016000*    CONTADOR DE PAGINA, NIVEL 77 POR USO Y COSTUMBRE DEL AREA
016100 77  WS-PAGINA                      PIC S9(05) COMP VALUE ZERO.
016200*    REDEFINE DEL CONTADOR DE PAGINA PARA VOLCADO EN TRAZA
016300 77  WS-PAGINA-ALFA REDEFINES WS-PAGINA
016400                                    PIC X(04).
016500
016600 01  WS-AREA-CALCULO.
016700     05  WS-CAL-SCORE-PROM          PIC S9(05)V9999.
016800*    REDEFINE DEL AREA DE CALCULO PARA VOLCADO DE DEPURACION
016900     05  WS-AREACALC-ALFA REDEFINES WS-CAL-SCORE-PROM
017000                                    PIC X(09).
017100     05  FILLER                     PIC X(02) VALUE SPACES.
017200
017300 01  WS-ACUMULADORES-USUARIO.
017400     05  WS-ACU-SCORE-USR           PIC S9(07)V9   VALUE ZERO.
017500     05  FILLER                     PIC X(02) VALUE SPACES.
017600
017700 01  WS-CASO-BUFFER.
017800     05  WS-CASO-ACTUAL             PIC X(08) VALUE SPACES.
017900     05  FILLER                     PIC X(02) VALUE SPACES.
018000
018100 01  WS-CURRENT-DATE-FIELDS.
018200     05  WS-CURRENT-DATE.
018300         10  WS-CURRENT-YEAR        PIC 9(04).
018400         10  WS-CURRENT-MONTH       PIC 9(02).
018500         10  WS-CURRENT-DAY         PIC 9(02).
018600*    REDEFINE DE LA FECHA DEL SISTEMA PARA VOLCADO EN TRAZA
018700     05  WS-CURRENT-DATE-ALFA REDEFINES WS-CURRENT-DATE
018800                                    PIC X(08).
018900     05  FILLER                     PIC X(02) VALUE SPACES.
019000
019100*----------------------------------------------------------------*
019200*    TABLA DE OFERTAS DEL CASO EN CURSO (BUFFER DE PUNTAJE)      *
019300*----------------------------------------------------------------*
019400 01  WS-TABLA-CASO.
019500     05  WS-TAB-OFERTA OCCURS 30 TIMES.
019600         10  WS-TAB-TIENDA          PIC X(15).
019700         10  WS-TAB-PRECIO-CONT     PIC S9(10)V99.
019800         10  WS-TAB-PRECIO-CUOTA    PIC S9(10)V99.
019900         10  WS-TAB-CANT-CUOTAS     PIC 9(03).
020000         10  WS-TAB-SIN-INTERES     PIC X(01).
020100         10  WS-TAB-SCORE           PIC 9(03)V9.
020200         10  WS-TAB-CUOTA-MENS      PIC S9(10)V99.
020300         10  WS-TAB-DESCUENTO       PIC S9(10)V99.
020400         10  WS-TAB-DESC-PCT        PIC S9(03)V9.
020500         10  WS-TAB-COMPROM-PCT     PIC S9(03)V9.
020600         10  WS-TAB-ESTRATEGIA      PIC X(20).
020700         10  WS-TAB-RIESGO          PIC X(08).
020800     05  FILLER                     PIC X(02) VALUE SPACES.
020900
021000*----------------------------------------------------------------*
021100*    AREAS DE INTERFAZ CON LAS SUBRUTINAS DE CALCULO             *
021200*----------------------------------------------------------------*
021300 01  WS-CAPACID-AREA.
021400     05  WS-CAP-RENTA               PIC S9(10)V99.
021500     05  WS-CAP-GASTOS              PIC S9(10)V99.
021600     05  WS-CAP-MARGEN-PCT          PIC S9(03)V99.
021700     05  WS-CAP-COMPROMISOS         PIC S9(10)V99.
021800     05  WS-CAP-MARGEN-SEG          PIC S9(10)V99.
021900     05  WS-CAP-FLUJO-LIBRE         PIC S9(10)V99.
022000     05  WS-CAP-DISPONIBLE          PIC S9(10)V99.
022100     05  WS-CAP-CAPAC-SEGURA        PIC S9(10)V99.
022200     05  WS-CAP-CAPAC-MAXIMA        PIC S9(10)V99.
022300     05  FILLER                     PIC X(04).
022400
022500 01  WS-PUNTAJE-AREA.
022600     05  WS-PUN-PRECIO-CONT         PIC S9(10)V99.
022700     05  WS-PUN-PRECIO-CUOTA        PIC S9(10)V99.
022800     05  WS-PUN-CANT-CUOTAS         PIC 9(03).
022900     05  WS-PUN-SIN-INTERES         PIC X(01).
023000     05  WS-PUN-DISPONIBLE          PIC S9(10)V99.
023100     05  WS-PUN-CAPAC-SEGURA        PIC S9(10)V99.
023200     05  WS-PUN-CUOTA-MENS          PIC S9(10)V99.
023300     05  WS-PUN-DESCUENTO           PIC S9(10)V99.
023400     05  WS-PUN-DESC-PCT            PIC S9(03)V9.
023500     05  WS-PUN-COMPROM-PCT         PIC S9(03)V9.
023600     05  WS-PUN-PUNTAJE             PIC 9(03)V9.
023700     05  WS-PUN-ESTRATEGIA          PIC X(20).
023800     05  WS-PUN-RIESGO              PIC X(08).
023900     05  FILLER                     PIC X(04).
024000
024100 01  WS-PLANCUOT-AREA.
024200     05  WS-PLA-PRECIO-CONT         PIC S9(10)V99.
024300     05  WS-PLA-PRECIO-CUOTA        PIC S9(10)V99.
024400     05  WS-PLA-CANT-CUOTAS         PIC 9(03).
024500     05  WS-PLA-SIN-INTERES         PIC X(01).
024600     05  WS-PLA-TASA-MENSUAL        PIC S9(01)V9999.
024700     05  WS-PLA-CUOTA-CALC          PIC S9(10)V99.
024800     05  WS-PLA-TOTAL-CALC          PIC S9(12)V99.
024900     05  WS-PLA-INTERES-PAGO        PIC S9(10)V99.
025000     05  WS-PLA-VALOR-PRES          PIC S9(12)V99.
025100     05  WS-PLA-AHORRO-INFLA        PIC S9(10)V99.
025200     05  WS-PLA-BENEFICIO-NETO      PIC S9(10)V99.
025300     05  WS-PLA-DECISION            PIC X(11).
025400     05  FILLER                     PIC X(04).
025500
025600 01  WS-VIABILID-AREA.
025700     05  WS-VIA-PRECIO-CONT         PIC S9(10)V99.
025800     05  WS-VIA-PRECIO-CUOTA        PIC S9(10)V99.
025900     05  WS-VIA-CANT-CUOTAS         PIC 9(03).
026000     05  WS-VIA-INGRESO             PIC S9(10)V99.
026100     05  WS-VIA-FLUJO-LIBRE         PIC S9(10)V99.
026200     05  WS-VIA-COMPROMISOS         PIC S9(10)V99.
026300     05  WS-VIA-DISPONIBLE          PIC S9(10)V99.
026400     05  WS-VIA-MENSUAL             PIC S9(10)V99.
026500     05  WS-VIA-NUEVO-COMPR-PCT     PIC S9(03)V9.
026600     05  WS-VIA-MESES-AHORRO        PIC 9(03).
026700     05  WS-VIA-CUOTA-INGR-PCT      PIC S9(03)V9.
026800     05  WS-VIA-ESTRATEGIA          PIC X(20).
026900     05  WS-VIA-RIESGO              PIC X(08).
027000     05  FILLER                     PIC X(04).
027100
027200 01  WS-SUGCUOT-AREA.
027300     05  WS-SUG-PRECIO              PIC S9(10)V99.
027400     05  WS-SUG-PRESUPUESTO         PIC S9(10)V99.
027500     05  WS-SUG-CUOTAS-MINIMAS      PIC 9(03).
027600     05  WS-SUG-PAGO-COMODO         PIC S9(10)V99.
027700     05  WS-SUG-CUOTAS-COMODAS      PIC 9(03).
027800     05  WS-SUG-CLASIFICACION       PIC X(15).
027900     05  FILLER                     PIC X(04).
028000
028100 01  WS-COMPOFER-AREA.
028200     05  WS-COM-PRECIO-CONT         PIC S9(10)V99.
028300     05  WS-COM-PRECIO-CUOTA        PIC S9(10)V99.
028400     05  WS-COM-CANT-CUOTAS         PIC 9(03).
028500     05  WS-COM-SIN-INTERES         PIC X(01).
028600     05  WS-COM-PRESUPUESTO         PIC S9(10)V99.
028700     05  WS-COM-MENSUAL             PIC S9(10)V99.
028800     05  WS-COM-PUNTAJE             PIC 9(03)V9.
028900     05  WS-COM-ENTRA-EN-CUOTA      PIC X(01).
029000     05  FILLER                     PIC X(04).
029100
029200*----------------------------------------------------------------*
029300 PROCEDURE DIVISION.
029400*----------------------------------------------------------------*
029500
029600     PERFORM 1000-INICIAR-PROGRAMA
029700        THRU 1000-INICIAR-PROGRAMA-FIN.
029800
029900     PERFORM 2000-PROCESAR-PROGRAMA
030000        THRU 2000-PROCESAR-PROGRAMA-FIN
030100        UNTIL FS-USUARIOS-EOF.
030200
030300     PERFORM 2600-OFERTAS-SIN-USUARIO
030400        THRU 2600-OFERTAS-SIN-USUARIO-FIN
030500        UNTIL FS-OFERTAS-EOF.
030600
030700     PERFORM 3000-FINALIZAR-PROGRAMA
030800        THRU 3000-FINALIZAR-PROGRAMA-FIN.
030900
031000     DISPLAY 'ANALOFER - USUARIOS LEIDOS  : ' WS-CNT-USUARIOS.
031100     DISPLAY 'ANALOFER - CASOS ANALIZADOS : ' WS-CNT-CASOS.
031200     DISPLAY 'ANALOFER - OFERTAS PUNTUADAS: ' WS-CNT-OFERTAS.
031300     DISPLAY 'ANALOFER - OFERTAS SIN USR  : '
031400              WS-CNT-OFERTAS-ERROR.
031500
031600     STOP RUN.
031700
031800*----------------------------------------------------------------*
031900 1000-INICIAR-PROGRAMA.
032000
032100     PERFORM 1100-ABRIR-ARCHIVOS
032200        THRU 1100-ABRIR-ARCHIVOS-FIN.
032300
032400     ACCEPT WS-CURRENT-DATE FROM DATE.
032500
032600     PERFORM 1200-IMPRIMIR-ENCABEZADO
032700        THRU 1200-IMPRIMIR-ENCABEZADO-FIN.
032800
032900     PERFORM 1300-LEER-USUARIO
033000        THRU 1300-LEER-USUARIO-FIN.
033100
033200     PERFORM 1400-LEER-OFERTA
033300        THRU 1400-LEER-OFERTA-FIN.
033400
033500 1000-INICIAR-PROGRAMA-FIN.
033600     EXIT.
033700
033800*----------------------------------------------------------------*
033900 1100-ABRIR-ARCHIVOS.
034000
034100     OPEN INPUT ENT-USUARIOS.
034200     EVALUATE TRUE
034300         WHEN FS-USUARIOS-OK
034400             CONTINUE
034500         WHEN FS-USUARIOS-NFD
034600             DISPLAY 'ANALOFER - NO EXISTE ARCH. USUARIOS'
034700             STOP RUN
034800         WHEN OTHER
034900             DISPLAY 'ANALOFER - ERROR APERT. USUARIOS: '
035000                      FS-USUARIOS
035100             STOP RUN
035200     END-EVALUATE.
035300
035400     OPEN INPUT ENT-OFERTAS.
035500     EVALUATE TRUE
035600         WHEN FS-OFERTAS-OK
035700             CONTINUE
035800         WHEN FS-OFERTAS-NFD
035900             DISPLAY 'ANALOFER - NO EXISTE ARCH. OFERTAS'
036000             STOP RUN
036100         WHEN OTHER
036200             DISPLAY 'ANALOFER - ERROR APERT. OFERTAS: '
036300                      FS-OFERTAS
036400             STOP RUN
036500     END-EVALUATE.
036600
036700     OPEN OUTPUT SAL-ANALISIS.
036800     IF NOT FS-ANALISIS-OK
036900        DISPLAY 'ANALOFER - ERROR APERT. ANALISIS: '
037000                 FS-ANALISIS
037100        STOP RUN
037200     END-IF.
037300
037400     OPEN OUTPUT SAL-INFORME.
037500     IF NOT FS-INFORME-OK
037600        DISPLAY 'ANALOFER - ERROR APERT. INFORME : '
037700                 FS-INFORME
037800        STOP RUN
037900     END-IF.
038000
038100     OPEN OUTPUT SAL-CTLTOT.
038200     IF NOT FS-CTLTOT-OK
038300        DISPLAY 'ANALOFER - ERROR APERT. CTLTOT  : '
038400                 FS-CTLTOT
038500        STOP RUN
038600     END-IF.
038700
038800 1100-ABRIR-ARCHIVOS-FIN.
038900     EXIT.
039000
039100*----------------------------------------------------------------*
039200 1200-IMPRIMIR-ENCABEZADO.
039300
039400     ADD 1 TO WS-PAGINA.
039500     MOVE WS-PAGINA           TO WS-INF-ENC-PAGINA.
039600     MOVE 'SMART-CHOICE - ANALISIS DE OFERTAS POR CASO'
039700                              TO WS-INF-ENC-TITULO.
039800     MOVE WS-CURRENT-DAY      TO WS-INF-ENC-DIA.
039900     MOVE WS-CURRENT-MONTH    TO WS-INF-ENC-MES.
040000     MOVE WS-CURRENT-YEAR     TO WS-INF-ENC-ANIO.
040100
040200     MOVE WS-INF-ENCAB-1      TO WS-SAL-INFORME-REG.
040300     WRITE WS-SAL-INFORME-REG.
040400     MOVE WS-INF-ENCAB-2      TO WS-SAL-INFORME-REG.
040500     WRITE WS-SAL-INFORME-REG.
040600     MOVE WS-INF-NUMERALES    TO WS-SAL-INFORME-REG.
040700     WRITE WS-SAL-INFORME-REG.
040800
040900 1200-IMPRIMIR-ENCABEZADO-FIN.
041000     EXIT.
041100
041200*----------------------------------------------------------------*
041300 1300-LEER-USUARIO.
041400
041500     READ ENT-USUARIOS
041600         AT END
041700             CONTINUE
041800     END-READ.
041900     IF FS-USUARIOS-OK
042000        ADD 1 TO WS-CNT-USUARIOS
042100     END-IF.
042200
042300 1300-LEER-USUARIO-FIN.
042400     EXIT.
042500
042600*----------------------------------------------------------------*
042700 1400-LEER-OFERTA.
042800
042900     READ ENT-OFERTAS
043000         AT END
043100             CONTINUE
043200     END-READ.
043300
043400 1400-LEER-OFERTA-FIN.
043500     EXIT.
043600
043700*----------------------------------------------------------------*
043800 2000-PROCESAR-PROGRAMA.
043900
044000     PERFORM 2100-CALCULAR-CAPACIDAD-USUARIO
044100        THRU 2100-CALCULAR-CAPACIDAD-USUARIO-FIN.
044200
044300     PERFORM 2200-IMP-ENCAB-USUARIO
044400        THRU 2200-IMP-ENCAB-USUARIO-FIN.
044500
044600     MOVE ZERO TO WS-CNT-CASOS-USR.
044700     MOVE ZERO TO WS-ACU-SCORE-USR.
044800
044900     PERFORM 2300-PROCESAR-OFERTAS-USUARIO
045000        THRU 2300-PROCESAR-OFERTAS-USUARIO-FIN
045100        UNTIL FS-OFERTAS-EOF
045200           OR WS-ENT-OFE-USUARIO > WS-ENT-USR-ID.
045300
045400     PERFORM 2900-CORTE-USUARIO
045500        THRU 2900-CORTE-USUARIO-FIN.
045600
045700     PERFORM 1300-LEER-USUARIO
045800        THRU 1300-LEER-USUARIO-FIN.
045900
046000 2000-PROCESAR-PROGRAMA-FIN.
046100     EXIT.
046200
046300*----------------------------------------------------------------*
046400 2100-CALCULAR-CAPACIDAD-USUARIO.
046500
046600     MOVE WS-ENT-USR-RENTA-MENS   TO WS-CAP-RENTA.
046700     MOVE WS-ENT-USR-GASTOS-FIJOS TO WS-CAP-GASTOS.
046800     MOVE WS-ENT-USR-MARGEN-PCT   TO WS-CAP-MARGEN-PCT.
046900     MOVE WS-ENT-USR-COMPROMISOS  TO WS-CAP-COMPROMISOS.
047000
047100     CALL 'CAPACID' USING WS-CAPACID-AREA.
047200
047300 2100-CALCULAR-CAPACIDAD-USUARIO-FIN.
047400     EXIT.
047500
047600*----------------------------------------------------------------*
047700 2200-IMP-ENCAB-USUARIO.
047800
047900     MOVE SPACES              TO WS-INF-ENCAB-USUARIO.
048000     MOVE WS-ENT-USR-ID       TO WS-INF-USR-ID.
048100     MOVE WS-ENT-USR-NOMBRE   TO WS-INF-USR-NOMBRE.
048200     MOVE WS-CAP-FLUJO-LIBRE  TO WS-INF-USR-FLUJO.
048300     MOVE WS-CAP-CAPAC-SEGURA TO WS-INF-USR-CAP-SEG.
048400
048500     MOVE WS-INF-ENCAB-USUARIO TO WS-SAL-INFORME-REG.
048600     WRITE WS-SAL-INFORME-REG.
048700     MOVE WS-INF-DET-CABEZAL   TO WS-SAL-INFORME-REG.
048800     WRITE WS-SAL-INFORME-REG.
048900
049000 2200-IMP-ENCAB-USUARIO-FIN.
049100     EXIT.
049200
049300*----------------------------------------------------------------*
049400 2300-PROCESAR-OFERTAS-USUARIO.
049500
049600     IF WS-ENT-OFE-USUARIO < WS-ENT-USR-ID
049700        PERFORM 2310-OFERTA-SIN-USUARIO
049800           THRU 2310-OFERTA-SIN-USUARIO-FIN
049900     ELSE
050000        PERFORM 2400-TRATAR-CASO
050100           THRU 2400-TRATAR-CASO-FIN
050200     END-IF.
050300
050400 2300-PROCESAR-OFERTAS-USUARIO-FIN.
050500     EXIT.
050600
050700*----------------------------------------------------------------*
050800 2310-OFERTA-SIN-USUARIO.
050900
051000     PERFORM 2320-IMP-ERROR-OFERTA
051100        THRU 2320-IMP-ERROR-OFERTA-FIN.
051200     ADD 1 TO WS-CNT-OFERTAS-ERROR.
051300     PERFORM 1400-LEER-OFERTA
051400        THRU 1400-LEER-OFERTA-FIN.
051500
051600 2310-OFERTA-SIN-USUARIO-FIN.
051700     EXIT.
051800
051900*----------------------------------------------------------------*
052000 2320-IMP-ERROR-OFERTA.
052100
052200     MOVE SPACES              TO WS-INF-ERROR-OFERTA.
052300     MOVE WS-ENT-OFE-CASO     TO WS-INF-ERR-CASO.
052400     MOVE WS-ENT-OFE-USUARIO  TO WS-INF-ERR-USUARIO.
052500     MOVE WS-INF-ERROR-OFERTA TO WS-SAL-INFORME-REG.
052600     WRITE WS-SAL-INFORME-REG.
052700
052800 2320-IMP-ERROR-OFERTA-FIN.
052900     EXIT.
053000
053100*----------------------------------------------------------------*
053200 2400-TRATAR-CASO.
053300
053400     MOVE WS-ENT-OFE-CASO TO WS-CASO-ACTUAL.
053500     MOVE ZERO TO WS-CNT-OFERTAS-CASO.
053600
053700     PERFORM 2410-ACUMULAR-OFERTA
053800        THRU 2410-ACUMULAR-OFERTA-FIN
053900        UNTIL FS-OFERTAS-EOF
054000           OR WS-ENT-OFE-USUARIO NOT = WS-ENT-USR-ID
054100           OR WS-ENT-OFE-CASO NOT = WS-CASO-ACTUAL.
054200
054300     PERFORM 2420-BUSCAR-MEJOR
054400        THRU 2420-BUSCAR-MEJOR-FIN.
054500
054600     PERFORM 2450-IMPRIMIR-CASO
054700        THRU 2450-IMPRIMIR-CASO-FIN.
054800
054900     PERFORM 9000-TRAZA-DEBUG
055000        THRU 9000-TRAZA-DEBUG-FIN.
055100
055200     ADD 1 TO WS-CNT-CASOS.
055300     ADD 1 TO WS-CNT-CASOS-USR.
055400
055500 2400-TRATAR-CASO-FIN.
055600     EXIT.
055700
055800*----------------------------------------------------------------*
055900 2410-ACUMULAR-OFERTA.
056000
056100     ADD 1 TO WS-CNT-OFERTAS-CASO.
056200     ADD 1 TO WS-CNT-OFERTAS.
056300     MOVE WS-CNT-OFERTAS-CASO TO WS-SUB-DET.
056400
056500     MOVE WS-ENT-OFE-TIENDA      TO WS-TAB-TIENDA (WS-SUB-DET).
056600     MOVE WS-ENT-OFE-PRECIO-CONT
056700                          TO WS-TAB-PRECIO-CONT (WS-SUB-DET).
056800     MOVE WS-ENT-OFE-PRECIO-CUOTA
056900                          TO WS-TAB-PRECIO-CUOTA (WS-SUB-DET).
057000     MOVE WS-ENT-OFE-CANT-CUOTAS
057100                          TO WS-TAB-CANT-CUOTAS (WS-SUB-DET).
057200     MOVE WS-ENT-OFE-SIN-INTERES
057300                          TO WS-TAB-SIN-INTERES (WS-SUB-DET).
057400
057500     MOVE WS-ENT-OFE-PRECIO-CONT  TO WS-PUN-PRECIO-CONT.
057600     MOVE WS-ENT-OFE-PRECIO-CUOTA TO WS-PUN-PRECIO-CUOTA.
057700     MOVE WS-ENT-OFE-CANT-CUOTAS  TO WS-PUN-CANT-CUOTAS.
057800     MOVE WS-ENT-OFE-SIN-INTERES  TO WS-PUN-SIN-INTERES.
057900     MOVE WS-CAP-DISPONIBLE       TO WS-PUN-DISPONIBLE.
058000     MOVE WS-CAP-CAPAC-SEGURA     TO WS-PUN-CAPAC-SEGURA.
058100
058200     CALL 'PUNTAJE' USING WS-PUNTAJE-AREA.
058300
058400     MOVE WS-PUN-PUNTAJE      TO WS-TAB-SCORE (WS-SUB-DET).
058500     MOVE WS-PUN-CUOTA-MENS   TO WS-TAB-CUOTA-MENS (WS-SUB-DET).
058600     MOVE WS-PUN-DESCUENTO    TO WS-TAB-DESCUENTO (WS-SUB-DET).
058700     MOVE WS-PUN-DESC-PCT     TO WS-TAB-DESC-PCT (WS-SUB-DET).
058800     MOVE WS-PUN-COMPROM-PCT
058900                          TO WS-TAB-COMPROM-PCT (WS-SUB-DET).
059000     MOVE WS-PUN-ESTRATEGIA   TO WS-TAB-ESTRATEGIA (WS-SUB-DET).
059100     MOVE WS-PUN-RIESGO       TO WS-TAB-RIESGO (WS-SUB-DET).
059200
059300     PERFORM 1400-LEER-OFERTA
059400        THRU 1400-LEER-OFERTA-FIN.
059500
059600 2410-ACUMULAR-OFERTA-FIN.
059700     EXIT.
059800
059900*----------------------------------------------------------------*
060000 2420-BUSCAR-MEJOR.
060100
060200     MOVE 1 TO WS-SUB-MEJOR.
060300     PERFORM 2430-COMPARAR-SCORE
060400        THRU 2430-COMPARAR-SCORE-FIN
060500        VARYING WS-SUB-DET FROM 2 BY 1
060600          UNTIL WS-SUB-DET > WS-CNT-OFERTAS-CASO.
060700
060800 2420-BUSCAR-MEJOR-FIN.
060900     EXIT.
061000
061100*----------------------------------------------------------------*
061200 2430-COMPARAR-SCORE.
061300
061400     IF WS-TAB-SCORE (WS-SUB-DET) > WS-TAB-SCORE (WS-SUB-MEJOR)
061500        MOVE WS-SUB-DET TO WS-SUB-MEJOR
061600     END-IF.
061700
061800 2430-COMPARAR-SCORE-FIN.
061900     EXIT.
062000
062100*----------------------------------------------------------------*
062200 2450-IMPRIMIR-CASO.
062300
062400     PERFORM 2460-IMPRIMIR-DET-OFERTA
062500        THRU 2460-IMPRIMIR-DET-OFERTA-FIN
062600        VARYING WS-SUB-DET FROM 1 BY 1
062700          UNTIL WS-SUB-DET > WS-CNT-OFERTAS-CASO.
062800
062900     PERFORM 2470-ANALITICA-GANADORA
063000        THRU 2470-ANALITICA-GANADORA-FIN.
063100
063200 2450-IMPRIMIR-CASO-FIN.
063300     EXIT.
063400
063500*----------------------------------------------------------------*
063600 2460-IMPRIMIR-DET-OFERTA.
063700
063800     MOVE SPACES          TO WS-SAL-ANALISIS-REG.
063900     MOVE WS-CASO-ACTUAL  TO WS-SAL-ANL-CASO.
064000     MOVE WS-TAB-TIENDA (WS-SUB-DET)    TO WS-SAL-ANL-TIENDA.
064100     MOVE WS-TAB-SCORE (WS-SUB-DET)     TO WS-SAL-ANL-PUNTAJE.
064200     MOVE WS-TAB-CUOTA-MENS (WS-SUB-DET)
064300                                  TO WS-SAL-ANL-CUOTA-MENS.
064400     MOVE WS-TAB-DESCUENTO (WS-SUB-DET) TO WS-SAL-ANL-DESCUENTO.
064500     MOVE WS-TAB-DESC-PCT (WS-SUB-DET)  TO WS-SAL-ANL-DESC-PCT.
064600     MOVE WS-TAB-COMPROM-PCT (WS-SUB-DET)
064700                                  TO WS-SAL-ANL-COMPROM-PCT.
064800     MOVE WS-TAB-ESTRATEGIA (WS-SUB-DET)
064900                                  TO WS-SAL-ANL-ESTRATEGIA.
065000     MOVE WS-TAB-RIESGO (WS-SUB-DET)    TO WS-SAL-ANL-RIESGO.
065100     IF WS-SUB-DET = WS-SUB-MEJOR
065200        MOVE 'Y' TO WS-SAL-ANL-MEJOR
065300     ELSE
065400        MOVE 'N' TO WS-SAL-ANL-MEJOR
065500     END-IF.
065600     WRITE WS-SAL-ANALISIS-REG.
065700
065800     MOVE SPACES TO WS-INF-DET-OFERTA.
065900     MOVE WS-TAB-TIENDA (WS-SUB-DET)  TO WS-INF-OFE-TIENDA.
066000     MOVE WS-TAB-PRECIO-CONT (WS-SUB-DET)
066100                                  TO WS-INF-OFE-CONTADO.
066200     MOVE WS-TAB-PRECIO-CUOTA (WS-SUB-DET)
066300                                  TO WS-INF-OFE-CUOTAS.
066400     MOVE WS-TAB-CANT-CUOTAS (WS-SUB-DET) TO WS-INF-OFE-CNT.
066500     MOVE WS-TAB-CUOTA-MENS (WS-SUB-DET)
066600                                  TO WS-INF-OFE-MENSUAL.
066700     MOVE WS-TAB-DESC-PCT (WS-SUB-DET)  TO WS-INF-OFE-DESCPCT.
066800     MOVE WS-TAB-COMPROM-PCT (WS-SUB-DET)
066900                                  TO WS-INF-OFE-COMPRPCT.
067000     MOVE WS-TAB-SCORE (WS-SUB-DET)     TO WS-INF-OFE-SCORE.
067100     IF WS-SUB-DET = WS-SUB-MEJOR
067200        MOVE 'Y' TO WS-INF-OFE-MEJOR
067300     ELSE
067400        MOVE 'N' TO WS-INF-OFE-MEJOR
067500     END-IF.
067600     MOVE WS-INF-DET-OFERTA TO WS-SAL-INFORME-REG.
067700     WRITE WS-SAL-INFORME-REG.
067800
067900 2460-IMPRIMIR-DET-OFERTA-FIN.
068000     EXIT.
068100
068200*----------------------------------------------------------------*
068300 2470-ANALITICA-GANADORA.
068400
068500     MOVE WS-TAB-PRECIO-CONT (WS-SUB-MEJOR) TO WS-PLA-PRECIO-CONT.
068600     MOVE WS-TAB-PRECIO-CUOTA (WS-SUB-MEJOR)
068700                                  TO WS-PLA-PRECIO-CUOTA.
068800     MOVE WS-TAB-CANT-CUOTAS (WS-SUB-MEJOR)
068900                                  TO WS-PLA-CANT-CUOTAS.
069000     MOVE WS-TAB-SIN-INTERES (WS-SUB-MEJOR)
069100                                  TO WS-PLA-SIN-INTERES.
069200     MOVE ZERO TO WS-PLA-TASA-MENSUAL.
069300     CALL 'PLANCUOT' USING WS-PLANCUOT-AREA.
069400
069500     MOVE WS-TAB-PRECIO-CONT (WS-SUB-MEJOR) TO WS-VIA-PRECIO-CONT.
069600     MOVE WS-TAB-PRECIO-CUOTA (WS-SUB-MEJOR)
069700                                  TO WS-VIA-PRECIO-CUOTA.
069800     MOVE WS-TAB-CANT-CUOTAS (WS-SUB-MEJOR)
069900                                  TO WS-VIA-CANT-CUOTAS.
070000     MOVE WS-ENT-USR-RENTA-MENS  TO WS-VIA-INGRESO.
070100     MOVE WS-CAP-FLUJO-LIBRE     TO WS-VIA-FLUJO-LIBRE.
070200     MOVE WS-ENT-USR-COMPROMISOS TO WS-VIA-COMPROMISOS.
070300     CALL 'VIABILID' USING WS-VIABILID-AREA.
070400
070500     MOVE WS-TAB-PRECIO-CONT (WS-SUB-MEJOR) TO WS-SUG-PRECIO.
070600     MOVE WS-ENT-USR-PRESUPUESTO TO WS-SUG-PRESUPUESTO.
070700     CALL 'SUGCUOT' USING WS-SUGCUOT-AREA.
070800
070900     MOVE WS-TAB-PRECIO-CONT (WS-SUB-MEJOR) TO WS-COM-PRECIO-CONT.
071000     MOVE WS-TAB-PRECIO-CUOTA (WS-SUB-MEJOR)
071100                                  TO WS-COM-PRECIO-CUOTA.
071200     MOVE WS-TAB-CANT-CUOTAS (WS-SUB-MEJOR)
071300                                  TO WS-COM-CANT-CUOTAS.
071400     MOVE WS-TAB-SIN-INTERES (WS-SUB-MEJOR)
071500                                  TO WS-COM-SIN-INTERES.
071600     MOVE WS-ENT-USR-PRESUPUESTO TO WS-COM-PRESUPUESTO.
071700     CALL 'COMPOFER' USING WS-COMPOFER-AREA.
071800
071900     ADD WS-TAB-SCORE (WS-SUB-MEJOR) TO WS-ACU-SCORE-USR.
072000
072100     PERFORM 2480-IMP-ANALITICA
072200        THRU 2480-IMP-ANALITICA-FIN.
072300     PERFORM 2490-IMP-RECOMENDACION
072400        THRU 2490-IMP-RECOMENDACION-FIN.
072500
072600 2470-ANALITICA-GANADORA-FIN.
072700     EXIT.
072800
072900*----------------------------------------------------------------*
073000 2480-IMP-ANALITICA.
073100
073200     MOVE SPACES               TO WS-INF-ANALITICA.
073300     MOVE WS-PLA-DECISION      TO WS-INF-ANL-TVM-ESTR.
073400     MOVE WS-PLA-BENEFICIO-NETO TO WS-INF-ANL-TVM-BENEF.
073500     MOVE WS-VIA-ESTRATEGIA    TO WS-INF-ANL-VIA-ESTR.
073600     MOVE WS-SUG-CUOTAS-MINIMAS TO WS-INF-ANL-CUO-MIN.
073700     MOVE WS-SUG-CUOTAS-COMODAS TO WS-INF-ANL-CUO-COM.
073800     IF WS-COM-ENTRA-EN-CUOTA = 'Y'
073900        MOVE 'EN PRESUP.'    TO WS-INF-ANL-COMP-TDA
074000     ELSE
074100        MOVE 'FUERA PRESUP.' TO WS-INF-ANL-COMP-TDA
074200     END-IF.
074300
074400     MOVE WS-INF-ANALITICA TO WS-SAL-INFORME-REG.
074500     WRITE WS-SAL-INFORME-REG.
074600
074700 2480-IMP-ANALITICA-FIN.
074800     EXIT.
074900
075000*----------------------------------------------------------------*
075100 2490-IMP-RECOMENDACION.
075200
075300     MOVE SPACES TO WS-INF-RECOMENDACION.
075400     MOVE WS-TAB-ESTRATEGIA (WS-SUB-MEJOR)
075500                               TO WS-INF-REC-ESTRATEGIA.
075600     MOVE WS-TAB-RIESGO (WS-SUB-MEJOR) TO WS-INF-REC-RIESGO.
075700
075800     MOVE WS-INF-RECOMENDACION TO WS-SAL-INFORME-REG.
075900     WRITE WS-SAL-INFORME-REG.
076000
076100 2490-IMP-RECOMENDACION-FIN.
076200     EXIT.
076300
076400*----------------------------------------------------------------*
076500 2600-OFERTAS-SIN-USUARIO.
076600
076700     PERFORM 2320-IMP-ERROR-OFERTA
076800        THRU 2320-IMP-ERROR-OFERTA-FIN.
076900     ADD 1 TO WS-CNT-OFERTAS-ERROR.
077000     PERFORM 1400-LEER-OFERTA
077100        THRU 1400-LEER-OFERTA-FIN.
077200
077300 2600-OFERTAS-SIN-USUARIO-FIN.
077400     EXIT.
077500
077600*----------------------------------------------------------------*
077700 2900-CORTE-USUARIO.
077800
077900     MOVE SPACES TO WS-INF-TOTAL-USUARIO.
078000     MOVE WS-CNT-CASOS-USR TO WS-INF-TOT-USR-CASOS.
078100     IF WS-CNT-CASOS-USR > 0
078200        COMPUTE WS-CAL-SCORE-PROM ROUNDED =
078300                WS-ACU-SCORE-USR / WS-CNT-CASOS-USR
078400     ELSE
078500        MOVE ZERO TO WS-CAL-SCORE-PROM
078600     END-IF.
078700     MOVE WS-CAL-SCORE-PROM TO WS-INF-TOT-USR-PROM.
078800
078900     MOVE WS-INF-TOTAL-USUARIO TO WS-SAL-INFORME-REG.
079000     WRITE WS-SAL-INFORME-REG.
079100     MOVE WS-INF-SEPARADOR     TO WS-SAL-INFORME-REG.
079200     WRITE WS-SAL-INFORME-REG.
079300
079400 2900-CORTE-USUARIO-FIN.
079500     EXIT.
079600
079700*----------------------------------------------------------------*
079800 3000-FINALIZAR-PROGRAMA.
079900
080000     PERFORM 3100-IMP-TOTALES-CORRIDA
080100        THRU 3100-IMP-TOTALES-CORRIDA-FIN.
080200
080300     PERFORM 3200-GRABAR-CTLTOT
080400        THRU 3200-GRABAR-CTLTOT-FIN.
080500
080600     PERFORM 3900-CERRAR-ARCHIVOS
080700        THRU 3900-CERRAR-ARCHIVOS-FIN.
080800
080900 3000-FINALIZAR-PROGRAMA-FIN.
081000     EXIT.
081100
081200*----------------------------------------------------------------*
081300 3100-IMP-TOTALES-CORRIDA.
081400
081500     MOVE SPACES TO WS-INF-LINEA-TOTAL.
081600     MOVE 'USUARIOS LEIDOS'      TO WS-INF-TOT-ETIQUETA.
081700     MOVE WS-CNT-USUARIOS        TO WS-INF-TOT-VALOR.
081800     MOVE WS-INF-LINEA-TOTAL     TO WS-SAL-INFORME-REG.
081900     WRITE WS-SAL-INFORME-REG.
082000
082100     MOVE SPACES TO WS-INF-LINEA-TOTAL.
082200     MOVE 'CASOS ANALIZADOS'     TO WS-INF-TOT-ETIQUETA.
082300     MOVE WS-CNT-CASOS           TO WS-INF-TOT-VALOR.
082400     MOVE WS-INF-LINEA-TOTAL     TO WS-SAL-INFORME-REG.
082500     WRITE WS-SAL-INFORME-REG.
082600
082700     MOVE SPACES TO WS-INF-LINEA-TOTAL.
082800     MOVE 'OFERTAS PUNTUADAS'    TO WS-INF-TOT-ETIQUETA.
082900     MOVE WS-CNT-OFERTAS         TO WS-INF-TOT-VALOR.
083000     MOVE WS-INF-LINEA-TOTAL     TO WS-SAL-INFORME-REG.
083100     WRITE WS-SAL-INFORME-REG.
083200
083300     MOVE SPACES TO WS-INF-LINEA-TOTAL.
083400     MOVE 'OFERTAS SIN USUARIO'  TO WS-INF-TOT-ETIQUETA.
083500     MOVE WS-CNT-OFERTAS-ERROR   TO WS-INF-TOT-VALOR.
083600     MOVE WS-INF-LINEA-TOTAL     TO WS-SAL-INFORME-REG.
083700     WRITE WS-SAL-INFORME-REG.
083800
083900 3100-IMP-TOTALES-CORRIDA-FIN.
084000     EXIT.
084100
084200*----------------------------------------------------------------*
084300 3200-GRABAR-CTLTOT.
084400
084500     MOVE SPACES              TO WS-CTL-TOTALES-REG.
084600     MOVE 'ANALOFER'          TO WS-CTL-PASO.
084700     MOVE WS-CNT-USUARIOS     TO WS-CTL-USUARIOS.
084800     MOVE WS-CNT-CASOS        TO WS-CTL-CASOS.
084900     MOVE WS-CNT-OFERTAS      TO WS-CTL-OFERTAS.
085000     MOVE ZERO                TO WS-CTL-ITEMS.
085100     MOVE ZERO                TO WS-CTL-PROYECTOS.
085200     MOVE ZERO                TO WS-CTL-SOLICITUDES.
085300     MOVE WS-CNT-OFERTAS-ERROR TO WS-CTL-ERRORES.
085400     WRITE WS-CTL-TOTALES-REG.
085500
085600 3200-GRABAR-CTLTOT-FIN.
085700     EXIT.
085800
085900*----------------------------------------------------------------*
086000 3900-CERRAR-ARCHIVOS.
086100
086200     CLOSE ENT-USUARIOS
086300           ENT-OFERTAS
086400           SAL-ANALISIS
086500           SAL-INFORME
086600           SAL-CTLTOT.
086700
086800 3900-CERRAR-ARCHIVOS-FIN.
086900     EXIT.
087000
087100*----------------------------------------------------------------*
087200 9000-TRAZA-DEBUG.
087300
087400     IF WS-MODO-TRAZA-ON
087500        DISPLAY 'ANALOFER - CASO     : ' WS-CASO-ACTUAL
087600        DISPLAY 'ANALOFER - MEJOR IDX: ' WS-SUB-MEJOR
087700     END-IF.
087800
087900 9000-TRAZA-DEBUG-FIN.
088000     EXIT.
088100*----------------------------------------------------------------*
088200END PROGRAM ANALOFER.
