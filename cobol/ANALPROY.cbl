000100******************************************************************
000200* ANALPROY  -  AGREGADOR DE PROYECTOS Y ALERTA DE PRESUPUESTO (U9)
000300* Segundo paso del batch de analisis financiero personal.  Lee
000400* los items de proyectos de compra (varios items por proyecto,
000500* varios proyectos por usuario) y acumula, por proyecto, el total
000600* al contado, el total en cuotas, la cuota mensual total y el
000700* ahorro; sobre el corte de usuario suma los totales mensuales de
000800* todos sus proyectos, calcula el porcentaje de compromiso contra
000900* el flujo de caja libre (CAPACID) y emite alerta cuando el
001000* usuario queda sobrecomprometido o excede su presupuesto
001100* mensual declarado.  Continua el mismo listado abierto por
001200* ANALOFER y agrega su propio renglon de totales de control.
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.     ANALPROY.
001600 AUTHOR.         R. BALSIMELLI.
001700 INSTALLATION.   PROCESADORA DE CREDITO AUSTRAL S.A.
001800 DATE-WRITTEN.   14/03/1994.
001900 DATE-COMPILED.
002000 SECURITY.       CONFIDENCIAL - USO INTERNO DEL AREA DE SISTEMAS.
002100*----------------------------------------------------------------*
002200* HISTORIAL DE MODIFICACIONES                                    *
002300*----------------------------------------------------------------*
002400* FECHA      AUTOR   PEDIDO      DESCRIPCION                     *
002500*----------------------------------------------------------------*
002600* 14/03/1994 RBA     TP-0161     VERSION INICIAL: TOTALES POR     TP0161  
002700*                                PROYECTO Y POR USUARIO.
002800* 21/11/1996 CPE     TP-0216     AGREGADA LA ALERTA DE            TP0216  
002900*                                SOBRECOMPROMISO CONTRA EL FLUJO
003000*                                DE CAJA LIBRE DE CAPACID.
003100* 12/02/1999 SUR     TP-0258     REVISION Y2K DE LOS CAMPOS DE    TP0258  
003200*                                FECHA DE ENCABEZADO; SIN
003300*                                CAMBIOS FUNCIONALES.
003400* 30/04/2004 RGA     TP-0296     AGREGADA LA ALERTA DE EXCESO DE  TP0296  
003500*                                PRESUPUESTO MENSUAL DECLARADO,
003600*                                CON EL IMPORTE DE LA DIFERENCIA.
003700* 19/09/2012 CPE     TP-0350     AGREGADA LA GRABACION DE         TP0350  
003800*                                TOTALES DE CONTROL (CTLTOT) A
003900*                                CONTINUACION DEL RENGLON DEJADO
004000*                                POR ANALOFER.
004100*----------------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     UPSI-0 ON  STATUS IS WS-MODO-TRAZA-ON
004600            OFF STATUS IS WS-MODO-TRAZA-OFF.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     SELECT ENT-ITEMS
005200         ASSIGN TO 'ITEMS'
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS FS-ITEMS.
005500
005600     SELECT ENT-USUARIOS
005700         ASSIGN TO 'USUARIOS'
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FS-USUARIOS.
006000
006100     SELECT SAL-INFORME
006200         ASSIGN TO 'INFORME'
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FS-INFORME.
006500
006600     SELECT SAL-CTLTOT
006700         ASSIGN TO 'CTLTOT'
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FS-CTLTOT.
007000
007100*----------------------------------------------------------------*
007200 DATA DIVISION.
007300
007400 FILE SECTION.
007500
007600 FD  ENT-ITEMS.
007700     COPY ITEMPROY.
007800
007900 FD  ENT-USUARIOS.
008000     COPY USUARIO.
008100
008200 FD  SAL-INFORME.
008300 01  WS-SAL-INFORME-REG.
008400     05  WS-SAL-INFORME-DATO         PIC X(130).
008500     05  FILLER                      PIC X(002).
008600
008700 FD  SAL-CTLTOT.
008800     COPY CTLTOT.
008900
009000*----------------------------------------------------------------*
009100 WORKING-STORAGE SECTION.
009200*----------------------------------------------------------------*
009300*    FORMATO DE LOS RENGLONES DEL LISTADO                        *
009400*----------------------------------------------------------------*
009500     COPY INFORME.
009600
009700*----------------------------------------------------------------*
009800*    VARIABLES FILE STATUS ENTRADA/SALIDA                        *
009900*----------------------------------------------------------------*
010000 01  FS-STATUS.
010100     05  FS-ITEMS                   PIC X(02).
010200         88  FS-ITEMS-OK                VALUE '00'.
010300         88  FS-ITEMS-EOF               VALUE '10'.
010400         88  FS-ITEMS-NFD                VALUE '35'.
010500     05  FS-USUARIOS                PIC X(02).
010600         88  FS-USUARIOS-OK             VALUE '00'.
010700         88  FS-USUARIOS-EOF            VALUE '10'.
010800         88  FS-USUARIOS-NFD            VALUE '35'.
010900     05  FS-INFORME                 PIC X(02).
011000         88  FS-INFORME-OK              VALUE '00'.
011100     05  FS-CTLTOT                  PIC X(02).
011200         88  FS-CTLTOT-OK               VALUE '00'.
011300     05  FILLER                     PIC X(02).
011400
011500*----------------------------------------------------------------*
011600*    DECLARACION DE VARIABLES DEL PROGRAMA                       *
011700*----------------------------------------------------------------*
011800 01  WS-INDICADORES.
011900     05  WS-IND-SOBRECOMPROMETIDO  PIC X(01) VALUE 'N'.
012000         88  WS-SOBRECOMPROMETIDO      VALUE 'S'.
012100     05  WS-IND-EXCEDE-PRESUP      PIC X(01) VALUE 'N'.
012200         88  WS-EXCEDE-PRESUPUESTO     VALUE 'S'.
012300*    REDEFINE PARA INSPECCION DEL INDICADOR EN TRAZA (DEBUG)
012400     05  WS-IND-ALFA REDEFINES WS-IND-SOBRECOMPROMETIDO
012500                                    PIC X(01).
012600     05  FILLER                     PIC X(02) VALUE SPACES.
012700
012800 01  WS-CONTADORES.
012900     05  WS-CNT-USUARIOS            PIC S9(06) COMP VALUE ZERO.
013000     05  WS-CNT-PROYECTOS           PIC S9(06) COMP VALUE ZERO.
013100     05  WS-CNT-ITEMS               PIC S9(06) COMP VALUE ZERO.
013200     05  WS-CNT-ITEMS-ERROR         PIC S9(06) COMP VALUE ZERO.
013300     05  FILLER                     PIC X(02) VALUE SPACES.
013400
013500*    CONTADOR DE PAGINA, NIVEL 77 POR USO Y COSTUMBRE DEL AREA
013600 77  WS-PAGINA                      PIC S9(05) COMP VALUE ZERO.
013700*    REDEFINE DEL CONTADOR DE PAGINA PARA VOLCADO EN TRAZA
013800 77  WS-PAGINA-ALFA REDEFINES WS-PAGINA
013900                                    PIC X(04).
014000
014100 01  WS-PROYECTO-BUFFER.
014200     05  WS-PROYECTO-ACTUAL         PIC X(08) VALUE SPACES.
014300     05  FILLER                     PIC X(02) VALUE SPACES.
014400
014500 01  WS-CURRENT-DATE-FIELDS.
014600     05  WS-CURRENT-DATE.
014700         10  WS-CURRENT-YEAR        PIC 9(04).
014800         10  WS-CURRENT-MONTH       PIC 9(02).
014900         10  WS-CURRENT-DAY         PIC 9(02).
015000*    REDEFINE DE LA FECHA DEL SISTEMA PARA VOLCADO EN TRAZA
015100     05  WS-CURRENT-DATE-ALFA REDEFINES WS-CURRENT-DATE
015200                                    PIC X(08).
015300     05  FILLER                     PIC X(02) VALUE SPACES.
015400
015500*----------------------------------------------------------------*
015600*    ACUMULADORES DE PROYECTO Y DE USUARIO                       *
015700*----------------------------------------------------------------*
015800 01  WS-AREA-CALCULO-ITEM.
015900     05  WS-CAL-ITM-CASH            PIC S9(10)V99.
016000     05  WS-CAL-ITM-INST            PIC S9(10)V99.
016100     05  WS-CAL-ITM-MENS            PIC S9(10)V99.
016200     05  FILLER                     PIC X(02) VALUE SPACES.
016300
016400 01  WS-ACUMULADORES-PROYECTO.
016500     05  WS-ACU-PRY-CASH            PIC S9(10)V99.
016600     05  WS-ACU-PRY-INST            PIC S9(10)V99.
016700     05  WS-ACU-PRY-MENS            PIC S9(10)V99.
016800     05  WS-ACU-PRY-AHORRO          PIC S9(10)V99.
016900     05  FILLER                     PIC X(02) VALUE SPACES.
017000
017100 01  WS-ACUMULADORES-USUARIO.
017200     05  WS-ACU-USR-COMMITTED       PIC S9(10)V99.
017300     05  FILLER                     PIC X(02) VALUE SPACES.
017400
017500 01  WS-AREA-ALERTA.
017600     05  WS-ALR-DIFERENCIA          PIC S9(10)V99.
017700*    REDEFINE DEL AREA DE ALERTA PARA VOLCADO DE DEPURACION
017800     05  WS-ALR-DIF-ALFA REDEFINES WS-ALR-DIFERENCIA
017900                                    PIC X(08).
018000     05  WS-ALR-DIF-EDIT            PIC ---,---,--9.99.
018100     05  WS-ALR-TEXTO               PIC X(44).
018200     05  FILLER                     PIC X(02) VALUE SPACES.
018300
018400*----------------------------------------------------------------*
018500*    AREA DE INTERFAZ CON CAPACID                                *
018600*----------------------------------------------------------------*
018700 01  WS-CAPACID-AREA.
018800     05  WS-CAP-RENTA               PIC S9(10)V99.
018900     05  WS-CAP-GASTOS              PIC S9(10)V99.
019000     05  WS-CAP-MARGEN-PCT          PIC S9(03)V99.
019100     05  WS-CAP-COMPROMISOS         PIC S9(10)V99.
019200     05  WS-CAP-MARGEN-SEG          PIC S9(10)V99.
019300     05  WS-CAP-FLUJO-LIBRE         PIC S9(10)V99.
019400     05  WS-CAP-DISPONIBLE          PIC S9(10)V99.
019500     05  WS-CAP-CAPAC-SEGURA        PIC S9(10)V99.
019600     05  WS-CAP-CAPAC-MAXIMA        PIC S9(10)V99.
019700     05  FILLER                     PIC X(04).
019800
019900*----------------------------------------------------------------*
020000 PROCEDURE DIVISION.
020100*----------------------------------------------------------------*
020200
020300     PERFORM 1000-INICIAR-PROGRAMA
020400        THRU 1000-INICIAR-PROGRAMA-FIN.
020500
020600     PERFORM 2000-PROCESAR-PROGRAMA
020700        THRU 2000-PROCESAR-PROGRAMA-FIN
020800        UNTIL FS-USUARIOS-EOF.
020900
021000     PERFORM 2900-ITEMS-SIN-USUARIO
021100        THRU 2900-ITEMS-SIN-USUARIO-FIN
021200        UNTIL FS-ITEMS-EOF.
021300
021400     PERFORM 3000-FINALIZAR-PROGRAMA
021500        THRU 3000-FINALIZAR-PROGRAMA-FIN.
021600
021700     DISPLAY 'ANALPROY - USUARIOS LEIDOS  : ' WS-CNT-USUARIOS.
021800     DISPLAY 'ANALPROY - PROYECTOS ANALIZ.: ' WS-CNT-PROYECTOS.
021900     DISPLAY 'ANALPROY - ITEMS PROCESADOS : ' WS-CNT-ITEMS.
022000     DISPLAY 'ANALPROY - ITEMS SIN USUARIO: ' WS-CNT-ITEMS-ERROR.
022100
022200     STOP RUN.
022300
022400*----------------------------------------------------------------*
022500 1000-INICIAR-PROGRAMA.
022600
022700     PERFORM 1100-ABRIR-ARCHIVOS
022800        THRU 1100-ABRIR-ARCHIVOS-FIN.
022900
023000     ACCEPT WS-CURRENT-DATE FROM DATE.
023100
023200     PERFORM 1200-IMPRIMIR-ENCABEZADO
023300        THRU 1200-IMPRIMIR-ENCABEZADO-FIN.
023400
023500     PERFORM 1300-LEER-USUARIO
023600        THRU 1300-LEER-USUARIO-FIN.
023700
023800     PERFORM 1400-LEER-ITEM
023900        THRU 1400-LEER-ITEM-FIN.
024000
024100 1000-INICIAR-PROGRAMA-FIN.
024200     EXIT.
024300
024400*----------------------------------------------------------------*
024500 1100-ABRIR-ARCHIVOS.
024600
024700     OPEN INPUT ENT-USUARIOS.
024800     EVALUATE TRUE
024900         WHEN FS-USUARIOS-OK
025000             CONTINUE
025100         WHEN FS-USUARIOS-NFD
025200             DISPLAY 'ANALPROY - NO EXISTE ARCH. USUARIOS'
025300             STOP RUN
025400         WHEN OTHER
025500             DISPLAY 'ANALPROY - ERROR APERT. USUARIOS: '
025600                      FS-USUARIOS
025700             STOP RUN
025800     END-EVALUATE.
025900
026000     OPEN INPUT ENT-ITEMS.
026100     EVALUATE TRUE
026200         WHEN FS-ITEMS-OK
026300             CONTINUE
026400         WHEN FS-ITEMS-NFD
026500             DISPLAY 'ANALPROY - NO EXISTE ARCH. ITEMS'
026600             STOP RUN
026700         WHEN OTHER
026800             DISPLAY 'ANALPROY - ERROR APERT. ITEMS: '
026900                      FS-ITEMS
027000             STOP RUN
027100     END-EVALUATE.
027200
027300     OPEN EXTEND SAL-INFORME.
027400     IF NOT FS-INFORME-OK
027500        DISPLAY 'ANALPROY - ERROR APERT. INFORME : '
027600                 FS-INFORME
027700        STOP RUN
027800     END-IF.
027900
028000     OPEN EXTEND SAL-CTLTOT.
028100     IF NOT FS-CTLTOT-OK
028200        DISPLAY 'ANALPROY - ERROR APERT. CTLTOT  : '
028300                 FS-CTLTOT
028400        STOP RUN
028500     END-IF.
028600
028700 1100-ABRIR-ARCHIVOS-FIN.
028800     EXIT.
028900
029000*----------------------------------------------------------------*
029100 1200-IMPRIMIR-ENCABEZADO.
029200
029300     ADD 1 TO WS-PAGINA.
029400     MOVE WS-PAGINA           TO WS-INF-ENC-PAGINA.
029500     MOVE 'ANALISIS DE PROYECTOS DE COMPRA'
029600                              TO WS-INF-ENC-TITULO.
029700     MOVE WS-CURRENT-DAY      TO WS-INF-ENC-DIA.
029800     MOVE WS-CURRENT-MONTH    TO WS-INF-ENC-MES.
029900     MOVE WS-CURRENT-YEAR     TO WS-INF-ENC-ANIO.
030000
030100     MOVE WS-INF-ENCAB-1      TO WS-SAL-INFORME-REG.
030200     WRITE WS-SAL-INFORME-REG.
030300     MOVE WS-INF-ENCAB-2      TO WS-SAL-INFORME-REG.
030400     WRITE WS-SAL-INFORME-REG.
030500     MOVE WS-INF-NUMERALES    TO WS-SAL-INFORME-REG.
030600     WRITE WS-SAL-INFORME-REG.
030700
030800 1200-IMPRIMIR-ENCABEZADO-FIN.
030900     EXIT.
031000
031100*----------------------------------------------------------------*
031200 1300-LEER-USUARIO.
031300
031400     READ ENT-USUARIOS
031500         AT END
031600             CONTINUE
031700     END-READ.
031800     IF FS-USUARIOS-OK
031900        ADD 1 TO WS-CNT-USUARIOS
032000     END-IF.
032100
032200 1300-LEER-USUARIO-FIN.
032300     EXIT.
032400
032500*----------------------------------------------------------------*
032600 1400-LEER-ITEM.
032700
032800     READ ENT-ITEMS
032900         AT END
033000             CONTINUE
033100     END-READ.
033200
033300 1400-LEER-ITEM-FIN.
033400     EXIT.
033500
033600*----------------------------------------------------------------*
033700 2000-PROCESAR-PROGRAMA.
033800
033900     PERFORM 2100-CALCULAR-CAPACIDAD-USUARIO
034000        THRU 2100-CALCULAR-CAPACIDAD-USUARIO-FIN.
034100
034200     MOVE ZERO TO WS-ACU-USR-COMMITTED.
034300
034400     PERFORM 2200-PROCESAR-ITEMS-USUARIO
034500        THRU 2200-PROCESAR-ITEMS-USUARIO-FIN
034600        UNTIL FS-ITEMS-EOF
034700           OR WS-ENT-ITM-USUARIO > WS-ENT-USR-ID.
034800
034900     PERFORM 2800-CORTE-USUARIO
035000        THRU 2800-CORTE-USUARIO-FIN.
035100
035200     PERFORM 1300-LEER-USUARIO
035300        THRU 1300-LEER-USUARIO-FIN.
035400
035500 2000-PROCESAR-PROGRAMA-FIN.
035600     EXIT.
035700
035800*----------------------------------------------------------------*
035900 2100-CALCULAR-CAPACIDAD-USUARIO.
036000
036100     MOVE WS-ENT-USR-RENTA-MENS   TO WS-CAP-RENTA.
036200     MOVE WS-ENT-USR-GASTOS-FIJOS TO WS-CAP-GASTOS.
036300     MOVE WS-ENT-USR-MARGEN-PCT   TO WS-CAP-MARGEN-PCT.
036400     MOVE WS-ENT-USR-COMPROMISOS  TO WS-CAP-COMPROMISOS.
036500
036600     CALL 'CAPACID' USING WS-CAPACID-AREA.
036700
036800 2100-CALCULAR-CAPACIDAD-USUARIO-FIN.
036900     EXIT.
037000
037100*----------------------------------------------------------------*
037200 2200-PROCESAR-ITEMS-USUARIO.
037300
037400     IF WS-ENT-ITM-USUARIO < WS-ENT-USR-ID
037500        PERFORM 2210-ITEM-SIN-USUARIO
037600           THRU 2210-ITEM-SIN-USUARIO-FIN
037700     ELSE
037800        PERFORM 2300-TRATAR-PROYECTO
037900           THRU 2300-TRATAR-PROYECTO-FIN
038000     END-IF.
038100
038200 2200-PROCESAR-ITEMS-USUARIO-FIN.
038300     EXIT.
038400
038500*----------------------------------------------------------------*
038600 2210-ITEM-SIN-USUARIO.
038700
038800     DISPLAY 'ANALPROY - ITEM SIN USUARIO: '
038900              WS-ENT-ITM-PROYECTO ' / ' WS-ENT-ITM-USUARIO.
039000     ADD 1 TO WS-CNT-ITEMS-ERROR.
039100     PERFORM 1400-LEER-ITEM
039200        THRU 1400-LEER-ITEM-FIN.
039300
039400 2210-ITEM-SIN-USUARIO-FIN.
039500     EXIT.
039600
039700*----------------------------------------------------------------*
039800 2300-TRATAR-PROYECTO.
039900
040000     MOVE WS-ENT-ITM-PROYECTO TO WS-PROYECTO-ACTUAL.
040100     MOVE ZERO TO WS-ACU-PRY-CASH   WS-ACU-PRY-INST
040200                  WS-ACU-PRY-MENS   WS-ACU-PRY-AHORRO.
040300
040400     PERFORM 2310-ACUMULAR-ITEM
040500        THRU 2310-ACUMULAR-ITEM-FIN
040600        UNTIL FS-ITEMS-EOF
040700           OR WS-ENT-ITM-USUARIO NOT = WS-ENT-USR-ID
040800           OR WS-ENT-ITM-PROYECTO NOT = WS-PROYECTO-ACTUAL.
040900
041000     PERFORM 2700-CORTE-PROYECTO
041100        THRU 2700-CORTE-PROYECTO-FIN.
041200
041300     PERFORM 9000-TRAZA-DEBUG
041400        THRU 9000-TRAZA-DEBUG-FIN.
041500
041600     ADD 1 TO WS-CNT-PROYECTOS.
041700
041800 2300-TRATAR-PROYECTO-FIN.
041900     EXIT.
042000
042100*----------------------------------------------------------------*
042200 2310-ACUMULAR-ITEM.
042300
042400     COMPUTE WS-CAL-ITM-CASH ROUNDED =
042500             WS-ENT-ITM-PRECIO-CONT * WS-ENT-ITM-CANTIDAD.
042600     COMPUTE WS-CAL-ITM-INST ROUNDED =
042700             WS-ENT-ITM-PRECIO-CUOTA * WS-ENT-ITM-CANTIDAD.
042800     IF WS-ENT-ITM-CANT-CUOTAS > 0
042900        COMPUTE WS-CAL-ITM-MENS ROUNDED =
043000                WS-CAL-ITM-INST / WS-ENT-ITM-CANT-CUOTAS
043100     ELSE
043200        MOVE WS-CAL-ITM-INST TO WS-CAL-ITM-MENS
043300     END-IF.
043400
043500     PERFORM 2320-IMP-DET-ITEM
043600        THRU 2320-IMP-DET-ITEM-FIN.
043700
043800     ADD WS-CAL-ITM-CASH TO WS-ACU-PRY-CASH.
043900     ADD WS-CAL-ITM-INST TO WS-ACU-PRY-INST.
044000     ADD WS-CAL-ITM-MENS TO WS-ACU-PRY-MENS.
044100     ADD 1 TO WS-CNT-ITEMS.
044200
044300     PERFORM 1400-LEER-ITEM
044400        THRU 1400-LEER-ITEM-FIN.
044500
044600 2310-ACUMULAR-ITEM-FIN.
044700     EXIT.
044800
044900*----------------------------------------------------------------*
045000 2320-IMP-DET-ITEM.
045100
045200     MOVE SPACES TO WS-INF-DET-ITEM.
045300     MOVE WS-ENT-ITM-DESCRIPCION TO WS-INF-ITM-DESCR.
045400     MOVE WS-ENT-ITM-CANTIDAD    TO WS-INF-ITM-CANT.
045500     MOVE WS-ENT-ITM-CANT-CUOTAS TO WS-INF-ITM-CUOTAS.
045600     MOVE WS-CAL-ITM-CASH        TO WS-INF-ITM-CASH.
045700     MOVE WS-CAL-ITM-INST        TO WS-INF-ITM-INST.
045800     MOVE WS-CAL-ITM-MENS        TO WS-INF-ITM-MENS.
045900
046000     MOVE WS-INF-DET-ITEM TO WS-SAL-INFORME-REG.
046100     WRITE WS-SAL-INFORME-REG.
046200
046300 2320-IMP-DET-ITEM-FIN.
046400     EXIT.
046500
046600*----------------------------------------------------------------*
046700 2700-CORTE-PROYECTO.
046800
046900     COMPUTE WS-ACU-PRY-AHORRO =
047000             WS-ACU-PRY-INST - WS-ACU-PRY-CASH.
047100
047200     MOVE SPACES TO WS-INF-TOTAL-PROYECTO.
047300     MOVE WS-PROYECTO-ACTUAL   TO WS-INF-PRY-ID.
047400     MOVE WS-ACU-PRY-CASH      TO WS-INF-PRY-CASH.
047500     MOVE WS-ACU-PRY-INST      TO WS-INF-PRY-INST.
047600     MOVE WS-ACU-PRY-MENS      TO WS-INF-PRY-MENS.
047700     MOVE WS-ACU-PRY-AHORRO    TO WS-INF-PRY-AHORRO.
047800
047900     MOVE WS-INF-TOTAL-PROYECTO TO WS-SAL-INFORME-REG.
048000     WRITE WS-SAL-INFORME-REG.
048100
048200     ADD WS-ACU-PRY-MENS TO WS-ACU-USR-COMMITTED.
048300
048400 2700-CORTE-PROYECTO-FIN.
048500     EXIT.
048600
048700*----------------------------------------------------------------*
048800 2800-CORTE-USUARIO.
048900
049000     MOVE 'N' TO WS-IND-SOBRECOMPROMETIDO.
049100     MOVE 'N' TO WS-IND-EXCEDE-PRESUP.
049200     MOVE ZERO TO WS-ALR-DIFERENCIA.
049300
049400     IF WS-ACU-USR-COMMITTED > WS-CAP-FLUJO-LIBRE
049500        SET WS-SOBRECOMPROMETIDO TO TRUE
049600     END-IF.
049700     IF WS-ENT-USR-PRESUPUESTO > 0
049800        AND WS-ACU-USR-COMMITTED > WS-ENT-USR-PRESUPUESTO
049900        SET WS-EXCEDE-PRESUPUESTO TO TRUE
050000        COMPUTE WS-ALR-DIFERENCIA =
050100                WS-ACU-USR-COMMITTED - WS-ENT-USR-PRESUPUESTO
050200     END-IF.
050300     MOVE WS-ALR-DIFERENCIA TO WS-ALR-DIF-EDIT.
050400
050500     EVALUATE TRUE
050600         WHEN WS-SOBRECOMPROMETIDO AND WS-EXCEDE-PRESUPUESTO
050700             STRING 'SOBRECOMPR/EXCEDE PRESUP $'
050800                        DELIMITED BY SIZE
050900                    WS-ALR-DIF-EDIT DELIMITED BY SIZE
051000                    INTO WS-ALR-TEXTO
051100         WHEN WS-SOBRECOMPROMETIDO
051200             MOVE 'SOBRECOMPROMETIDO (FLUJO LIBRE)'
051300                  TO WS-ALR-TEXTO
051400         WHEN WS-EXCEDE-PRESUPUESTO
051500             STRING 'EXCEDE PRESUPUESTO EN $'
051600                        DELIMITED BY SIZE
051700                    WS-ALR-DIF-EDIT DELIMITED BY SIZE
051800                    INTO WS-ALR-TEXTO
051900         WHEN OTHER
052000             MOVE SPACES TO WS-ALR-TEXTO
052100     END-EVALUATE.
052200
052300     MOVE SPACES TO WS-INF-TOTAL-USR-PROY.
052400     MOVE WS-ENT-USR-ID          TO WS-INF-USP-ID.
052500     MOVE WS-ACU-USR-COMMITTED   TO WS-INF-USP-COMPROM.
052600     IF WS-CAP-FLUJO-LIBRE > 0
052700        COMPUTE WS-INF-USP-PCT ROUNDED =
052800                WS-ACU-USR-COMMITTED / WS-CAP-FLUJO-LIBRE * 100
052900     ELSE
053000        MOVE ZERO TO WS-INF-USP-PCT
053100     END-IF.
053200     MOVE WS-ALR-TEXTO           TO WS-INF-USP-ALERTA.
053300
053400     MOVE WS-INF-TOTAL-USR-PROY TO WS-SAL-INFORME-REG.
053500     WRITE WS-SAL-INFORME-REG.
053600     MOVE WS-INF-SEPARADOR       TO WS-SAL-INFORME-REG.
053700     WRITE WS-SAL-INFORME-REG.
053800
053900 2800-CORTE-USUARIO-FIN.
054000     EXIT.
054100
054200*----------------------------------------------------------------*
054300 2900-ITEMS-SIN-USUARIO.
054400
054500     DISPLAY 'ANALPROY - ITEM SIN USUARIO: '
054600              WS-ENT-ITM-PROYECTO ' / ' WS-ENT-ITM-USUARIO.
054700     ADD 1 TO WS-CNT-ITEMS-ERROR.
054800     PERFORM 1400-LEER-ITEM
054900        THRU 1400-LEER-ITEM-FIN.
055000
055100 2900-ITEMS-SIN-USUARIO-FIN.
055200     EXIT.
055300
055400*----------------------------------------------------------------*
055500 3000-FINALIZAR-PROGRAMA.
055600
055700     PERFORM 3100-IMP-TOTALES-CORRIDA
055800        THRU 3100-IMP-TOTALES-CORRIDA-FIN.
055900
056000     PERFORM 3200-GRABAR-CTLTOT
056100        THRU 3200-GRABAR-CTLTOT-FIN.
056200
056300     PERFORM 3900-CERRAR-ARCHIVOS
056400        THRU 3900-CERRAR-ARCHIVOS-FIN.
056500
056600 3000-FINALIZAR-PROGRAMA-FIN.
056700     EXIT.
056800
056900*----------------------------------------------------------------*
057000 3100-IMP-TOTALES-CORRIDA.
057100
057200     MOVE SPACES TO WS-INF-LINEA-TOTAL.
057300     MOVE 'USUARIOS LEIDOS'      TO WS-INF-TOT-ETIQUETA.
057400     MOVE WS-CNT-USUARIOS        TO WS-INF-TOT-VALOR.
057500     MOVE WS-INF-LINEA-TOTAL     TO WS-SAL-INFORME-REG.
057600     WRITE WS-SAL-INFORME-REG.
057700
057800     MOVE SPACES TO WS-INF-LINEA-TOTAL.
057900     MOVE 'PROYECTOS ANALIZADOS'  TO WS-INF-TOT-ETIQUETA.
058000     MOVE WS-CNT-PROYECTOS       TO WS-INF-TOT-VALOR.
058100     MOVE WS-INF-LINEA-TOTAL     TO WS-SAL-INFORME-REG.
058200     WRITE WS-SAL-INFORME-REG.
058300
058400     MOVE SPACES TO WS-INF-LINEA-TOTAL.
058500     MOVE 'ITEMS PROCESADOS'     TO WS-INF-TOT-ETIQUETA.
058600     MOVE WS-CNT-ITEMS           TO WS-INF-TOT-VALOR.
058700     MOVE WS-INF-LINEA-TOTAL     TO WS-SAL-INFORME-REG.
058800     WRITE WS-SAL-INFORME-REG.
058900
059000     MOVE SPACES TO WS-INF-LINEA-TOTAL.
059100     MOVE 'ITEMS SIN USUARIO'    TO WS-INF-TOT-ETIQUETA.
059200     MOVE WS-CNT-ITEMS-ERROR     TO WS-INF-TOT-VALOR.
059300     MOVE WS-INF-LINEA-TOTAL     TO WS-SAL-INFORME-REG.
059400     WRITE WS-SAL-INFORME-REG.
059500
059600 3100-IMP-TOTALES-CORRIDA-FIN.
059700     EXIT.
059800
059900*----------------------------------------------------------------*
060000 3200-GRABAR-CTLTOT.
060100
060200     MOVE SPACES              TO WS-CTL-TOTALES-REG.
060300     MOVE 'ANALPROY'          TO WS-CTL-PASO.
060400     MOVE WS-CNT-USUARIOS     TO WS-CTL-USUARIOS.
060500     MOVE ZERO                TO WS-CTL-CASOS.
060600     MOVE ZERO                TO WS-CTL-OFERTAS.
060700     MOVE WS-CNT-ITEMS        TO WS-CTL-ITEMS.
060800     MOVE WS-CNT-PROYECTOS    TO WS-CTL-PROYECTOS.
060900     MOVE ZERO                TO WS-CTL-SOLICITUDES.
061000     MOVE WS-CNT-ITEMS-ERROR  TO WS-CTL-ERRORES.
061100     WRITE WS-CTL-TOTALES-REG.
061200
061300 3200-GRABAR-CTLTOT-FIN.
061400     EXIT.
061500
061600*----------------------------------------------------------------*
061700 3900-CERRAR-ARCHIVOS.
061800
061900     CLOSE ENT-USUARIOS
062000           ENT-ITEMS
062100           SAL-INFORME
062200           SAL-CTLTOT.
062300
062400 3900-CERRAR-ARCHIVOS-FIN.
062500     EXIT.
062600
062700*----------------------------------------------------------------*
062800 9000-TRAZA-DEBUG.
062900
063000     IF WS-MODO-TRAZA-ON
063100        DISPLAY 'ANALPROY - PROYECTO: ' WS-PROYECTO-ACTUAL
063200        DISPLAY 'ANALPROY - MENSUAL : ' WS-ACU-PRY-MENS
063300     END-IF.
063400
063500 9000-TRAZA-DEBUG-FIN.
063600     EXIT.
063700*----------------------------------------------------------------*
063800END PROGRAM ANALPROY.
