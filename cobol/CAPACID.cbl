000100******************************************************************
000200* CAPACID  -  CALCULO DE CAPACIDAD DE PAGO DEL USUARIO (U1)
000300* Recibe renta, gastos fijos, margen de seguridad y compromisos
000400* vigentes de un usuario y devuelve el flujo de caja libre y las
000500* capacidades de cuota segura/maxima.  Subrutina de calculo pura,
000600* sin archivos propios -- se invoca desde ANALOFER y ANALPROY.
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.     CAPACID.
001000 AUTHOR.         R. BALSIMELLI.
001100 INSTALLATION.   PROCESADORA DE CREDITO AUSTRAL S.A.
001200 DATE-WRITTEN.   03/06/1991.
001300 DATE-COMPILED.
001400 SECURITY.       CONFIDENCIAL - USO INTERNO DEL AREA DE SISTEMAS.
001500*----------------------------------------------------------------*
001600* HISTORIAL DE MODIFICACIONES                                    *
001700*----------------------------------------------------------------*
001800* FECHA      AUTOR   PEDIDO      DESCRIPCION                     *
001900*----------------------------------------------------------------*
002000* 03/06/1991 RBA     TP-0091     VERSION INICIAL, CALCULO DE
002100*                                MARGEN DE SEGURIDAD Y FLUJO
002200*                                DE CAJA LIBRE.
002300* 14/02/1993 NBE     TP-0134     AGREGADA CAPACIDAD MAXIMA DE
002400*                                CUOTA (50% DEL FLUJO LIBRE) A
002500*                                PEDIDO DE RIESGOS.
002600* 21/11/1996 CPE     TP-0212     DISPONIBLE-PARA-NUEVO PASA A
002700*                                DESCONTAR COMPROMISOS VIGENTES.
002800* 09/02/1999 SUR     TP-0255     REVISION Y2K DE LOS CAMPOS DE
002900*                                FECHA DE COMPILACION; SIN
003000*                                CAMBIOS FUNCIONALES.
003100* 18/09/2004 RGA     TP-0301     AGREGADO SWITCH DE TRAZA (UPSI-0)
003200*                                PARA DIAGNOSTICO EN PRODUCCION.
003300*----------------------------------------------------------------*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     UPSI-0 ON  STATUS IS WS-MODO-TRAZA-ON
003800            OFF STATUS IS WS-MODO-TRAZA-OFF.
003900
004000*----------------------------------------------------------------*
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300
004400 01  WS-CONSTANTES.
004500     05  WS-CTE-PCT-SEGURO          PIC 9(03)      VALUE 030.
004600     05  WS-CTE-PCT-MAXIMO          PIC 9(03)      VALUE 050.
004700     05  FILLER                     PIC X(02)      VALUE SPACES.
004800
004900 01  WS-AREA-CALCULO.
005000     05  WS-CAL-MARGEN-INTER        PIC S9(10)V9999.
005100     05  WS-CAL-FLUJO-INTER         PIC S9(10)V9999.
005200
005300*    REDEFINE EL AREA DE CALCULO PARA INSPECCION EN TRAZA (DEBUG)
005400     05  WS-AREA-CALCULO-ALFA REDEFINES WS-CAL-MARGEN-INTER
005500                                    PIC X(08).
005600     05  FILLER                     PIC X(02)      VALUE SPACES.
005700
005800*    CONTADOR DE INVOCACIONES, NIVEL 77 POR USO Y COSTUMBRE
005900 77  WS-CNT-LLAMADAS                PIC S9(08) COMP VALUE ZERO.
006000
006100*----------------------------------------------------------------*
006200 LINKAGE SECTION.
006300 01  LK-CAPACID.
006400     05  LK-CAP-ENTRADA.
006500         10  LK-CAP-RENTA           PIC S9(10)V99.
006600         10  LK-CAP-GASTOS          PIC S9(10)V99.
006700         10  LK-CAP-MARGEN-PCT      PIC S9(03)V99.
006800         10  LK-CAP-COMPROMISOS     PIC S9(10)V99.
006900*        REDEFINE DE ENTRADA POR SI LLEGA COMO IMPORTE UNICO
007000*        DE VALIDACION CRUZADA DESDE OTRA RUTINA (NO SE USA HOY)
007100         10  LK-CAP-ENTRADA-ALT REDEFINES LK-CAP-ENTRADA.
007200             15  LK-CAP-ENT-BLOQUE  PIC X(35).
007300     05  LK-CAP-SALIDA.
007400         10  LK-CAP-MARGEN-SEG      PIC S9(10)V99.
007500         10  LK-CAP-FLUJO-LIBRE     PIC S9(10)V99.
007600         10  LK-CAP-DISPONIBLE      PIC S9(10)V99.
007700         10  LK-CAP-CAPAC-SEGURA    PIC S9(10)V99.
007800         10  LK-CAP-CAPAC-MAXIMA    PIC S9(10)V99.
007900*        REDEFINE DE SALIDA PARA VOLCADO EN BLOQUE (TRAZA)
008000         10  LK-CAP-SALIDA-ALFA REDEFINES LK-CAP-SALIDA.
008100             15  LK-CAP-SAL-BLOQUE  PIC X(60).
008200     05  FILLER                     PIC X(04).
008300
008400*----------------------------------------------------------------*
008500 PROCEDURE DIVISION USING LK-CAPACID.
008600*----------------------------------------------------------------*
008700
008800     PERFORM 1000-INICIAR
008900        THRU 1000-INICIAR-FIN.
009000
009100     PERFORM 2000-CALCULAR-CAPACIDAD
009200        THRU 2000-CALCULAR-CAPACIDAD-FIN.
009300
009400     PERFORM 9000-TRAZA-DEBUG
009500        THRU 9000-TRAZA-DEBUG-FIN.
009600
009700     EXIT PROGRAM.
009800
009900*----------------------------------------------------------------*
010000 1000-INICIAR.
010100
010200     ADD 1 TO WS-CNT-LLAMADAS.
010300     INITIALIZE LK-CAP-SALIDA.
010400
010500 1000-INICIAR-FIN.
010600     EXIT.
010700
010800*----------------------------------------------------------------*
010900 2000-CALCULAR-CAPACIDAD.
011000
011100*    MARGEN DE SEGURIDAD = RENTA X PCT-MARGEN / 100
011200     COMPUTE WS-CAL-MARGEN-INTER ROUNDED =
011300             LK-CAP-RENTA * LK-CAP-MARGEN-PCT / 100.
011400     MOVE WS-CAL-MARGEN-INTER TO LK-CAP-MARGEN-SEG.
011500
011600*    FLUJO DE CAJA LIBRE = RENTA - GASTOS FIJOS - MARGEN
011700     COMPUTE WS-CAL-FLUJO-INTER ROUNDED =
011800             LK-CAP-RENTA - LK-CAP-GASTOS - LK-CAP-MARGEN-SEG.
011900     MOVE WS-CAL-FLUJO-INTER TO LK-CAP-FLUJO-LIBRE.
012000
012100*    DISPONIBLE PARA NUEVO COMPROMISO = FLUJO - COMPROMISOS
012200     COMPUTE LK-CAP-DISPONIBLE ROUNDED =
012300             LK-CAP-FLUJO-LIBRE - LK-CAP-COMPROMISOS.
012400
012500*    CAPACIDAD DE CUOTA SEGURA (30%) Y MAXIMA (50%)
012600     COMPUTE LK-CAP-CAPAC-SEGURA ROUNDED =
012700             LK-CAP-FLUJO-LIBRE * WS-CTE-PCT-SEGURO / 100.
012800     COMPUTE LK-CAP-CAPAC-MAXIMA ROUNDED =
012900             LK-CAP-FLUJO-LIBRE * WS-CTE-PCT-MAXIMO / 100.
013000
013100 2000-CALCULAR-CAPACIDAD-FIN.
013200     EXIT.
013300
013400*----------------------------------------------------------------*
013500 9000-TRAZA-DEBUG.
013600
013700     IF WS-MODO-TRAZA-ON
013800        DISPLAY 'CAPACID - FLUJO LIBRE: ' LK-CAP-FLUJO-LIBRE
013900        DISPLAY 'CAPACID - DISPONIBLE : ' LK-CAP-DISPONIBLE
014000     END-IF.
014100
014200 9000-TRAZA-DEBUG-FIN.
014300     EXIT.
014400*----------------------------------------------------------------*
