000100******************************************************************
000200* COMPOFER  -  COMPARACION DE OFERTAS POR PRESUPUESTO (U6)
000300* Puntuador alternativo de ofertas que usa unicamente el
000400* presupuesto mensual disponible del usuario (sin considerar
000500* el flujo de caja libre completo) para puntuar la oferta
000600* ganadora del caso.  Subrutina de calculo pura, invocada desde
000700* ANALOFER junto con PLANCUOT/VIABILID/SUGCUOT para armar el
000800* renglon de analitica complementaria de cada caso resuelto.
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.     COMPOFER.
001200 AUTHOR.         C. PEREZ.
001300 INSTALLATION.   PROCESADORA DE CREDITO AUSTRAL S.A.
001400 DATE-WRITTEN.   19/01/1994.
001500 DATE-COMPILED.
001600 SECURITY.       CONFIDENCIAL - USO INTERNO DEL AREA DE SISTEMAS.
001700*----------------------------------------------------------------*
001800* HISTORIAL DE MODIFICACIONES                                    *
001900*----------------------------------------------------------------*
002000* FECHA      AUTOR   PEDIDO      DESCRIPCION                     *
002100*----------------------------------------------------------------*
002200* 19/01/1994 CPE     TP-0158     VERSION INICIAL, PUNTAJE POR
002300*                                PRESUPUESTO DISPONIBLE.
002400* 25/06/1997 RBA     TP-0227     AGREGADO EL CASO DE PRESUPUESTO
002500*                                CERO O NEGATIVO (VALORES FIJOS
002600*                                DE RESGUARDO).
002700* 04/02/1999 NBE     TP-0260     REVISION Y2K; SIN CAMBIOS
002800*                                FUNCIONALES.
002900* 11/08/2008 RGA     TP-0322     AGREGADO SWITCH DE TRAZA (UPSI-0)
003000*                                PARA DIAGNOSTICO EN PRODUCCION.
003100* 06/03/2011 NBE     TP-0341     PROGRAMA INCORPORADO AL RENGLON
003200*                                DE ANALITICA COMPLEMENTARIA DEL
003300*                                PASO SMART-CHOICE (ANALOFER).
003400* 06/03/2015 RGA     TP-0357     CORREGIDO EL TRASLADO DEL PAGO
003500*                                MENSUAL Y DEL PUNTAJE A LINKAGE:
003600*                                SE HACIA CON MOVE (TRUNCA) Y NO
003700*                                CON COMPUTE ROUNDED.
003800*----------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     UPSI-0 ON  STATUS IS WS-MODO-TRAZA-ON
004300            OFF STATUS IS WS-MODO-TRAZA-OFF.
004400
004500*----------------------------------------------------------------*
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800
004900 01  WS-INDICADORES.
005000     05  WS-IND-ENTRA-EN-CUOTA      PIC X(01) VALUE 'N'.
005100         88  WS-ENTRA-EN-CUOTA          VALUE 'S'.
005200     05  WS-IND-ENTRA-EN-CONTADO    PIC X(01) VALUE 'N'.
005300         88  WS-ENTRA-EN-CONTADO        VALUE 'S'.
005400     05  FILLER                     PIC X(02) VALUE SPACES.
005500
005600 01  WS-AREA-CALCULO.
005700     05  WS-CAL-MENSUAL             PIC S9(10)V9999.
005800     05  WS-CAL-RATIO-CUOTA         PIC S9(05)V9999.
005900     05  WS-CAL-DESCUENTO           PIC S9(10)V9999.
006000     05  WS-CAL-DESC-PCT            PIC S9(05)V9999.
006100     05  WS-CAL-PUNTAJE             PIC S9(05)V9999.
006200
006300*    REDEFINE DEL AREA DE CALCULO PARA VOLCADO DE DEPURACION
006400     05  WS-AREA-CALCULO-ALFA REDEFINES WS-CAL-MENSUAL
006500                                    PIC X(08).
006600     05  FILLER                     PIC X(02) VALUE SPACES.
006700
006800*    CONTADOR DE INVOCACIONES, NIVEL 77 POR USO Y COSTUMBRE
006900 77  WS-CNT-LLAMADAS                PIC S9(08) COMP VALUE ZERO.
007000
007100*----------------------------------------------------------------*
007200 LINKAGE SECTION.
007300 01  LK-COMPOFER.
007400     05  LK-COM-ENTRADA.
007500         10  LK-COM-PRECIO-CONT     PIC S9(10)V99.
007600         10  LK-COM-PRECIO-CUOTA    PIC S9(10)V99.
007700         10  LK-COM-CANT-CUOTAS     PIC 9(03).
007800         10  LK-COM-SIN-INTERES     PIC X(01).
007900         10  LK-COM-PRESUPUESTO     PIC S9(10)V99.
008000*        REDEFINE DE ENTRADA PARA VALIDACION CRUZADA (RESERVADO
008100*        PARA EL FUTURO PASO DE COMPARACION MASIVA)
008200         10  LK-COM-ENTRADA-ALT REDEFINES LK-COM-ENTRADA.
008300             15  LK-COM-ENT-BLOQUE  PIC X(34).
008400     05  LK-COM-SALIDA.
008500         10  LK-COM-MENSUAL         PIC S9(10)V99.
008600         10  LK-COM-PUNTAJE         PIC 9(03)V9.
008700         10  LK-COM-ENTRA-EN-CUOTA  PIC X(01).
008800*        REDEFINE DE SALIDA PARA VOLCADO EN BLOQUE (TRAZA)
008900         10  LK-COM-SALIDA-ALFA REDEFINES LK-COM-SALIDA.
009000             15  LK-COM-SAL-BLOQUE  PIC X(16).
009100     05  FILLER                     PIC X(04).
009200
009300*----------------------------------------------------------------*
009400 PROCEDURE DIVISION USING LK-COMPOFER.
009500*----------------------------------------------------------------*
009600
009700     PERFORM 1000-INICIAR
009800        THRU 1000-INICIAR-FIN.
009900
010000     PERFORM 2000-PUNTUAR-POR-PRESUPUESTO
010100        THRU 2000-PUNTUAR-POR-PRESUPUESTO-FIN.
010200
010300     PERFORM 9000-TRAZA-DEBUG
010400        THRU 9000-TRAZA-DEBUG-FIN.
010500
010600     EXIT PROGRAM.
010700
010800*----------------------------------------------------------------*
010900 1000-INICIAR.
011000
011100     ADD 1 TO WS-CNT-LLAMADAS.
011200     INITIALIZE LK-COM-SALIDA WS-INDICADORES WS-AREA-CALCULO.
011300
011400 1000-INICIAR-FIN.
011500     EXIT.
011600
011700*----------------------------------------------------------------*
011800 2000-PUNTUAR-POR-PRESUPUESTO.
011900
012000     IF LK-COM-CANT-CUOTAS > 0
012100        COMPUTE WS-CAL-MENSUAL ROUNDED =
012200                LK-COM-PRECIO-CUOTA / LK-COM-CANT-CUOTAS
012300     ELSE
012400        MOVE LK-COM-PRECIO-CUOTA TO WS-CAL-MENSUAL
012500     END-IF.
012600     COMPUTE LK-COM-MENSUAL ROUNDED = WS-CAL-MENSUAL.
012700
012800     IF WS-CAL-MENSUAL <= LK-COM-PRESUPUESTO
012900        SET WS-ENTRA-EN-CUOTA TO TRUE
013000        MOVE 'Y' TO LK-COM-ENTRA-EN-CUOTA
013100     ELSE
013200        MOVE 'N' TO LK-COM-ENTRA-EN-CUOTA
013300     END-IF.
013400     IF LK-COM-PRECIO-CONT <= LK-COM-PRESUPUESTO
013500        SET WS-ENTRA-EN-CONTADO TO TRUE
013600     END-IF.
013700
013800     COMPUTE WS-CAL-DESCUENTO ROUNDED =
013900             LK-COM-PRECIO-CUOTA - LK-COM-PRECIO-CONT.
014000     IF LK-COM-PRECIO-CUOTA = 0
014100        MOVE ZERO TO WS-CAL-DESC-PCT
014200     ELSE
014300        COMPUTE WS-CAL-DESC-PCT ROUNDED =
014400                WS-CAL-DESCUENTO / LK-COM-PRECIO-CUOTA * 100
014500     END-IF.
014600
014700     IF LK-COM-PRESUPUESTO > 0
014800        COMPUTE WS-CAL-RATIO-CUOTA ROUNDED =
014900                WS-CAL-MENSUAL / LK-COM-PRESUPUESTO
015000     ELSE
015100        MOVE ZERO TO WS-CAL-RATIO-CUOTA
015200     END-IF.
015300
015400     EVALUATE TRUE
015500         WHEN WS-ENTRA-EN-CUOTA AND LK-COM-SIN-INTERES = 'Y'
015600                  AND LK-COM-CANT-CUOTAS >= 12
015700                  AND LK-COM-PRESUPUESTO > 0
015800             COMPUTE WS-CAL-PUNTAJE ROUNDED =
015900                     100 - WS-CAL-RATIO-CUOTA * 30
016000
016100         WHEN WS-ENTRA-EN-CUOTA AND LK-COM-SIN-INTERES = 'Y'
016200                  AND LK-COM-CANT-CUOTAS >= 12
016300             MOVE 50 TO WS-CAL-PUNTAJE
016400
016500         WHEN WS-ENTRA-EN-CUOTA AND LK-COM-SIN-INTERES = 'Y'
016600                  AND LK-COM-PRESUPUESTO > 0
016700             COMPUTE WS-CAL-PUNTAJE ROUNDED =
016800                     80 - WS-CAL-RATIO-CUOTA * 20
016900
017000         WHEN WS-ENTRA-EN-CUOTA AND LK-COM-SIN-INTERES = 'Y'
017100             MOVE 40 TO WS-CAL-PUNTAJE
017200
017300         WHEN WS-ENTRA-EN-CONTADO
017400             COMPUTE WS-CAL-PUNTAJE ROUNDED =
017500                     70 + WS-CAL-DESC-PCT
017600
017700         WHEN WS-ENTRA-EN-CUOTA AND LK-COM-PRESUPUESTO > 0
017800             COMPUTE WS-CAL-PUNTAJE ROUNDED =
017900                     50 - WS-CAL-RATIO-CUOTA * 20
018000
018100         WHEN WS-ENTRA-EN-CUOTA
018200             MOVE 30 TO WS-CAL-PUNTAJE
018300
018400         WHEN OTHER
018500             MOVE 10 TO WS-CAL-PUNTAJE
018600     END-EVALUATE.
018700
018800     IF WS-CAL-PUNTAJE > 100
018900        MOVE 100 TO WS-CAL-PUNTAJE
019000     END-IF.
019100     IF WS-CAL-PUNTAJE < 0
019200        MOVE ZERO TO WS-CAL-PUNTAJE
019300     END-IF.
019400     COMPUTE LK-COM-PUNTAJE ROUNDED = WS-CAL-PUNTAJE.
019500
019600 2000-PUNTUAR-POR-PRESUPUESTO-FIN.
019700     EXIT.
019800
019900*----------------------------------------------------------------*
020000 9000-TRAZA-DEBUG.
020100
020200     IF WS-MODO-TRAZA-ON
020300        DISPLAY 'COMPOFER - PUNTAJE    : ' LK-COM-PUNTAJE
020400        DISPLAY 'COMPOFER - ENTRA CUOTA: ' LK-COM-ENTRA-EN-CUOTA
020500     END-IF.
020600
020700 9000-TRAZA-DEBUG-FIN.
020800     EXIT.
020900*----------------------------------------------------------------*
