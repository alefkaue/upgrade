000100*----------------------------------------------------------------*
000200* CTLTOT.CPY
000300*   Registro de TOTALES DE CONTROL que cada paso del batch deja
000400*   grabado para que el ultimo paso (ANALIMPO) pueda imprimir la
000500*   pagina final de totales generales combinados.  No es un
000600*   archivo de negocio del sistema; es un archivo interno de
000700*   encadenamiento entre pasos del JCL.
000800*----------------------------------------------------------------*
000900 01  WS-CTL-TOTALES-REG.
001000     05  WS-CTL-PASO                PIC X(08).
001100     05  WS-CTL-USUARIOS            PIC 9(06).
001200     05  WS-CTL-CASOS               PIC 9(06).
001300     05  WS-CTL-OFERTAS             PIC 9(06).
001400     05  WS-CTL-ITEMS               PIC 9(06).
001500     05  WS-CTL-PROYECTOS           PIC 9(06).
001600     05  WS-CTL-SOLICITUDES         PIC 9(06).
001700     05  WS-CTL-ERRORES             PIC 9(06).
001800     05  FILLER                     PIC X(20).
