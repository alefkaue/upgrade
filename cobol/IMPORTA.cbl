000100******************************************************************
000200* IMPORTA  -  CALCULO DE COSTO DE IMPORTACION Y COMPARACION (U3)
000300* Recibe precio y flete en USD, cotizacion del dolar, bandera de
000400* REMESSA CONFORME y precio nacional de referencia, y devuelve
000500* el desglose de impuesto de importacion + ICMS y, si corresponde,
000600* la comparacion contra el precio nacional (IMPORT/NACIONAL/
000700* IGUAL).  Subrutina de calculo pura, se invoca desde ANALIMPO.
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.     IMPORTA.
001100 AUTHOR.         C. PEREZ.
001200 INSTALLATION.   PROCESADORA DE CREDITO AUSTRAL S.A.
001300 DATE-WRITTEN.   05/08/1992.
001400 DATE-COMPILED.
001500 SECURITY.       CONFIDENCIAL - USO INTERNO DEL AREA DE SISTEMAS.
001600*----------------------------------------------------------------*
001700* HISTORIAL DE MODIFICACIONES                                    *
001800*----------------------------------------------------------------*
001900* FECHA      AUTOR   PEDIDO      DESCRIPCION                     *
002000*----------------------------------------------------------------*
002100* 05/08/1992 CPE     TP-0128     VERSION INICIAL, CALCULO DE      TP0128  
002200*                                IMPUESTO DE IMPORTACION E ICMS
002300*                                A TASA UNICA DEL 60%.
002400* 19/04/1995 RBA     TP-0181     AGREGADO EL BENEFICIO REMESSA    TP0181  
002500*                                CONFORME (20% HASTA USD 50).
002600* 03/11/1997 NBE     TP-0233     AGREGADA COMPARACION CONTRA EL   TP0233  
002700*                                PRECIO NACIONAL DE REFERENCIA.
002800* 15/02/1999 SUR     TP-0257     REVISION Y2K; SIN CAMBIOS        TP0257  
002900*                                FUNCIONALES.
003000* 22/07/2003 RGA     TP-0289     AJUSTADA LA PRECISION INTERMEDIA TP0289  
003100*                                DE BASE-BRL A 4 DECIMALES A
003200*                                PEDIDO DE AUDITORIA.
003300* 06/03/2015 RGA     TP-0356     CORREGIDO EL TRASLADO A LINKAGE  TP0356  
003400*                                DE TOTAL/BASE/IMPUESTO/ICMS/
003500*                                TOTAL-BRL/PCT-DIF Y DEL AHORRO
003600*                                EN LA RAMA POSITIVA: SE HACIA
003700*                                CON MOVE (TRUNCA) Y NO CON
003800*                                COMPUTE ROUNDED.
003900*----------------------------------------------------------------*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     UPSI-0 ON  STATUS IS WS-MODO-TRAZA-ON
004400            OFF STATUS IS WS-MODO-TRAZA-OFF.
004500
004600*----------------------------------------------------------------*
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900
005000 01  WS-CONSTANTES.
005100     05  WS-CTE-PCT-ICMS            PIC 9(03)      VALUE 017.
005200     05  WS-CTE-PCT-IMPTO-ALTO      PIC 9(03)      VALUE 060.
005300     05  WS-CTE-PCT-IMPTO-BAJO      PIC 9(03)      VALUE 020.
005400     05  WS-CTE-TOPE-RC-USD         PIC 9(05)V99   VALUE 50.00.
005500     05  FILLER                     PIC X(02)      VALUE SPACES.
005600
005700 01  WS-INDICADORES.
005800     05  WS-IND-APLICA-RC           PIC X(01) VALUE 'N'.
005900         88  WS-APLICA-TASA-BAJA        VALUE 'S'.
006000     05  FILLER                     PIC X(02) VALUE SPACES.
006100
006200 01  WS-AREA-CALCULO.
006300     05  WS-CAL-TOTAL-USD           PIC S9(08)V9999.
006400     05  WS-CAL-BASE-BRL            PIC S9(12)V9999.
006500     05  WS-CAL-IMPUESTO            PIC S9(12)V9999.
006600     05  WS-CAL-ICMS                PIC S9(12)V9999.
006700     05  WS-CAL-TOTAL-BRL           PIC S9(12)V9999.
006800     05  WS-CAL-DIFERENCIA          PIC S9(12)V9999.
006900     05  WS-CAL-PCT-DIF             PIC S9(05)V9999.
007000
007100*    REDEFINE DEL AREA DE CALCULO PARA VOLCADO DE DEPURACION
007200     05  WS-AREA-CALCULO-ALFA REDEFINES WS-CAL-TOTAL-USD
007300                                    PIC X(06).
007400     05  FILLER                     PIC X(02) VALUE SPACES.
007500
007600*    CONTADOR DE INVOCACIONES, NIVEL 77 POR USO Y COSTUMBRE
007700 77  WS-CNT-LLAMADAS                PIC S9(08) COMP VALUE ZERO.
007800
007900*----------------------------------------------------------------*
008000 LINKAGE SECTION.
008100 01  LK-IMPORTA.
008200     05  LK-IMP-ENTRADA.
008300         10  LK-IMP-PRECIO-USD      PIC S9(08)V99.
008400         10  LK-IMP-FLETE-USD       PIC S9(08)V99.
008500         10  LK-IMP-PRECIO-NAC      PIC S9(10)V99.
008600         10  LK-IMP-REMESSA-CONF    PIC X(01).
008700         10  LK-IMP-COTIZACION      PIC S9(03)V9999.
008800*        REDEFINE DE ENTRADA POR SI LLEGA COMO BLOQUE UNICO
008900*        DESDE UNA RUTINA DE VALIDACION EXTERNA (NO SE USA HOY)
009000         10  LK-IMP-ENTRADA-ALT REDEFINES LK-IMP-ENTRADA.
009100             15  LK-IMP-ENT-BLOQUE  PIC X(30).
009200     05  LK-IMP-SALIDA.
009300         10  LK-IMP-TOTAL-USD       PIC S9(08)V99.
009400         10  LK-IMP-BASE-BRL        PIC S9(10)V99.
009500         10  LK-IMP-IMPUESTO        PIC S9(10)V99.
009600         10  LK-IMP-ICMS            PIC S9(10)V99.
009700         10  LK-IMP-TOTAL-BRL       PIC S9(10)V99.
009800         10  LK-IMP-VEREDICTO       PIC X(08).
009900         10  LK-IMP-AHORRO          PIC S9(10)V99.
010000         10  LK-IMP-PCT-DIF         PIC S9(03)V9.
010100*        REDEFINE DE SALIDA PARA VOLCADO EN BLOQUE (TRAZA)
010200         10  LK-IMP-SALIDA-ALFA REDEFINES LK-IMP-SALIDA.
010300             15  LK-IMP-SAL-BLOQUE  PIC X(59).
010400     05  FILLER                     PIC X(04).
010500
010600*----------------------------------------------------------------*
010700 PROCEDURE DIVISION USING LK-IMPORTA.
010800*----------------------------------------------------------------*
010900
011000     PERFORM 1000-INICIAR
011100        THRU 1000-INICIAR-FIN.
011200
011300     PERFORM 2000-CALCULAR-COSTO-IMPORT
011400        THRU 2000-CALCULAR-COSTO-IMPORT-FIN.
011500
011600     IF LK-IMP-PRECIO-NAC > 0
011700        PERFORM 2500-COMPARAR-NACIONAL
011800           THRU 2500-COMPARAR-NACIONAL-FIN
011900     END-IF.
012000
012100     PERFORM 9000-TRAZA-DEBUG
012200        THRU 9000-TRAZA-DEBUG-FIN.
012300
012400     EXIT PROGRAM.
012500
012600*----------------------------------------------------------------*
012700 1000-INICIAR.
012800
012900     ADD 1 TO WS-CNT-LLAMADAS.
013000     INITIALIZE LK-IMP-SALIDA WS-INDICADORES WS-AREA-CALCULO.
013100     MOVE 'N/A'                TO LK-IMP-VEREDICTO.
013200
013300 1000-INICIAR-FIN.
013400     EXIT.
013500
013600*----------------------------------------------------------------*
013700 2000-CALCULAR-COSTO-IMPORT.
013800
013900*    TOTAL-USD = PRECIO + FLETE
014000     COMPUTE WS-CAL-TOTAL-USD ROUNDED =
014100             LK-IMP-PRECIO-USD + LK-IMP-FLETE-USD.
014200     COMPUTE LK-IMP-TOTAL-USD ROUNDED = WS-CAL-TOTAL-USD.
014300
014400*    LA TASA REDUCIDA DEL 20% SOLO APLICA SI EL VENDEDOR ESTA EN
014500*    EL PROGRAMA REMESSA CONFORME Y EL TOTAL NO SUPERA USD 50.
014600     IF LK-IMP-REMESSA-CONF = 'Y'
014700        AND WS-CAL-TOTAL-USD NOT > WS-CTE-TOPE-RC-USD
014800        SET WS-APLICA-TASA-BAJA TO TRUE
014900     END-IF.
015000
015100*    BASE-BRL = TOTAL-USD X COTIZACION
015200     COMPUTE WS-CAL-BASE-BRL ROUNDED =
015300             WS-CAL-TOTAL-USD * LK-IMP-COTIZACION.
015400     COMPUTE LK-IMP-BASE-BRL ROUNDED = WS-CAL-BASE-BRL.
015500
015600     IF WS-APLICA-TASA-BAJA
015700        COMPUTE WS-CAL-IMPUESTO ROUNDED =
015800                WS-CAL-BASE-BRL * WS-CTE-PCT-IMPTO-BAJO / 100
015900     ELSE
016000        COMPUTE WS-CAL-IMPUESTO ROUNDED =
016100                WS-CAL-BASE-BRL * WS-CTE-PCT-IMPTO-ALTO / 100
016200     END-IF.
016300     COMPUTE LK-IMP-IMPUESTO ROUNDED = WS-CAL-IMPUESTO.
016400
016500*    ICMS = (BASE-BRL + IMPUESTO) X 17%
016600     COMPUTE WS-CAL-ICMS ROUNDED =
016700             (WS-CAL-BASE-BRL + WS-CAL-IMPUESTO)
016800             * WS-CTE-PCT-ICMS / 100.
016900     COMPUTE LK-IMP-ICMS ROUNDED = WS-CAL-ICMS.
017000
017100*    TOTAL-BRL = BASE + IMPUESTO + ICMS
017200     COMPUTE WS-CAL-TOTAL-BRL ROUNDED =
017300             WS-CAL-BASE-BRL + WS-CAL-IMPUESTO + WS-CAL-ICMS.
017400     COMPUTE LK-IMP-TOTAL-BRL ROUNDED = WS-CAL-TOTAL-BRL.
017500
017600 2000-CALCULAR-COSTO-IMPORT-FIN.
017700     EXIT.
017800
017900*----------------------------------------------------------------*
018000 2500-COMPARAR-NACIONAL.
018100
018200*    DIFERENCIA = NACIONAL - TOTAL IMPORTADO
018300     COMPUTE WS-CAL-DIFERENCIA ROUNDED =
018400             LK-IMP-PRECIO-NAC - WS-CAL-TOTAL-BRL.
018500
018600     IF LK-IMP-PRECIO-NAC = 0
018700        MOVE ZERO TO WS-CAL-PCT-DIF
018800     ELSE
018900        COMPUTE WS-CAL-PCT-DIF ROUNDED =
019000                WS-CAL-DIFERENCIA / LK-IMP-PRECIO-NAC * 100
019100     END-IF.
019200     COMPUTE LK-IMP-PCT-DIF ROUNDED = WS-CAL-PCT-DIF.
019300
019400     EVALUATE TRUE
019500         WHEN WS-CAL-DIFERENCIA > 0
019600             MOVE 'IMPORT'   TO LK-IMP-VEREDICTO
019700             COMPUTE LK-IMP-AHORRO ROUNDED = WS-CAL-DIFERENCIA
019800         WHEN WS-CAL-DIFERENCIA < 0
019900             MOVE 'NACIONAL' TO LK-IMP-VEREDICTO
020000             COMPUTE LK-IMP-AHORRO ROUNDED =
020100                     WS-CAL-DIFERENCIA * -1
020200         WHEN OTHER
020300             MOVE 'IGUAL'    TO LK-IMP-VEREDICTO
020400             MOVE ZERO       TO LK-IMP-AHORRO
020500     END-EVALUATE.
020600
020700 2500-COMPARAR-NACIONAL-FIN.
020800     EXIT.
020900
021000*----------------------------------------------------------------*
021100 9000-TRAZA-DEBUG.
021200
021300     IF WS-MODO-TRAZA-ON
021400        DISPLAY 'IMPORTA - TOTAL BRL  : ' LK-IMP-TOTAL-BRL
021500        DISPLAY 'IMPORTA - VEREDICTO  : ' LK-IMP-VEREDICTO
021600     END-IF.
021700
021800 9000-TRAZA-DEBUG-FIN.
021900     EXIT.
022000*----------------------------------------------------------------*
