000100*----------------------------------------------------------------*
000200* IMPORTAC.CPY
000300*   Registro de solicitud de analisis de IMPORTACION (producto
000400*   comprado en el exterior en USD contra similar nacional en
000500*   BRL).  Longitud fija 60.
000600*----------------------------------------------------------------*
000700 01  WS-ENT-IMPORT-REG.
000800     05  WS-ENT-IMP-SOLICITUD       PIC X(08).
000900     05  WS-ENT-IMP-PRECIO-USD      PIC S9(08)V99.
001000     05  WS-ENT-IMP-FLETE-USD       PIC S9(08)V99.
001100     05  WS-ENT-IMP-PRECIO-NAC      PIC S9(10)V99.
001200     05  WS-ENT-IMP-REMESSA-CONF    PIC X(01).
001300         88  WS-IMP-REMESSA-SI          VALUE 'Y'.
001400         88  WS-IMP-REMESSA-NO          VALUE 'N'.
001500     05  WS-ENT-IMP-COTIZACION      PIC S9(03)V9999.
001600     05  FILLER                     PIC X(12).
