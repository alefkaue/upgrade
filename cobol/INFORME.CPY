000100*----------------------------------------------------------------*
000200* INFORME.CPY
000300*   Renglones del listado SAL-INFORME (132 columnas).  Cada 05
000400*   es un formato de renglon distinto; se arma en WORKING-STORAGE
000500*   y se traslada a WS-SAL-INFORME-REG (definido en la FD del
000600*   programa que imprime) antes del WRITE, segun el formato de
000700*   renglon que corresponda a la seccion en curso del listado.
000800*----------------------------------------------------------------*
000900 01  WS-SALIDA-INFORME.
001000     05  WS-INF-SEPARADOR           PIC X(132) VALUE ALL '-'.
001100     05  WS-INF-NUMERALES           PIC X(132) VALUE ALL '='.
001200
001300     05  WS-INF-ENCAB-1.
001400         10  FILLER                 PIC X(40)
001500                 VALUE 'SISTEMA DE ANALISIS FINANCIERO PERSONAL'.
001600         10  FILLER                 PIC X(52) VALUE SPACES.
001700         10  FILLER                 PIC X(08) VALUE 'PAGINA: '.
001800         10  WS-INF-ENC-PAGINA      PIC ZZZ9.
001900         10  FILLER                 PIC X(28) VALUE SPACES.
002000
002100     05  WS-INF-ENCAB-2.
002200         10  WS-INF-ENC-TITULO      PIC X(60) VALUE SPACES.
002300         10  FILLER                 PIC X(12)
002400                 VALUE 'FECHA CORRIDA'.
002500         10  FILLER                 PIC X(02) VALUE ': '.
002600         10  WS-INF-ENC-FECHA.
002700             15  WS-INF-ENC-DIA     PIC 99.
002800             15  FILLER             PIC X VALUE '/'.
002900             15  WS-INF-ENC-MES     PIC 99.
003000             15  FILLER             PIC X VALUE '/'.
003100             15  WS-INF-ENC-ANIO    PIC 9999.
003200         10  FILLER                 PIC X(48) VALUE SPACES.
003300
003400*    --- SECCION SMART-CHOICE: ENCABEZADO DE USUARIO -------------
003500     05  WS-INF-ENCAB-USUARIO.
003600         10  FILLER                 PIC X(08) VALUE 'USUARIO:'.
003700         10  WS-INF-USR-ID          PIC X(09).
003800         10  WS-INF-USR-NOMBRE      PIC X(21).
003900         10  FILLER                 PIC X(19)
004000                                 VALUE 'FLUJO CAJA LIBRE : '.
004100         10  WS-INF-USR-FLUJO       PIC ---,---,--9.99.
004200         10  FILLER                 PIC X(04) VALUE SPACES.
004300         10  FILLER                 PIC X(19)
004400                                 VALUE 'CAPACIDAD SEGURA : '.
004500         10  WS-INF-USR-CAP-SEG     PIC ---,---,--9.99.
004600         10  FILLER                 PIC X(20) VALUE SPACES.
004700
004800     05  WS-INF-DET-CABEZAL.
004900         10  FILLER                 PIC X(15) VALUE 'TIENDA'.
005000         10  FILLER                 PIC X(15)
005100                 VALUE 'PRECIO CONTADO'.
005200         10  FILLER                 PIC X(15)
005300                 VALUE 'PRECIO CUOTAS'.
005400         10  FILLER                 PIC X(04) VALUE 'CNT'.
005500         10  FILLER                 PIC X(13) VALUE 'CUOTA MENS.'.
005600         10  FILLER                 PIC X(07) VALUE 'DISC%'.
005700         10  FILLER                 PIC X(08) VALUE 'COMPR%'.
005800         10  FILLER                 PIC X(07) VALUE 'SCORE'.
005900         10  FILLER                 PIC X(06) VALUE 'MEJOR'.
006000         10  FILLER                 PIC X(37) VALUE SPACES.
006100
006200     05  WS-INF-DET-OFERTA.
006300         10  WS-INF-OFE-TIENDA      PIC X(15).
006400         10  WS-INF-OFE-CONTADO     PIC ZZ,ZZZ,ZZ9.99.
006500         10  FILLER                 PIC X(01) VALUE SPACES.
006600         10  WS-INF-OFE-CUOTAS      PIC ZZ,ZZZ,ZZ9.99.
006700         10  FILLER                 PIC X(01) VALUE SPACES.
006800         10  WS-INF-OFE-CNT         PIC ZZ9.
006900         10  FILLER                 PIC X(01) VALUE SPACES.
007000         10  WS-INF-OFE-MENSUAL     PIC Z,ZZZ,ZZ9.99.
007100         10  FILLER                 PIC X(01) VALUE SPACES.
007200         10  WS-INF-OFE-DESCPCT     PIC ZZ9.9.
007300         10  FILLER                 PIC X(01) VALUE SPACES.
007400         10  WS-INF-OFE-COMPRPCT    PIC ZZZ9.9.
007500         10  FILLER                 PIC X(01) VALUE SPACES.
007600         10  WS-INF-OFE-SCORE       PIC ZZZ9.9.
007700         10  FILLER                 PIC X(02) VALUE SPACES.
007800         10  WS-INF-OFE-MEJOR       PIC X(01).
007900         10  FILLER                 PIC X(37) VALUE SPACES.
008000
008100     05  WS-INF-RECOMENDACION.
008200         10  FILLER                 PIC X(17)
008300                 VALUE '  RECOMENDACION: '.
008400         10  WS-INF-REC-ESTRATEGIA  PIC X(20).
008500         10  FILLER                 PIC X(08) VALUE 'RIESGO: '.
008600         10  WS-INF-REC-RIESGO      PIC X(08).
008700         10  FILLER                 PIC X(79) VALUE SPACES.
008800
008900     05  WS-INF-ANALITICA.
009000         10  FILLER                 PIC X(10) VALUE '  U4-TVM: '.
009100         10  WS-INF-ANL-TVM-ESTR    PIC X(11).
009200         10  FILLER                 PIC X(10) VALUE 'BENEFICIO '.
009300         10  WS-INF-ANL-TVM-BENEF   PIC ---,---,--9.99.
009400         10  FILLER                 PIC X(08) VALUE '  U5:  '.
009500         10  WS-INF-ANL-VIA-ESTR    PIC X(17).
009600         10  FILLER                 PIC X(07) VALUE '  U7: '.
009700         10  FILLER                 PIC X(05) VALUE 'MIN '.
009800         10  WS-INF-ANL-CUO-MIN     PIC ZZ9.
009900         10  FILLER                 PIC X(09) VALUE ' COMOD. '.
010000         10  WS-INF-ANL-CUO-COM     PIC ZZ9.
010100         10  FILLER                 PIC X(05) VALUE ' U6: '.
010200         10  WS-INF-ANL-COMP-TDA    PIC X(15).
010300
010400     05  WS-INF-TOTAL-USUARIO.
010500         10  FILLER                 PIC X(15)
010600                 VALUE '  TOTAL USUARIO'.
010700         10  FILLER                 PIC X(20)
010800                 VALUE ' CASOS ANALIZADOS: '.
010900         10  WS-INF-TOT-USR-CASOS   PIC ZZZ9.
011000         10  FILLER                 PIC X(20)
011100                 VALUE '  SCORE PROMEDIO: '.
011200         10  WS-INF-TOT-USR-PROM    PIC ZZ9.9.
011300         10  FILLER                 PIC X(70) VALUE SPACES.
011400
011500     05  WS-INF-ERROR-OFERTA.
011600         10  FILLER                 PIC X(30)
011700                 VALUE '*** OFERTA SIN USUARIO -- '.
011800         10  WS-INF-ERR-CASO        PIC X(08).
011900         10  FILLER                 PIC X(02) VALUE '/'.
012000         10  WS-INF-ERR-USUARIO     PIC X(08).
012100         10  FILLER                 PIC X(84) VALUE SPACES.
012200
012300*    --- SECCION PROYECTOS ------------------------------------
012400     05  WS-INF-DET-ITEM.
012500         10  FILLER                 PIC X(02) VALUE SPACES.
012600         10  WS-INF-ITM-DESCR       PIC X(20).
012700         10  FILLER                 PIC X(10) VALUE 'CANT: '.
012800         10  WS-INF-ITM-CANT        PIC ZZ9.
012900         10  FILLER                 PIC X(10) VALUE 'CUOTAS: '.
013000         10  WS-INF-ITM-CUOTAS      PIC ZZ9.
013100         10  FILLER                 PIC X(08) VALUE 'CASH: '.
013200         10  WS-INF-ITM-CASH        PIC ZZ,ZZZ,ZZ9.99.
013300         10  FILLER                 PIC X(08) VALUE ' INST: '.
013400         10  WS-INF-ITM-INST        PIC ZZ,ZZZ,ZZ9.99.
013500         10  FILLER                 PIC X(08) VALUE ' MENS: '.
013600         10  WS-INF-ITM-MENS        PIC Z,ZZZ,ZZ9.99.
013700         10  FILLER                 PIC X(14) VALUE SPACES.
013800
013900     05  WS-INF-TOTAL-PROYECTO.
014000         10  FILLER                 PIC X(17)
014100                 VALUE '  PROJECT TOTAL '.
014200         10  WS-INF-PRY-ID          PIC X(09).
014300         10  FILLER                 PIC X(07) VALUE 'CASH: '.
014400         10  WS-INF-PRY-CASH        PIC ZZ,ZZZ,ZZ9.99.
014500         10  FILLER                 PIC X(08) VALUE ' INST: '.
014600         10  WS-INF-PRY-INST        PIC ZZ,ZZZ,ZZ9.99.
014700         10  FILLER                 PIC X(08) VALUE ' MENS: '.
014800         10  WS-INF-PRY-MENS        PIC Z,ZZZ,ZZ9.99.
014900         10  FILLER                 PIC X(11) VALUE ' AHORRO: '.
015000         10  WS-INF-PRY-AHORRO      PIC ZZ,ZZZ,ZZ9.99.
015100         10  FILLER                 PIC X(11) VALUE SPACES.
015200
015300     05  WS-INF-TOTAL-USR-PROY.
015400         10  FILLER                 PIC X(14)
015500                 VALUE '  USER TOTAL '.
015600         10  WS-INF-USP-ID          PIC X(09).
015700         10  FILLER                 PIC X(14)
015800                 VALUE 'COMPROMETIDO: '.
015900         10  WS-INF-USP-COMPROM     PIC ZZ,ZZZ,ZZ9.99.
016000         10  FILLER                 PIC X(06) VALUE ' PCT: '.
016100         10  WS-INF-USP-PCT         PIC ZZZ9.9.
016200         10  FILLER                 PIC X(02) VALUE '% '.
016300         10  WS-INF-USP-ALERTA      PIC X(44) VALUE SPACES.
016400
016500*    --- SECCION IMPORTACION -----------------------------------
016600     05  WS-INF-ENCAB-IMPORT.
016700         10  FILLER                 PIC X(20)
016800                                 VALUE 'SOLICITUD DE IMPORT.'.
016900         10  WS-INF-IMP-ID          PIC X(09).
017000         10  FILLER                 PIC X(11) VALUE 'COTIZ. U$S:'.
017100         10  WS-INF-IMP-COTIZ       PIC ZZ9.9999.
017200         10  FILLER                 PIC X(83) VALUE SPACES.
017300
017400     05  WS-INF-DET-IMPORT.
017500         10  FILLER                 PIC X(02) VALUE SPACES.
017600         10  FILLER                 PIC X(11) VALUE 'TOTAL USD: '.
017700         10  WS-INF-IMP-TOTUSD      PIC X(18).
017800         10  FILLER                 PIC X(11) VALUE 'BASE BRL: '.
017900         10  WS-INF-IMP-BASEBRL     PIC X(18).
018000         10  FILLER                 PIC X(11) VALUE 'IMPUESTO: '.
018100         10  WS-INF-IMP-TAXBRL      PIC X(18).
018200         10  FILLER                 PIC X(11) VALUE 'ICMS: '.
018300         10  WS-INF-IMP-ICMSBRL     PIC X(18).
018400         10  FILLER                 PIC X(14) VALUE SPACES.
018500
018600     05  WS-INF-DET-IMPORT-2.
018700         10  FILLER                 PIC X(02) VALUE SPACES.
018800         10  FILLER                 PIC X(16)
018900                 VALUE 'TOTAL IMPORT.: '.
019000         10  WS-INF-IMP-TOTBRL      PIC X(18).
019100         10  FILLER                 PIC X(96) VALUE SPACES.
019200
019300     05  WS-INF-COMP-IMPORT.
019400         10  FILLER                 PIC X(02) VALUE SPACES.
019500         10  FILLER                 PIC X(16) VALUE 'VEREDICTO: '.
019600         10  WS-INF-IMP-VEREDICTO   PIC X(08).
019700         10  FILLER                 PIC X(10) VALUE 'AHORRO: '.
019800         10  WS-INF-IMP-AHORRO      PIC ZZ,ZZZ,ZZ9.99.
019900         10  FILLER                 PIC X(10) VALUE ' DIF%: '.
020000         10  WS-INF-IMP-PCTDIF      PIC ZZ9.9.
020100         10  FILLER                 PIC X(74) VALUE SPACES.
020200
020300*    --- PAGINA FINAL DE TOTALES GENERALES ---------------------
020400     05  WS-INF-TITULO-FINAL.
020500         10  FILLER                 PIC X(40)
020600                 VALUE 'TOTALES GENERALES DE LA CORRIDA'.
020700         10  FILLER                 PIC X(92) VALUE SPACES.
020800
020900     05  WS-INF-LINEA-TOTAL.
021000         10  WS-INF-TOT-ETIQUETA    PIC X(30).
021100         10  WS-INF-TOT-VALOR       PIC ZZZ,ZZ9.
021200         10  FILLER                 PIC X(96) VALUE SPACES.
