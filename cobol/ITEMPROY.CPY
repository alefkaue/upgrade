000100*----------------------------------------------------------------*
000200* ITEMPROY.CPY
000300*   Registro de ITEM de un proyecto de compras (varios items por
000400*   proyecto, varios proyectos por usuario).  Longitud fija 94.
000500*----------------------------------------------------------------*
000600 01  WS-ENT-ITEM-REG.
000700     05  WS-ENT-ITM-PROYECTO        PIC X(08).
000800     05  WS-ENT-ITM-USUARIO         PIC X(08).
000900     05  WS-ENT-ITM-DESCRIPCION     PIC X(20).
001000     05  WS-ENT-ITM-PRECIO-CONT     PIC S9(10)V99.
001100     05  WS-ENT-ITM-PRECIO-CUOTA    PIC S9(10)V99.
001200     05  WS-ENT-ITM-CANT-CUOTAS     PIC 9(03).
001300     05  WS-ENT-ITM-CANTIDAD        PIC 9(03).
001400     05  FILLER                     PIC X(28).
