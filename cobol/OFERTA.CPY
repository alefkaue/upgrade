000100*----------------------------------------------------------------*
000200* OFERTA.CPY
000300*   Registro de OFERTA de una tienda para un caso de compra.
000400*   Varias ofertas comparten el mismo WS-ENT-OFE-CASO.
000500*   Longitud fija 80.
000600*----------------------------------------------------------------*
000700 01  WS-ENT-OFERTA-REG.
000800     05  WS-ENT-OFE-CASO            PIC X(08).
000900     05  WS-ENT-OFE-USUARIO         PIC X(08).
001000     05  WS-ENT-OFE-TIENDA          PIC X(15).
001100     05  WS-ENT-OFE-PRECIO-CONT     PIC S9(10)V99.
001200     05  WS-ENT-OFE-PRECIO-CUOTA    PIC S9(10)V99.
001300     05  WS-ENT-OFE-CANT-CUOTAS     PIC 9(03).
001400     05  WS-ENT-OFE-SIN-INTERES     PIC X(01).
001500         88  WS-OFE-SIN-INTERES-SI      VALUE 'Y'.
001600         88  WS-OFE-SIN-INTERES-NO      VALUE 'N'.
001700     05  FILLER                     PIC X(21).
