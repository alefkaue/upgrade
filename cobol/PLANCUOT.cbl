000100******************************************************************
000200* PLANCUOT  -  ANALISIS DE PLAN DE CUOTAS Y VALOR PRESENTE (U4)
000300* Calcula el valor de la cuota mensual con interes compuesto
000400* opcional (formula PMT) y compara el pago al contado contra el
000500* pago en cuotas descontando la inflacion mensual (valor
000600* presente), determinando el beneficio neto y una decision
000700* CONTADO/CUOTAS/NEUTRO.  Subrutina de calculo pura, invocada
000800* desde ANALOFER sobre la oferta ganadora de cada caso.
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.     PLANCUOT.
001200 AUTHOR.         N. BERGE.
001300 INSTALLATION.   PROCESADORA DE CREDITO AUSTRAL S.A.
001400 DATE-WRITTEN.   14/09/1993.
001500 DATE-COMPILED.
001600 SECURITY.       CONFIDENCIAL - USO INTERNO DEL AREA DE SISTEMAS.
001700*----------------------------------------------------------------*
001800* HISTORIAL DE MODIFICACIONES                                    *
001900*----------------------------------------------------------------*
002000* FECHA      AUTOR   PEDIDO      DESCRIPCION                     *
002100*----------------------------------------------------------------*
002200* 14/09/1993 NBE     TP-0149     VERSION INICIAL, FORMULA PMT
002300*                                DE CUOTA CON INTERES COMPUESTO.
002400* 08/03/1996 CPE     TP-0201     AGREGADO EL ANALISIS DE VALOR
002500*                                PRESENTE CONTRA LA INFLACION
002600*                                MENSUAL ESTIMADA (4.5% ANUAL).
002700* 27/10/1998 RBA     TP-0248     AGREGADA LA DECISION CONTADO/
002800*                                CUOTAS/NEUTRO SOBRE EL BENEFICIO
002900*                                NETO.
003000* 12/02/1999 SUR     TP-0258     REVISION Y2K; SIN CAMBIOS
003100*                                FUNCIONALES.
003200* 30/06/2005 RGA     TP-0308     TASA MENSUAL DE INFLACION LLEVADA
003300*                                A TABLA DE POTENCIAS PARA EVITAR
003400*                                RECALCULO EN CADA CUOTA.
003500* 06/03/2015 RGA     TP-0360     CORREGIDO EL PASO DE CUOTA, TOTAL
003600*                                VALOR PRESENTE, AHORRO POR
003700*                                INFLACION Y BENEFICIO NETO AL
003800*                                LINKAGE: SE HACIA CON MOVE
003900*                                (TRUNCA A 2 DECIMALES) Y NO CON
004000*                                COMPUTE ROUNDED.
004100
004200*----------------------------------------------------------------*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     UPSI-0 ON  STATUS IS WS-MODO-TRAZA-ON
004700            OFF STATUS IS WS-MODO-TRAZA-OFF.
004800
004900*----------------------------------------------------------------*
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200
005300 01  WS-CONSTANTES.
005400     05  WS-CTE-TASA-INFLA-MENS     PIC S9(01)V9999 VALUE 0.0037.
005500     05  WS-CTE-TOPE-DESC-PCT       PIC 9(03)       VALUE 010.
005600     05  WS-CTE-TOPE-BENEFICIO      PIC 9(05)       VALUE 00050.
005700     05  FILLER                     PIC X(02)       VALUE SPACES.
005800
005900 01  WS-INDICADORES.
006000     05  WS-IND-CON-INTERES         PIC X(01) VALUE 'N'.
006100         88  WS-PLAN-CON-INTERES        VALUE 'S'.
006200     05  FILLER                     PIC X(02) VALUE SPACES.
006300
006400 01  WS-AREA-CALCULO.
006500     05  WS-CAL-UNO-MAS-R           PIC S9(03)V9999.
006600     05  WS-CAL-POTENCIA            PIC S9(09)V9999.
006700     05  WS-CAL-CUOTA               PIC S9(10)V9999.
006800     05  WS-CAL-TOTAL-CUOTAS        PIC S9(12)V9999.
006900     05  WS-CAL-CUOTA-MENSUAL       PIC S9(10)V9999.
007000     05  WS-CAL-VALOR-PRESENTE      PIC S9(12)V9999.
007100     05  WS-CAL-DESCUENTO-CTDO      PIC S9(10)V9999.
007200     05  WS-CAL-DESC-PCT            PIC S9(05)V9999.
007300     05  WS-CAL-AHORRO-INFLA        PIC S9(12)V9999.
007400     05  WS-CAL-BENEFICIO-NETO      PIC S9(12)V9999.
007500
007600*    REDEFINE DEL AREA DE CALCULO PARA VOLCADO DE DEPURACION
007700     05  WS-AREA-CALCULO-ALFA REDEFINES WS-CAL-UNO-MAS-R
007800                                    PIC X(08).
007900     05  FILLER                     PIC X(02).
008000
008100*    CONTADOR DE INVOCACIONES, NIVEL 77 POR USO Y COSTUMBRE
008200 77  WS-CNT-LLAMADAS                PIC S9(08) COMP VALUE ZERO.
008300
008400 01  WS-CONTADORES.
008500     05  WS-SUB-CUOTA               PIC S9(04) COMP VALUE ZERO.
008600     05  FILLER                     PIC X(02) VALUE SPACES.
008700
008800*----------------------------------------------------------------*
008900 LINKAGE SECTION.
009000 01  LK-PLANCUOT.
009100     05  LK-PLA-ENTRADA.
009200         10  LK-PLA-PRECIO-CONT     PIC S9(10)V99.
009300         10  LK-PLA-PRECIO-CUOTA    PIC S9(10)V99.
009400         10  LK-PLA-CANT-CUOTAS     PIC 9(03).
009500         10  LK-PLA-SIN-INTERES     PIC X(01).
009600         10  LK-PLA-TASA-MENSUAL    PIC S9(01)V9999.
009700*        REDEFINE DE ENTRADA PARA CARGA EN BLOQUE DESDE UN
009800*        PROXIMO SIMULADOR DE PLANES MULTIPLES (NO SE USA HOY)
009900         10  LK-PLA-ENTRADA-ALT REDEFINES LK-PLA-ENTRADA.
010000             15  LK-PLA-ENT-BLOQUE  PIC X(23).
010100     05  LK-PLA-SALIDA.
010200         10  LK-PLA-CUOTA-CALC      PIC S9(10)V99.
010300         10  LK-PLA-TOTAL-CALC      PIC S9(12)V99.
010400         10  LK-PLA-INTERES-PAGO    PIC S9(10)V99.
010500         10  LK-PLA-VALOR-PRES      PIC S9(12)V99.
010600         10  LK-PLA-AHORRO-INFLA    PIC S9(10)V99.
010700         10  LK-PLA-BENEFICIO-NETO  PIC S9(10)V99.
010800         10  LK-PLA-DECISION        PIC X(11).
010900*        REDEFINE DE SALIDA PARA VOLCADO EN BLOQUE (TRAZA)
011000         10  LK-PLA-SALIDA-ALFA REDEFINES LK-PLA-SALIDA.
011100             15  LK-PLA-SAL-BLOQUE  PIC X(67).
011200     05  FILLER                     PIC X(04).
011300
011400*----------------------------------------------------------------*
011500 PROCEDURE DIVISION USING LK-PLANCUOT.
011600*----------------------------------------------------------------*
011700
011800     PERFORM 1000-INICIAR
011900        THRU 1000-INICIAR-FIN.
012000
012100     PERFORM 2000-CALCULAR-CUOTA-PMT
012200        THRU 2000-CALCULAR-CUOTA-PMT-FIN.
012300
012400     PERFORM 2500-COMPARAR-INFLACION
012500        THRU 2500-COMPARAR-INFLACION-FIN.
012600
012700     PERFORM 2800-DECIDIR-CONTADO-CUOTAS
012800        THRU 2800-DECIDIR-CONTADO-CUOTAS-FIN.
012900
013000     PERFORM 9000-TRAZA-DEBUG
013100        THRU 9000-TRAZA-DEBUG-FIN.
013200
013300     EXIT PROGRAM.
013400
013500*----------------------------------------------------------------*
013600 1000-INICIAR.
013700
013800     ADD 1 TO WS-CNT-LLAMADAS.
013900     INITIALIZE LK-PLA-SALIDA WS-INDICADORES WS-AREA-CALCULO.
014000     IF LK-PLA-TASA-MENSUAL > 0
014100        SET WS-PLAN-CON-INTERES TO TRUE
014200     END-IF.
014300
014400 1000-INICIAR-FIN.
014500     EXIT.
014600
014700*----------------------------------------------------------------*
014800 2000-CALCULAR-CUOTA-PMT.
014900
015000     IF NOT WS-PLAN-CON-INTERES OR LK-PLA-CANT-CUOTAS = 0
015100        IF LK-PLA-CANT-CUOTAS > 0
015200           COMPUTE WS-CAL-CUOTA ROUNDED =
015300                   LK-PLA-PRECIO-CONT / LK-PLA-CANT-CUOTAS
015400        ELSE
015500           MOVE LK-PLA-PRECIO-CONT TO WS-CAL-CUOTA
015600        END-IF
015700        COMPUTE WS-CAL-TOTAL-CUOTAS ROUNDED =
015800                WS-CAL-CUOTA * LK-PLA-CANT-CUOTAS
015900     ELSE
016000*       (1+R)
016100        COMPUTE WS-CAL-UNO-MAS-R ROUNDED =
016200                1 + LK-PLA-TASA-MENSUAL.
016300
016400*       (1+R) ELEVADO A N, POR MULTIPLICACION SUCESIVA
016500        MOVE 1 TO WS-CAL-POTENCIA.
016600        PERFORM 2100-ACUMULAR-POTENCIA
016700           THRU 2100-ACUMULAR-POTENCIA-FIN
016800           VARYING WS-SUB-CUOTA FROM 1 BY 1
016900             UNTIL WS-SUB-CUOTA > LK-PLA-CANT-CUOTAS.
017000
017100*       PMT = PRECIO X (R X (1+R)^N) / ((1+R)^N - 1)
017200        COMPUTE WS-CAL-CUOTA ROUNDED =
017300                LK-PLA-PRECIO-CONT
017400                * (LK-PLA-TASA-MENSUAL * WS-CAL-POTENCIA)
017500                / (WS-CAL-POTENCIA - 1)
017600        COMPUTE WS-CAL-TOTAL-CUOTAS ROUNDED =
017700                WS-CAL-CUOTA * LK-PLA-CANT-CUOTAS
017800     END-IF.
017900
018000     COMPUTE LK-PLA-CUOTA-CALC  ROUNDED = WS-CAL-CUOTA.
018100     COMPUTE LK-PLA-TOTAL-CALC  ROUNDED = WS-CAL-TOTAL-CUOTAS.
018200     COMPUTE LK-PLA-INTERES-PAGO ROUNDED =
018300             WS-CAL-TOTAL-CUOTAS - LK-PLA-PRECIO-CONT.
018400
018500 2000-CALCULAR-CUOTA-PMT-FIN.
018600     EXIT.
018700
018800*----------------------------------------------------------------*
018900 2100-ACUMULAR-POTENCIA.
019000
019100     COMPUTE WS-CAL-POTENCIA ROUNDED =
019200             WS-CAL-POTENCIA * WS-CAL-UNO-MAS-R.
019300
019400 2100-ACUMULAR-POTENCIA-FIN.
019500     EXIT.
019600
019700*----------------------------------------------------------------*
019800 2500-COMPARAR-INFLACION.
019900
020000     IF LK-PLA-CANT-CUOTAS > 0
020100        COMPUTE WS-CAL-CUOTA-MENSUAL ROUNDED =
020200                LK-PLA-PRECIO-CUOTA / LK-PLA-CANT-CUOTAS
020300     ELSE
020400        MOVE LK-PLA-PRECIO-CUOTA TO WS-CAL-CUOTA-MENSUAL
020500     END-IF.
020600
020700*    VALOR PRESENTE = SUMATORIA DE CADA CUOTA DESCONTADA A LA
020800*    TASA MENSUAL DE INFLACION ESTIMADA (4.5% ANUAL).
020900     MOVE ZERO TO WS-CAL-VALOR-PRESENTE.
021000     MOVE 1    TO WS-CAL-POTENCIA.
021100     PERFORM 2600-ACUMULAR-VALOR-PRES
021200        THRU 2600-ACUMULAR-VALOR-PRES-FIN
021300        VARYING WS-SUB-CUOTA FROM 1 BY 1
021400          UNTIL WS-SUB-CUOTA > LK-PLA-CANT-CUOTAS.
021500     COMPUTE LK-PLA-VALOR-PRES ROUNDED = WS-CAL-VALOR-PRESENTE.
021600
021700     COMPUTE WS-CAL-AHORRO-INFLA ROUNDED =
021800             LK-PLA-PRECIO-CUOTA - WS-CAL-VALOR-PRESENTE.
021900     COMPUTE LK-PLA-AHORRO-INFLA ROUNDED = WS-CAL-AHORRO-INFLA.
022000
022100     COMPUTE WS-CAL-DESCUENTO-CTDO ROUNDED =
022200             LK-PLA-PRECIO-CUOTA - LK-PLA-PRECIO-CONT.
022300     IF LK-PLA-PRECIO-CUOTA = 0
022400        MOVE ZERO TO WS-CAL-DESC-PCT
022500     ELSE
022600        COMPUTE WS-CAL-DESC-PCT ROUNDED =
022700                WS-CAL-DESCUENTO-CTDO / LK-PLA-PRECIO-CUOTA * 100
022800     END-IF.
022900
023000     COMPUTE WS-CAL-BENEFICIO-NETO ROUNDED =
023100             WS-CAL-AHORRO-INFLA - WS-CAL-DESCUENTO-CTDO.
023200     COMPUTE LK-PLA-BENEFICIO-NETO ROUNDED =
023300             WS-CAL-BENEFICIO-NETO.
023400
023500 2500-COMPARAR-INFLACION-FIN.
023600     EXIT.
023700
023800*----------------------------------------------------------------*
023900 2600-ACUMULAR-VALOR-PRES.
024000
024100     COMPUTE WS-CAL-POTENCIA ROUNDED =
024200             WS-CAL-POTENCIA * (1 + WS-CTE-TASA-INFLA-MENS).
024300     COMPUTE WS-CAL-VALOR-PRESENTE ROUNDED =
024400             WS-CAL-VALOR-PRESENTE
024500             + (WS-CAL-CUOTA-MENSUAL / WS-CAL-POTENCIA).
024600
024700 2600-ACUMULAR-VALOR-PRES-FIN.
024800     EXIT.
024900
025000*----------------------------------------------------------------*
025100 2800-DECIDIR-CONTADO-CUOTAS.
025200
025300     EVALUATE TRUE
025400         WHEN WS-CAL-DESC-PCT >= WS-CTE-TOPE-DESC-PCT
025500             MOVE 'CASH'        TO LK-PLA-DECISION
025600             COMPUTE LK-PLA-BENEFICIO-NETO ROUNDED =
025700                     WS-CAL-DESCUENTO-CTDO
025800         WHEN WS-CAL-BENEFICIO-NETO > WS-CTE-TOPE-BENEFICIO
025900              AND LK-PLA-SIN-INTERES = 'Y'
026000             MOVE 'INSTALLMENT' TO LK-PLA-DECISION
026100         WHEN LK-PLA-SIN-INTERES NOT = 'Y'
026200             MOVE 'CASH'        TO LK-PLA-DECISION
026300             COMPUTE LK-PLA-BENEFICIO-NETO ROUNDED =
026400                     WS-CAL-DESCUENTO-CTDO
026500         WHEN OTHER
026600             MOVE 'NEUTRAL'     TO LK-PLA-DECISION
026700             MOVE ZERO          TO LK-PLA-BENEFICIO-NETO
026800     END-EVALUATE.
026900
027000 2800-DECIDIR-CONTADO-CUOTAS-FIN.
027100     EXIT.
027200
027300*----------------------------------------------------------------*
027400 9000-TRAZA-DEBUG.
027500
027600     IF WS-MODO-TRAZA-ON
027700        DISPLAY 'PLANCUOT - CUOTA CALC : ' LK-PLA-CUOTA-CALC
027800        DISPLAY 'PLANCUOT - DECISION   : ' LK-PLA-DECISION
027900     END-IF.
028000
028100 9000-TRAZA-DEBUG-FIN.
028200     EXIT.
028300*----------------------------------------------------------------*
