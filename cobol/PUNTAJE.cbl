000100******************************************************************
000200* PUNTAJE  -  PUNTAJE INTELIGENTE DE OFERTAS DE TIENDA (U2)
000300* Recibe una oferta (precio contado, precio en cuotas, cantidad
000400* de cuotas, si es sin interes) y las capacidades del usuario
000500* (disponible para nuevo compromiso, capacidad de cuota segura)
000600* y devuelve el puntaje 0-100 de la oferta y, para uso del
000700* proceso llamador sobre la oferta ganadora, la estrategia y el
000800* nivel de riesgo recomendados.
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.     PUNTAJE.
001200 AUTHOR.         N. BERGE.
001300 INSTALLATION.   PROCESADORA DE CREDITO AUSTRAL S.A.
001400 DATE-WRITTEN.   11/06/1991.
001500 DATE-COMPILED.
001600 SECURITY.       CONFIDENCIAL - USO INTERNO DEL AREA DE SISTEMAS.
001700*----------------------------------------------------------------*
001800* HISTORIAL DE MODIFICACIONES                                    *
001900*----------------------------------------------------------------*
002000* FECHA      AUTOR   PEDIDO      DESCRIPCION                     *
002100*----------------------------------------------------------------*
002200* 11/06/1991 NBE     TP-0091     VERSION INICIAL DEL PUNTAJE
002300*                                SMART-CHOICE (5 REGLAS).
002400* 02/09/1992 RBA     TP-0121     AGREGADO TRATAMIENTO DE OFERTAS
002500*                                SIN INTERES CON CORTE POR
002600*                                CANTIDAD DE CUOTAS (12/18).
002700* 30/01/1995 CPE     TP-0178     SEPARADA LA ESTRATEGIA/RIESGO
002800*                                DEL PUNTAJE PARA QUE EL LLAMADOR
002900*                                LA APLIQUE SOLO A LA GANADORA.
003000* 11/02/1999 SUR     TP-0256     REVISION Y2K; SIN CAMBIOS
003100*                                FUNCIONALES.
003200* 05/05/2007 RGA     TP-0318     AGREGADO REDEFINE DE DEPURACION
003300*                                SOBRE EL AREA DE PORCENTAJES.
003400* 14/08/2008 RGA     TP-0323     AGREGADO SWITCH DE TRAZA (UPSI-0)
003500*                                PARA DIAGNOSTICO EN PRODUCCION.
003600* 06/03/2015 RGA     TP-0355     CORREGIDO EL TRASLADO DE CUOTA,
003700*                                DESCUENTO, PORCENTAJES Y PUNTAJE
003800*                                A LINKAGE: SE HACIA CON MOVE
003900*                                (TRUNCA) Y NO CON COMPUTE
004000*                                ROUNDED; DETECTADO EN REVISION
004100*                                DE PRECISION DEL AREA.
004200*----------------------------------------------------------------*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     UPSI-0 ON  STATUS IS WS-MODO-TRAZA-ON
004700            OFF STATUS IS WS-MODO-TRAZA-OFF.
004800
004900*----------------------------------------------------------------*
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200
005300 01  WS-INDICADORES.
005400     05  WS-IND-AFORDA-CONTADO      PIC X(01) VALUE 'N'.
005500         88  WS-AFORDA-CONTADO          VALUE 'S'.
005600     05  WS-IND-AFORDA-CUOTA        PIC X(01) VALUE 'N'.
005700         88  WS-AFORDA-CUOTA            VALUE 'S'.
005800     05  FILLER                     PIC X(02) VALUE SPACES.
005900
006000 01  WS-AREA-CALCULO.
006100     05  WS-CAL-MENSUAL             PIC S9(10)V9999.
006200     05  WS-CAL-DESCUENTO           PIC S9(10)V9999.
006300     05  WS-CAL-DESC-PCT            PIC S9(05)V9999.
006400     05  WS-CAL-COMPROM-PCT         PIC S9(05)V9999.
006500     05  WS-CAL-PUNTAJE             PIC S9(05)V9999.
006600
006700*    REDEFINE DE LOS PORCENTAJES PARA VOLCADO DE DEPURACION
006800     05  WS-AREA-PCT-ALFA REDEFINES WS-CAL-DESC-PCT
006900                                    PIC X(09).
007000*    REDEFINE DEL PUNTAJE PARA VOLCADO DE DEPURACION
007100     05  WS-AREA-PUNTAJE-ALFA REDEFINES WS-CAL-PUNTAJE
007200                                    PIC X(09).
007300     05  FILLER                     PIC X(02) VALUE SPACES.
007400
007500*    CONTADOR DE INVOCACIONES, NIVEL 77 POR USO Y COSTUMBRE
007600 77  WS-CNT-LLAMADAS                PIC S9(08) COMP VALUE ZERO.
007700
007800*----------------------------------------------------------------*
007900 LINKAGE SECTION.
008000 01  LK-PUNTAJE.
008100     05  LK-PUN-ENTRADA.
008200         10  LK-PUN-PRECIO-CONT     PIC S9(10)V99.
008300         10  LK-PUN-PRECIO-CUOTA    PIC S9(10)V99.
008400         10  LK-PUN-CANT-CUOTAS     PIC 9(03).
008500         10  LK-PUN-SIN-INTERES     PIC X(01).
008600         10  LK-PUN-DISPONIBLE      PIC S9(10)V99.
008700         10  LK-PUN-CAPAC-SEGURA    PIC S9(10)V99.
008800*        REDEFINE DE ENTRADA PARA VALIDACION CRUZADA (NO SE USA
008900*        DESDE EL PROCESO PRINCIPAL; RESERVADO PARA UN FUTURO
009000*        PROGRAMA DE AUDITORIA DE PUNTAJES).
009100         10  LK-PUN-ENTRADA-ALT REDEFINES LK-PUN-ENTRADA.
009200             15  LK-PUN-ENT-BLOQUE  PIC X(35).
009300     05  LK-PUN-SALIDA.
009400         10  LK-PUN-CUOTA-MENS      PIC S9(10)V99.
009500         10  LK-PUN-DESCUENTO       PIC S9(10)V99.
009600         10  LK-PUN-DESC-PCT        PIC S9(03)V9.
009700         10  LK-PUN-COMPROM-PCT     PIC S9(03)V9.
009800         10  LK-PUN-PUNTAJE         PIC 9(03)V9.
009900         10  LK-PUN-ESTRATEGIA      PIC X(20).
010000         10  LK-PUN-RIESGO          PIC X(08).
010100     05  FILLER                     PIC X(04).
010200
010300*----------------------------------------------------------------*
010400 PROCEDURE DIVISION USING LK-PUNTAJE.
010500*----------------------------------------------------------------*
010600
010700     PERFORM 1000-INICIAR
010800        THRU 1000-INICIAR-FIN.
010900
011000     PERFORM 2000-CALCULAR-PUNTAJE
011100        THRU 2000-CALCULAR-PUNTAJE-FIN.
011200
011300     PERFORM 2500-DETERMINAR-ESTRATEGIA
011400        THRU 2500-DETERMINAR-ESTRATEGIA-FIN.
011500
011600     PERFORM 9000-TRAZA-DEBUG
011700        THRU 9000-TRAZA-DEBUG-FIN.
011800
011900     EXIT PROGRAM.
012000
012100*----------------------------------------------------------------*
012200 1000-INICIAR.
012300
012400     ADD 1 TO WS-CNT-LLAMADAS.
012500     INITIALIZE LK-PUN-SALIDA WS-INDICADORES WS-AREA-CALCULO.
012600
012700 1000-INICIAR-FIN.
012800     EXIT.
012900
013000*----------------------------------------------------------------*
013100 2000-CALCULAR-PUNTAJE.
013200
013300     IF LK-PUN-DISPONIBLE >= LK-PUN-PRECIO-CONT
013400        SET WS-AFORDA-CONTADO TO TRUE
013500     END-IF.
013600
013700     IF LK-PUN-CANT-CUOTAS > 0
013800        COMPUTE WS-CAL-MENSUAL ROUNDED =
013900                LK-PUN-PRECIO-CUOTA / LK-PUN-CANT-CUOTAS
014000     ELSE
014100        MOVE LK-PUN-PRECIO-CUOTA TO WS-CAL-MENSUAL
014200     END-IF.
014300     COMPUTE LK-PUN-CUOTA-MENS ROUNDED = WS-CAL-MENSUAL.
014400
014500     IF LK-PUN-CAPAC-SEGURA >= WS-CAL-MENSUAL
014600        SET WS-AFORDA-CUOTA TO TRUE
014700     END-IF.
014800
014900     COMPUTE WS-CAL-DESCUENTO ROUNDED =
015000             LK-PUN-PRECIO-CUOTA - LK-PUN-PRECIO-CONT.
015100     COMPUTE LK-PUN-DESCUENTO ROUNDED = WS-CAL-DESCUENTO.
015200
015300     IF LK-PUN-PRECIO-CUOTA = 0
015400        MOVE ZERO TO WS-CAL-DESC-PCT
015500     ELSE
015600        COMPUTE WS-CAL-DESC-PCT ROUNDED =
015700                WS-CAL-DESCUENTO / LK-PUN-PRECIO-CUOTA * 100
015800     END-IF.
015900     COMPUTE LK-PUN-DESC-PCT ROUNDED = WS-CAL-DESC-PCT.
016000
016100     IF LK-PUN-CAPAC-SEGURA <= 0
016200        MOVE 999 TO WS-CAL-COMPROM-PCT
016300     ELSE
016400        COMPUTE WS-CAL-COMPROM-PCT ROUNDED =
016500                WS-CAL-MENSUAL / LK-PUN-CAPAC-SEGURA * 100
016600     END-IF.
016700     COMPUTE LK-PUN-COMPROM-PCT ROUNDED = WS-CAL-COMPROM-PCT.
016800
016900     PERFORM 2100-APLICAR-REGLAS-PUNTAJE
017000        THRU 2100-APLICAR-REGLAS-PUNTAJE-FIN.
017100
017200 2000-CALCULAR-PUNTAJE-FIN.
017300     EXIT.
017400
017500*----------------------------------------------------------------*
017600 2100-APLICAR-REGLAS-PUNTAJE.
017700
017800     EVALUATE TRUE
017900         WHEN WS-AFORDA-CONTADO AND WS-CAL-DESC-PCT >= 10
018000             COMPUTE WS-CAL-PUNTAJE ROUNDED =
018100                     95 + WS-CAL-DESC-PCT * 0.1
018200
018300         WHEN WS-AFORDA-CUOTA
018400                  AND LK-PUN-SIN-INTERES = 'Y'
018500                  AND LK-PUN-CANT-CUOTAS >= 18
018600             COMPUTE WS-CAL-PUNTAJE ROUNDED =
018700                     90 - WS-CAL-COMPROM-PCT * 0.2
018800
018900         WHEN WS-AFORDA-CUOTA
019000                  AND LK-PUN-SIN-INTERES = 'Y'
019100                  AND LK-PUN-CANT-CUOTAS >= 12
019200             COMPUTE WS-CAL-PUNTAJE ROUNDED =
019300                     85 - WS-CAL-COMPROM-PCT * 0.2
019400
019500         WHEN WS-AFORDA-CUOTA AND LK-PUN-SIN-INTERES = 'Y'
019600             COMPUTE WS-CAL-PUNTAJE ROUNDED =
019700                     75 - WS-CAL-COMPROM-PCT * 0.3
019800
019900         WHEN WS-AFORDA-CONTADO
020000             COMPUTE WS-CAL-PUNTAJE ROUNDED =
020100                     70 + WS-CAL-DESC-PCT * 0.5
020200
020300         WHEN WS-AFORDA-CUOTA
020400             COMPUTE WS-CAL-PUNTAJE ROUNDED =
020500                     50 - WS-CAL-COMPROM-PCT * 0.3
020600
020700         WHEN OTHER
020800             COMPUTE WS-CAL-PUNTAJE ROUNDED =
020900                     20 - LK-PUN-PRECIO-CONT / 1000
021000             IF WS-CAL-PUNTAJE < 0
021100                MOVE ZERO TO WS-CAL-PUNTAJE
021200             END-IF
021300     END-EVALUATE.
021400
021500     IF WS-CAL-PUNTAJE > 100
021600        MOVE 100 TO WS-CAL-PUNTAJE
021700     END-IF.
021800     IF WS-CAL-PUNTAJE < 0
021900        MOVE ZERO TO WS-CAL-PUNTAJE
022000     END-IF.
022100     COMPUTE LK-PUN-PUNTAJE ROUNDED = WS-CAL-PUNTAJE.
022200
022300 2100-APLICAR-REGLAS-PUNTAJE-FIN.
022400     EXIT.
022500
022600*----------------------------------------------------------------*
022700 2500-DETERMINAR-ESTRATEGIA.
022800
022900     EVALUATE TRUE
023000         WHEN WS-AFORDA-CONTADO AND WS-CAL-DESC-PCT >= 10
023100             MOVE 'CASH'               TO LK-PUN-ESTRATEGIA
023200             MOVE 'LOW'                TO LK-PUN-RIESGO
023300
023400         WHEN WS-AFORDA-CUOTA AND LK-PUN-SIN-INTERES = 'Y'
023500             MOVE 'INSTALLMENT'        TO LK-PUN-ESTRATEGIA
023600             EVALUATE TRUE
023700                 WHEN WS-CAL-COMPROM-PCT <= 30
023800                     MOVE 'LOW'        TO LK-PUN-RIESGO
023900                 WHEN WS-CAL-COMPROM-PCT <= 50
024000                     MOVE 'MEDIUM'     TO LK-PUN-RIESGO
024100                 WHEN OTHER
024200                     MOVE 'HIGH'       TO LK-PUN-RIESGO
024300             END-EVALUATE
024400
024500         WHEN WS-AFORDA-CONTADO
024600             MOVE 'CASH'               TO LK-PUN-ESTRATEGIA
024700             MOVE 'LOW'                TO LK-PUN-RIESGO
024800
024900         WHEN WS-AFORDA-CUOTA
025000             MOVE 'INSTALLMENT-CAUTION' TO LK-PUN-ESTRATEGIA
025100             MOVE 'HIGH'               TO LK-PUN-RIESGO
025200
025300         WHEN OTHER
025400             MOVE 'NOT-RECOMMENDED'    TO LK-PUN-ESTRATEGIA
025500             MOVE 'CRITICAL'           TO LK-PUN-RIESGO
025600     END-EVALUATE.
025700
025800 2500-DETERMINAR-ESTRATEGIA-FIN.
025900     EXIT.
026000
026100*----------------------------------------------------------------*
026200 9000-TRAZA-DEBUG.
026300
026400     IF WS-MODO-TRAZA-ON
026500        DISPLAY 'PUNTAJE - PUNTAJE    : ' LK-PUN-PUNTAJE
026600        DISPLAY 'PUNTAJE - ESTRATEGIA : ' LK-PUN-ESTRATEGIA
026700     END-IF.
026800
026900 9000-TRAZA-DEBUG-FIN.
027000     EXIT.
027100*----------------------------------------------------------------*
