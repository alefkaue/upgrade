000100******************************************************************
000200* SUGCUOT  -  SUGERENCIA DE CANTIDAD DE CUOTAS (U7)
000300* Dado el precio de un item y el presupuesto mensual disponible
000400* del usuario, sugiere la cantidad minima de cuotas y la
000500* cantidad "comoda" de cuotas (usando el 30% del presupuesto
000600* como pago comodo), topeada a un maximo de plazo, y clasifica
000700* el resultado.  Subrutina de calculo pura, invocada desde
000800* ANALOFER sobre la oferta ganadora de cada caso Smart-Choice.
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.     SUGCUOT.
001200 AUTHOR.         N. BERGE.
001300 INSTALLATION.   PROCESADORA DE CREDITO AUSTRAL S.A.
001400 DATE-WRITTEN.   08/04/1994.
001500 DATE-COMPILED.
001600 SECURITY.       CONFIDENCIAL - USO INTERNO DEL AREA DE SISTEMAS.
001700*----------------------------------------------------------------*
001800* HISTORIAL DE MODIFICACIONES                                    *
001900*----------------------------------------------------------------*
002000* FECHA      AUTOR   PEDIDO      DESCRIPCION                     *
002100*----------------------------------------------------------------*
002200* 08/04/1994 NBE     TP-0163     VERSION INICIAL, CUOTA MINIMA
002300*                                Y CUOTA COMODA AL 30%.
002400* 14/12/1996 CPE     TP-0219     AGREGADO EL TOPE MAXIMO DE
002500*                                CUOTAS (24) Y LA CLASIFICACION
002600*                                DE FUERA DE PRESUPUESTO.
002700* 18/02/1999 RBA     TP-0261     REVISION Y2K; SIN CAMBIOS
002800*                                FUNCIONALES.
002900* 27/03/2009 RGA     TP-0326     AGREGADO REDEFINE DE DEPURACION
003000*                                SOBRE EL AREA DE CUOTAS.
003100* 27/03/2009 RGA     TP-0327     PROGRAMA INCORPORADO AL RENGLON
003200*                                DE ANALITICA COMPLEMENTARIA DEL
003300*                                PASO SMART-CHOICE (ANALOFER).
003400* 06/03/2015 RGA     TP-0358     CORREGIDO EL PASO DE LA CUOTA
003500*                                MINIMA Y LA CUOTA COMODA AL
003600*                                CONTADOR ENTERO: SE HACIA CON
003700*                                MOVE (TRUNCA) Y NO CON COMPUTE
003800*                                ROUNDED; SE PERDIA UNA CUOTA EN
003900*                                CASOS AL BORDE (EJ. 2.6 -> 2).
004000*----------------------------------------------------------------*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     UPSI-0 ON  STATUS IS WS-MODO-TRAZA-ON
004500            OFF STATUS IS WS-MODO-TRAZA-OFF.
004600
004700*----------------------------------------------------------------*
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000
005100 01  WS-CONSTANTES.
005200     05  WS-CTE-PCT-PAGO-COMODO     PIC 9(03)      VALUE 030.
005300     05  WS-CTE-TOPE-CUOTAS-MAX     PIC 9(03)      VALUE 024.
005400     05  WS-CTE-TOPE-CUOTAS-IDEAL   PIC 9(03)      VALUE 012.
005500     05  FILLER                     PIC X(02)      VALUE SPACES.
005600
005700 01  WS-INDICADORES.
005800     05  WS-IND-SIN-PRESUPUESTO     PIC X(01) VALUE 'N'.
005900         88  WS-SIN-PRESUPUESTO         VALUE 'S'.
006000     05  WS-IND-FUERA-PRESUPUESTO   PIC X(01) VALUE 'N'.
006100         88  WS-FUERA-PRESUPUESTO       VALUE 'S'.
006200     05  FILLER                     PIC X(02) VALUE SPACES.
006300
006400 01  WS-AREA-CALCULO.
006500     05  WS-CAL-PAGO-COMODO         PIC S9(10)V9999.
006600     05  WS-CAL-CUOTAS-MINIMAS      PIC S9(05)V9999.
006700     05  WS-CAL-CUOTAS-COMODAS      PIC S9(05)V9999.
006800
006900*    REDEFINE DEL AREA DE CALCULO PARA VOLCADO DE DEPURACION
007000     05  WS-AREA-CALCULO-ALFA REDEFINES WS-CAL-PAGO-COMODO
007100                                    PIC X(08).
007200     05  FILLER                     PIC X(02).
007300
007400 01  WS-CONTADORES.
007500     05  WS-CNT-CUOTAS-MINIMAS      PIC S9(03) COMP VALUE ZERO.
007600     05  WS-CNT-CUOTAS-COMODAS      PIC S9(03) COMP VALUE ZERO.
007700     05  FILLER                     PIC X(02) VALUE SPACES.
007800
007900*    CONTADOR DE INVOCACIONES, NIVEL 77 POR USO Y COSTUMBRE
008000 77  WS-CNT-LLAMADAS                PIC S9(08) COMP VALUE ZERO.
008100
008200*----------------------------------------------------------------*
008300 LINKAGE SECTION.
008400 01  LK-SUGCUOT.
008500     05  LK-SUG-ENTRADA.
008600         10  LK-SUG-PRECIO          PIC S9(10)V99.
008700         10  LK-SUG-PRESUPUESTO     PIC S9(10)V99.
008800*        REDEFINE DE ENTRADA PARA CARGA EN BLOQUE DESDE UN
008900*        FUTURO SIMULADOR DE MULTIPLES PRESUPUESTOS
009000         10  LK-SUG-ENTRADA-ALT REDEFINES LK-SUG-ENTRADA.
009100             15  LK-SUG-ENT-BLOQUE  PIC X(26).
009200     05  LK-SUG-SALIDA.
009300         10  LK-SUG-CUOTAS-MINIMAS  PIC 9(03).
009400         10  LK-SUG-PAGO-COMODO     PIC S9(10)V99.
009500         10  LK-SUG-CUOTAS-COMODAS  PIC 9(03).
009600         10  LK-SUG-CLASIFICACION   PIC X(15).
009700*        REDEFINE DE SALIDA PARA VOLCADO EN BLOQUE (TRAZA)
009800         10  LK-SUG-SALIDA-ALFA REDEFINES LK-SUG-SALIDA.
009900             15  LK-SUG-SAL-BLOQUE  PIC X(28).
010000     05  FILLER                     PIC X(04).
010100
010200*----------------------------------------------------------------*
010300 PROCEDURE DIVISION USING LK-SUGCUOT.
010400*----------------------------------------------------------------*
010500
010600     PERFORM 1000-INICIAR
010700        THRU 1000-INICIAR-FIN.
010800
010900     IF WS-SIN-PRESUPUESTO
011000        MOVE 'NO-BUDGET' TO LK-SUG-CLASIFICACION
011100     ELSE
011200        PERFORM 2000-SUGERIR-CUOTAS
011300           THRU 2000-SUGERIR-CUOTAS-FIN
011400     END-IF.
011500
011600     PERFORM 9000-TRAZA-DEBUG
011700        THRU 9000-TRAZA-DEBUG-FIN.
011800
011900     EXIT PROGRAM.
012000
012100*----------------------------------------------------------------*
012200 1000-INICIAR.
012300
012400     ADD 1 TO WS-CNT-LLAMADAS.
012500     INITIALIZE LK-SUG-SALIDA WS-INDICADORES WS-AREA-CALCULO.
012600     IF LK-SUG-PRESUPUESTO <= 0
012700        SET WS-SIN-PRESUPUESTO TO TRUE
012800     END-IF.
012900
013000 1000-INICIAR-FIN.
013100     EXIT.
013200
013300*----------------------------------------------------------------*
013400 2000-SUGERIR-CUOTAS.
013500
013600*    CANTIDAD MINIMA DE CUOTAS = PRECIO / PRESUPUESTO, PISO 1
013700     COMPUTE WS-CAL-CUOTAS-MINIMAS ROUNDED =
013800             LK-SUG-PRECIO / LK-SUG-PRESUPUESTO.
013900     IF WS-CAL-CUOTAS-MINIMAS < 1
014000        MOVE 1 TO WS-CAL-CUOTAS-MINIMAS
014100     END-IF.
014200     COMPUTE WS-CNT-CUOTAS-MINIMAS ROUNDED =
014300             WS-CAL-CUOTAS-MINIMAS.
014400     MOVE WS-CNT-CUOTAS-MINIMAS TO LK-SUG-CUOTAS-MINIMAS.
014500
014600*    PAGO COMODO = PRESUPUESTO X 30%
014700     COMPUTE WS-CAL-PAGO-COMODO ROUNDED =
014800             LK-SUG-PRESUPUESTO * WS-CTE-PCT-PAGO-COMODO / 100.
014900     COMPUTE LK-SUG-PAGO-COMODO ROUNDED = WS-CAL-PAGO-COMODO.
015000
015100*    CANTIDAD COMODA DE CUOTAS = PRECIO / PAGO COMODO, PISO 1,
015200*    TOPEADA AL MAXIMO DE PLAZO (24).
015300     COMPUTE WS-CAL-CUOTAS-COMODAS ROUNDED =
015400             LK-SUG-PRECIO / WS-CAL-PAGO-COMODO.
015500     IF WS-CAL-CUOTAS-COMODAS < 1
015600        MOVE 1 TO WS-CAL-CUOTAS-COMODAS
015700     END-IF.
015800     IF WS-CAL-CUOTAS-COMODAS > WS-CTE-TOPE-CUOTAS-MAX
015900        MOVE WS-CTE-TOPE-CUOTAS-MAX TO WS-CAL-CUOTAS-COMODAS
016000     END-IF.
016100     COMPUTE WS-CNT-CUOTAS-COMODAS ROUNDED =
016200             WS-CAL-CUOTAS-COMODAS.
016300     MOVE WS-CNT-CUOTAS-COMODAS TO LK-SUG-CUOTAS-COMODAS.
016400
016500     PERFORM 2500-CLASIFICAR-SUGERENCIA
016600        THRU 2500-CLASIFICAR-SUGERENCIA-FIN.
016700
016800 2000-SUGERIR-CUOTAS-FIN.
016900     EXIT.
017000
017100*----------------------------------------------------------------*
017200 2500-CLASIFICAR-SUGERENCIA.
017300
017400     IF WS-CNT-CUOTAS-MINIMAS > WS-CTE-TOPE-CUOTAS-MAX
017500        SET WS-FUERA-PRESUPUESTO TO TRUE
017600     END-IF.
017700
017800     EVALUATE TRUE
017900         WHEN WS-FUERA-PRESUPUESTO
018000             MOVE 'OVER-BUDGET'  TO LK-SUG-CLASIFICACION
018100         WHEN WS-CNT-CUOTAS-COMODAS <= WS-CTE-TOPE-CUOTAS-IDEAL
018200             MOVE 'IDEAL'        TO LK-SUG-CLASIFICACION
018300         WHEN OTHER
018400             MOVE 'BOTH'         TO LK-SUG-CLASIFICACION
018500     END-EVALUATE.
018600
018700 2500-CLASIFICAR-SUGERENCIA-FIN.
018800     EXIT.
018900
019000*----------------------------------------------------------------*
019100 9000-TRAZA-DEBUG.
019200
019300     IF WS-MODO-TRAZA-ON
019400        DISPLAY 'SUGCUOT - MINIMAS  : ' WS-CNT-CUOTAS-MINIMAS
019500        DISPLAY 'SUGCUOT - COMODAS  : ' WS-CNT-CUOTAS-COMODAS
019600     END-IF.
019700
019800 9000-TRAZA-DEBUG-FIN.
019900     EXIT.
020000*----------------------------------------------------------------*
