000100******************************************************************
000200* TRATAPRE  -  TRATAMIENTO DE IMPORTES EN TEXTO LIBRE (U8)
000300* Rutina de utilidad de doble uso: (1) extrae un importe
000400* numerico de un texto de precio en formato brasilero
000500* ("1.299,00") o norteamericano ("1,299.00"); (2) formatea un
000600* importe numerico como texto BRL ("R$ 9.999.999,99") o USD
000700* ("US$ 9,999,999.99").  El modo de operacion lo indica
000800* LK-TRA-MODO.  Invocada desde ANALIMPO para presentar los
000900* importes de la seccion de importacion en el informe.
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.     TRATAPRE.
001300 AUTHOR.         C. PEREZ.
001400 INSTALLATION.   PROCESADORA DE CREDITO AUSTRAL S.A.
001500 DATE-WRITTEN.   21/07/1995.
001600 DATE-COMPILED.
001700 SECURITY.       CONFIDENCIAL - USO INTERNO DEL AREA DE SISTEMAS.
001800*----------------------------------------------------------------*
001900* HISTORIAL DE MODIFICACIONES                                    *
002000*----------------------------------------------------------------*
002100* FECHA      AUTOR   PEDIDO      DESCRIPCION                     *
002200*----------------------------------------------------------------*
002300* 21/07/1995 CPE     TP-0192     VERSION INICIAL, EXTRACCION DE   TP0192  
002400*                                IMPORTE EN FORMATO BRASILERO.
002500* 09/03/1997 RBA     TP-0224     AGREGADO EL RECONOCIMIENTO DEL   TP0224  
002600*                                FORMATO NORTEAMERICANO CUANDO
002700*                                APARECEN AMBOS SEPARADORES.
002800* 30/11/1998 NBE     TP-0246     AGREGADO EL MODO DE FORMATEO     TP0246  
002900*                                DE SALIDA (BRL/USD) A PEDIDO
003000*                                DEL AREA DE INFORMES.
003100* 25/02/1999 SUR     TP-0263     REVISION Y2K; SIN CAMBIOS        TP0263  
003200*                                FUNCIONALES.
003300* 12/06/2010 RGA     TP-0331     AGREGADO SWITCH DE TRAZA (UPSI-0)TP0331  
003400*                                PARA DIAGNOSTICO EN PRODUCCION.
003500* 03/09/2013 SUR     TP-0344     REEMPLAZADA LA CONVERSION POR    TP0344  
003600*                                ACUMULACION DE DIGITOS PARTE
003700*                                ENTERA/DECIMAL, SIN RUTINAS DE
003800*                                LIBRERIA, A PEDIDO DE AUDITORIA
003900*                                DE PORTABILIDAD ENTRE EQUIPOS.
004000*----------------------------------------------------------------*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     UPSI-0 ON  STATUS IS WS-MODO-TRAZA-ON
004500            OFF STATUS IS WS-MODO-TRAZA-OFF.
004600
004700*----------------------------------------------------------------*
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000
005100 01  WS-INDICADORES.
005200     05  WS-IND-IMPORTE-VALIDO      PIC X(01) VALUE 'N'.
005300         88  WS-IMPORTE-VALIDO          VALUE 'S'.
005400     05  WS-IND-TIENE-COMA          PIC X(01) VALUE 'N'.
005500         88  WS-TIENE-COMA              VALUE 'S'.
005600     05  WS-IND-TIENE-PUNTO         PIC X(01) VALUE 'N'.
005700         88  WS-TIENE-PUNTO             VALUE 'S'.
005800     05  WS-IND-TIENE-DECIMAL       PIC X(01) VALUE 'N'.
005900         88  WS-TIENE-DECIMAL           VALUE 'S'.
006000     05  WS-IND-ENCONTRO-DIGITO     PIC X(01) VALUE 'N'.
006100         88  WS-ENCONTRO-DIGITO         VALUE 'S'.
006200     05  FILLER                     PIC X(02) VALUE SPACES.
006300
006400*    CONTADOR DE INVOCACIONES, NIVEL 77 POR USO Y COSTUMBRE
006500 77  WS-CNT-LLAMADAS                PIC S9(08) COMP VALUE ZERO.
006600
006700 01  WS-CONTADORES.
006800     05  WS-SUB-CAR                 PIC S9(04) COMP VALUE ZERO.
006900     05  WS-CNT-LONGITUD            PIC S9(04) COMP VALUE ZERO.
007000     05  WS-CNT-POS-COMA            PIC S9(04) COMP VALUE ZERO.
007100     05  WS-CNT-POS-PUNTO           PIC S9(04) COMP VALUE ZERO.
007200     05  WS-CNT-POS-DECIMAL         PIC S9(04) COMP VALUE ZERO.
007300     05  WS-CNT-CANT-COMAS          PIC S9(04) COMP VALUE ZERO.
007400     05  WS-CNT-CANT-PUNTOS         PIC S9(04) COMP VALUE ZERO.
007500     05  WS-CNT-DIG-DESPUES-SEP     PIC S9(04) COMP VALUE ZERO.
007600     05  WS-CNT-DIG-DECIMAL-ACUM    PIC S9(02) COMP VALUE ZERO.
007700     05  WS-SUB-DEST                PIC S9(04) COMP VALUE ZERO.
007800     05  WS-CNT-DIST-DER            PIC S9(04) COMP VALUE ZERO.
007900     05  WS-CNT-COCIENTE            PIC S9(04) COMP VALUE ZERO.
008000     05  WS-CNT-RESTO               PIC S9(04) COMP VALUE ZERO.
008100     05  WS-CNT-PRIMER-DIG          PIC S9(04) COMP VALUE ZERO.
008200     05  FILLER                     PIC X(02) VALUE SPACES.
008300
008400 01  WS-AREA-TEXTO.
008500     05  WS-TXT-ENTRADA             PIC X(24).
008600     05  WS-TXT-LIMPIO              PIC X(24).
008700     05  WS-TXT-CARACTER            PIC X(01).
008800     05  WS-DIGITO-NUM              PIC 9(01).
008900
009000*    REDEFINE DEL TEXTO DE ENTRADA PARA INSPECCION CARACTER A
009100*    CARACTER EN UNA TABLA DE UN BYTE POR POSICION.
009200     05  WS-TXT-ENTRADA-TABLA REDEFINES WS-TXT-ENTRADA.
009300         10  WS-TXT-ENT-CAR         PIC X(01) OCCURS 24 TIMES.
009400     05  FILLER                     PIC X(02) VALUE SPACES.
009500
009600 01  WS-AREA-CALCULO.
009700     05  WS-CAL-PARTE-ENTERA        PIC S9(10) COMP.
009800     05  WS-CAL-PARTE-DECIMAL       PIC S9(02) COMP.
009900     05  WS-CAL-IMPORTE             PIC S9(10)V99.
010000     05  FILLER                     PIC X(02) VALUE SPACES.
010100
010200 01  WS-AREA-FORMATO.
010300     05  WS-FMT-ENTERO              PIC 9(10).
010400     05  WS-FMT-DECIMAL             PIC 9(02).
010500     05  WS-FMT-GRUPO               PIC X(14).
010600     05  WS-FMT-SEPARADOR-MILES     PIC X(01).
010700     05  WS-FMT-SEPARADOR-DECIMAL   PIC X(01).
010800     05  WS-FMT-SALIDA              PIC X(18).
010900
011000*    REDEFINE DEL ENTERO PARA RECORRER LOS DIGITOS UNO A UNO
011100*    AL ARMAR LOS GRUPOS DE MILES DEL TEXTO DE SALIDA.
011200     05  WS-FMT-ENTERO-TABLA REDEFINES WS-FMT-ENTERO.
011300         10  WS-FMT-ENT-DIG         PIC X(01) OCCURS 10 TIMES.
011400     05  FILLER                     PIC X(02) VALUE SPACES.
011500
011600*----------------------------------------------------------------*
011700 LINKAGE SECTION.
011800 01  LK-TRATAPRE.
011900     05  LK-TRA-ENTRADA.
012000         10  LK-TRA-MODO            PIC X(01).
012100             88  LK-TRA-MODO-EXTRAER    VALUE 'E'.
012200             88  LK-TRA-MODO-FORMATEAR  VALUE 'F'.
012300         10  LK-TRA-MONEDA          PIC X(01).
012400             88  LK-TRA-MONEDA-BRL      VALUE 'R'.
012500             88  LK-TRA-MONEDA-USD      VALUE 'U'.
012600         10  LK-TRA-TEXTO-ENTRADA   PIC X(24).
012700*        REDEFINE DE ENTRADA RESERVADO PARA UN FUTURO MODO DE
012800*        CARGA MASIVA DESDE UN LOTE DE TEXTOS (NO SE USA HOY)
012900         10  LK-TRA-ENTRADA-ALT REDEFINES LK-TRA-ENTRADA.
013000             15  LK-TRA-ENT-BLOQUE  PIC X(26).
013100     05  LK-TRA-IMPORTE             PIC S9(10)V99.
013200     05  LK-TRA-SALIDA.
013300         10  LK-TRA-TEXTO-SALIDA    PIC X(18).
013400         10  LK-TRA-VALIDO          PIC X(01).
013500             88  LK-TRA-ES-VALIDO       VALUE 'Y'.
013600     05  FILLER                     PIC X(04).
013700
013800*----------------------------------------------------------------*
013900 PROCEDURE DIVISION USING LK-TRATAPRE.
014000*----------------------------------------------------------------*
014100
014200     PERFORM 1000-INICIAR
014300        THRU 1000-INICIAR-FIN.
014400
014500     EVALUATE TRUE
014600         WHEN LK-TRA-MODO-EXTRAER
014700             PERFORM 2000-EXTRAER-IMPORTE
014800                THRU 2000-EXTRAER-IMPORTE-FIN
014900         WHEN LK-TRA-MODO-FORMATEAR
015000             PERFORM 2500-FORMATEAR-IMPORTE
015100                THRU 2500-FORMATEAR-IMPORTE-FIN
015200     END-EVALUATE.
015300
015400     PERFORM 9000-TRAZA-DEBUG
015500        THRU 9000-TRAZA-DEBUG-FIN.
015600
015700     EXIT PROGRAM.
015800
015900*----------------------------------------------------------------*
016000 1000-INICIAR.
016100
016200     ADD 1 TO WS-CNT-LLAMADAS.
016300     INITIALIZE WS-INDICADORES WS-CONTADORES WS-AREA-TEXTO
016400                WS-AREA-CALCULO WS-AREA-FORMATO.
016500     MOVE 'N' TO LK-TRA-VALIDO.
016600     MOVE LK-TRA-TEXTO-ENTRADA TO WS-TXT-ENTRADA.
016700     MOVE '.' TO WS-FMT-SEPARADOR-MILES.
016800     MOVE ',' TO WS-FMT-SEPARADOR-DECIMAL.
016900     IF LK-TRA-MONEDA-USD
017000        MOVE ',' TO WS-FMT-SEPARADOR-MILES
017100        MOVE '.' TO WS-FMT-SEPARADOR-DECIMAL
017200     END-IF.
017300
017400 1000-INICIAR-FIN.
017500     EXIT.
017600
017700*----------------------------------------------------------------*
017800* MODO EXTRAER: TOMA UN TEXTO DE PRECIO LIBRE Y DEVUELVE EL
017900* IMPORTE NUMERICO SEGUN LAS REGLAS DE DESAMBIGUACION DE COMA
018000* Y PUNTO DEL AREA DE SISTEMAS.  SIN RUTINAS DE LIBRERIA:
018100* EL IMPORTE SE ARMA POR ACUMULACION MANUAL DE DIGITOS.
018200*----------------------------------------------------------------*
018300 2000-EXTRAER-IMPORTE.
018400
018500     PERFORM 2100-QUITAR-SIMBOLOS
018600        THRU 2100-QUITAR-SIMBOLOS-FIN.
018700
018800     IF WS-CNT-LONGITUD = 0
018900        GO TO 2000-EXTRAER-IMPORTE-FIN
019000     END-IF.
019100
019200     PERFORM 2200-DETECTAR-SEPARADORES
019300        THRU 2200-DETECTAR-SEPARADORES-FIN.
019400
019500     PERFORM 2300-DETERMINAR-SEPARADOR-DECIMAL
019600        THRU 2300-DETERMINAR-SEPARADOR-DECIMAL-FIN.
019700
019800     PERFORM 2400-ACUMULAR-DIGITO
019900        THRU 2400-ACUMULAR-DIGITO-FIN
020000        VARYING WS-SUB-CAR FROM 1 BY 1
020100          UNTIL WS-SUB-CAR > WS-CNT-LONGITUD.
020200
020300     PERFORM 2450-ARMAR-IMPORTE-FINAL
020400        THRU 2450-ARMAR-IMPORTE-FINAL-FIN.
020500
020600 2000-EXTRAER-IMPORTE-FIN.
020700     EXIT.
020800
020900*----------------------------------------------------------------*
021000 2100-QUITAR-SIMBOLOS.
021100
021200*    ELIMINA SIMBOLOS DE MONEDA (R$, US$, $) Y ESPACIOS, DEJANDO
021300*    SOLO DIGITOS, COMA Y PUNTO EN WS-TXT-LIMPIO.
021400     MOVE SPACES TO WS-TXT-LIMPIO.
021500     MOVE ZERO   TO WS-SUB-DEST.
021600     PERFORM 2110-COPIAR-CARACTER-VALIDO
021700        THRU 2110-COPIAR-CARACTER-VALIDO-FIN
021800        VARYING WS-SUB-CAR FROM 1 BY 1
021900          UNTIL WS-SUB-CAR > 24.
022000     MOVE WS-SUB-DEST TO WS-CNT-LONGITUD.
022100
022200 2100-QUITAR-SIMBOLOS-FIN.
022300     EXIT.
022400
022500*----------------------------------------------------------------*
022600 2110-COPIAR-CARACTER-VALIDO.
022700
022800     MOVE WS-TXT-ENT-CAR (WS-SUB-CAR) TO WS-TXT-CARACTER.
022900     IF (WS-TXT-CARACTER >= '0' AND WS-TXT-CARACTER <= '9')
023000        OR WS-TXT-CARACTER = ','
023100        OR WS-TXT-CARACTER = '.'
023200        ADD 1 TO WS-SUB-DEST
023300        MOVE WS-TXT-CARACTER
023400             TO WS-TXT-LIMPIO (WS-SUB-DEST:1)
023500     END-IF.
023600
023700 2110-COPIAR-CARACTER-VALIDO-FIN.
023800     EXIT.
023900
024000*----------------------------------------------------------------*
024100 2200-DETECTAR-SEPARADORES.
024200
024300     MOVE ZERO TO WS-CNT-POS-COMA WS-CNT-POS-PUNTO
024400                  WS-CNT-CANT-COMAS WS-CNT-CANT-PUNTOS.
024500     PERFORM 2210-EXAMINAR-CARACTER-LIMPIO
024600        THRU 2210-EXAMINAR-CARACTER-LIMPIO-FIN
024700        VARYING WS-SUB-CAR FROM 1 BY 1
024800          UNTIL WS-SUB-CAR > WS-CNT-LONGITUD.
024900
025000     IF WS-CNT-POS-COMA > 0
025100        SET WS-TIENE-COMA TO TRUE
025200     END-IF.
025300     IF WS-CNT-POS-PUNTO > 0
025400        SET WS-TIENE-PUNTO TO TRUE
025500     END-IF.
025600
025700 2200-DETECTAR-SEPARADORES-FIN.
025800     EXIT.
025900
026000*----------------------------------------------------------------*
026100 2210-EXAMINAR-CARACTER-LIMPIO.
026200
026300     MOVE WS-TXT-LIMPIO (WS-SUB-CAR:1) TO WS-TXT-CARACTER.
026400     IF WS-TXT-CARACTER = ','
026500        MOVE WS-SUB-CAR TO WS-CNT-POS-COMA
026600        ADD 1 TO WS-CNT-CANT-COMAS
026700     END-IF.
026800     IF WS-TXT-CARACTER = '.'
026900        MOVE WS-SUB-CAR TO WS-CNT-POS-PUNTO
027000        ADD 1 TO WS-CNT-CANT-PUNTOS
027100     END-IF.
027200
027300 2210-EXAMINAR-CARACTER-LIMPIO-FIN.
027400     EXIT.
027500
027600*----------------------------------------------------------------*
027700 2300-DETERMINAR-SEPARADOR-DECIMAL.
027800
027900*    SI HAY COMA Y PUNTO, EL SEPARADOR DECIMAL ES EL QUE APARECE
028000*    MAS A LA DERECHA.  SI SOLO HAY UNO DE LOS DOS, ES DECIMAL
028100*    UNICAMENTE SI APARECE UNA SOLA VEZ Y CON EXACTAMENTE DOS
028200*    DIGITOS DESPUES; SI NO, ES SEPARADOR DE MILES (SE DESCARTA).
028300     EVALUATE TRUE
028400         WHEN WS-TIENE-COMA AND WS-TIENE-PUNTO
028500              AND WS-CNT-POS-COMA > WS-CNT-POS-PUNTO
028600             MOVE WS-CNT-POS-COMA TO WS-CNT-POS-DECIMAL
028700             SET WS-TIENE-DECIMAL TO TRUE
028800
028900         WHEN WS-TIENE-COMA AND WS-TIENE-PUNTO
029000             MOVE WS-CNT-POS-PUNTO TO WS-CNT-POS-DECIMAL
029100             SET WS-TIENE-DECIMAL TO TRUE
029200
029300         WHEN WS-TIENE-COMA AND WS-CNT-CANT-COMAS = 1
029400             COMPUTE WS-CNT-DIG-DESPUES-SEP =
029500                     WS-CNT-LONGITUD - WS-CNT-POS-COMA
029600             IF WS-CNT-DIG-DESPUES-SEP = 2
029700                MOVE WS-CNT-POS-COMA TO WS-CNT-POS-DECIMAL
029800                SET WS-TIENE-DECIMAL TO TRUE
029900             END-IF
030000
030100         WHEN WS-TIENE-PUNTO AND WS-CNT-CANT-PUNTOS = 1
030200             COMPUTE WS-CNT-DIG-DESPUES-SEP =
030300                     WS-CNT-LONGITUD - WS-CNT-POS-PUNTO
030400             IF WS-CNT-DIG-DESPUES-SEP = 2
030500                MOVE WS-CNT-POS-PUNTO TO WS-CNT-POS-DECIMAL
030600                SET WS-TIENE-DECIMAL TO TRUE
030700             END-IF
030800
030900         WHEN OTHER
031000             CONTINUE
031100     END-EVALUATE.
031200
031300 2300-DETERMINAR-SEPARADOR-DECIMAL-FIN.
031400     EXIT.
031500
031600*----------------------------------------------------------------*
031700 2400-ACUMULAR-DIGITO.
031800
031900     MOVE WS-TXT-LIMPIO (WS-SUB-CAR:1) TO WS-TXT-CARACTER.
032000
032100     EVALUATE TRUE
032200         WHEN WS-TIENE-DECIMAL AND WS-SUB-CAR = WS-CNT-POS-DECIMAL
032300             CONTINUE
032400
032500         WHEN WS-TXT-CARACTER = ',' OR WS-TXT-CARACTER = '.'
032600             CONTINUE
032700
032800         WHEN WS-TIENE-DECIMAL AND WS-SUB-CAR > WS-CNT-POS-DECIMAL
032900             IF WS-CNT-DIG-DECIMAL-ACUM < 2
033000                MOVE WS-TXT-CARACTER TO WS-DIGITO-NUM
033100                COMPUTE WS-CAL-PARTE-DECIMAL =
033200                        WS-CAL-PARTE-DECIMAL * 10 + WS-DIGITO-NUM
033300                ADD 1 TO WS-CNT-DIG-DECIMAL-ACUM
033400             END-IF
033500
033600         WHEN OTHER
033700             MOVE WS-TXT-CARACTER TO WS-DIGITO-NUM
033800             COMPUTE WS-CAL-PARTE-ENTERA =
033900                     WS-CAL-PARTE-ENTERA * 10 + WS-DIGITO-NUM
034000     END-EVALUATE.
034100
034200 2400-ACUMULAR-DIGITO-FIN.
034300     EXIT.
034400
034500*----------------------------------------------------------------*
034600 2450-ARMAR-IMPORTE-FINAL.
034700
034800     IF WS-CNT-DIG-DECIMAL-ACUM = 1
034900        COMPUTE WS-CAL-PARTE-DECIMAL = WS-CAL-PARTE-DECIMAL * 10
035000     END-IF.
035100
035200     COMPUTE WS-CAL-IMPORTE ROUNDED =
035300             WS-CAL-PARTE-ENTERA + (WS-CAL-PARTE-DECIMAL / 100).
035400     MOVE WS-CAL-IMPORTE TO LK-TRA-IMPORTE.
035500     MOVE 'Y' TO LK-TRA-VALIDO.
035600     SET WS-IMPORTE-VALIDO TO TRUE.
035700
035800 2450-ARMAR-IMPORTE-FINAL-FIN.
035900     EXIT.
036000
036100*----------------------------------------------------------------*
036200* MODO FORMATEAR: TOMA UN IMPORTE NUMERICO Y LO DEVUELVE COMO
036300* TEXTO BRL ("R$ 9.999.999,99") O USD ("US$ 9,999,999.99").
036400* LOS GRUPOS DE MILES SE ARMAN DIGITO A DIGITO, SIN FUNCIONES
036500* DE LIBRERIA, PARA MANTENER LA PORTABILIDAD DEL PROGRAMA.
036600*----------------------------------------------------------------*
036700 2500-FORMATEAR-IMPORTE.
036800
036900*    LA PARTE ENTERA SE OBTIENE POR TRUNCAMIENTO DEL MOVE A UN
037000*    CAMPO SIN DECIMALES; LA PARTE DECIMAL, POR DIFERENCIA.
037100     MOVE LK-TRA-IMPORTE TO WS-FMT-ENTERO.
037200     COMPUTE WS-FMT-DECIMAL ROUNDED =
037300             (LK-TRA-IMPORTE - WS-FMT-ENTERO) * 100.
037400
037500     PERFORM 2550-UBICAR-PRIMER-DIGITO
037600        THRU 2550-UBICAR-PRIMER-DIGITO-FIN.
037700
037800     MOVE SPACES TO WS-FMT-GRUPO.
037900     MOVE ZERO   TO WS-SUB-DEST.
038000     PERFORM 2560-AGRUPAR-DIGITO
038100        THRU 2560-AGRUPAR-DIGITO-FIN
038200        VARYING WS-SUB-CAR FROM WS-CNT-PRIMER-DIG BY 1
038300          UNTIL WS-SUB-CAR > 10.
038400
038500     STRING WS-FMT-GRUPO (1:WS-SUB-DEST)  DELIMITED BY SIZE
038600            WS-FMT-SEPARADOR-DECIMAL       DELIMITED BY SIZE
038700            WS-FMT-DECIMAL                 DELIMITED BY SIZE
038800            INTO WS-FMT-GRUPO.
038900
039000     MOVE SPACES TO WS-FMT-SALIDA.
039100     IF LK-TRA-MONEDA-BRL
039200        STRING 'R$ ' DELIMITED BY SIZE
039300               WS-FMT-GRUPO DELIMITED BY SIZE
039400               INTO WS-FMT-SALIDA
039500     ELSE
039600        STRING 'US$ ' DELIMITED BY SIZE
039700               WS-FMT-GRUPO DELIMITED BY SIZE
039800               INTO WS-FMT-SALIDA
039900     END-IF.
040000
040100     MOVE WS-FMT-SALIDA TO LK-TRA-TEXTO-SALIDA.
040200     MOVE 'Y' TO LK-TRA-VALIDO.
040300
040400 2500-FORMATEAR-IMPORTE-FIN.
040500     EXIT.
040600
040700*----------------------------------------------------------------*
040800 2550-UBICAR-PRIMER-DIGITO.
040900
041000*    BUSCA LA PRIMERA POSICION CON DIGITO SIGNIFICATIVO (NO
041100*    CERO) EN LA PARTE ENTERA; SI EL IMPORTE ES CERO, DEJA EL
041200*    ULTIMO DIGITO PARA MOSTRAR "0".
041300     MOVE 10 TO WS-CNT-PRIMER-DIG.
041400     PERFORM 2551-EXAMINAR-DIGITO-ENTERO
041500        THRU 2551-EXAMINAR-DIGITO-ENTERO-FIN
041600        VARYING WS-SUB-CAR FROM 1 BY 1
041700          UNTIL WS-SUB-CAR > 10.
041800
041900 2550-UBICAR-PRIMER-DIGITO-FIN.
042000     EXIT.
042100
042200*----------------------------------------------------------------*
042300 2551-EXAMINAR-DIGITO-ENTERO.
042400
042500     IF NOT WS-ENCONTRO-DIGITO
042600        IF WS-FMT-ENT-DIG (WS-SUB-CAR) NOT = '0'
042700           MOVE WS-SUB-CAR TO WS-CNT-PRIMER-DIG
042800           SET WS-ENCONTRO-DIGITO TO TRUE
042900        END-IF
043000     END-IF.
043100
043200 2551-EXAMINAR-DIGITO-ENTERO-FIN.
043300     EXIT.
043400
043500*----------------------------------------------------------------*
043600 2560-AGRUPAR-DIGITO.
043700
043800*    DISTANCIA DESDE LA DERECHA DEL DIGITO ACTUAL; CADA TRES
043900*    POSICIONES (Y NO EN EL PRIMER DIGITO EMITIDO) SE INSERTA
044000*    EL SEPARADOR DE MILES.
044100     COMPUTE WS-CNT-DIST-DER = 10 - WS-SUB-CAR.
044200     COMPUTE WS-CNT-COCIENTE = WS-CNT-DIST-DER / 3.
044300     COMPUTE WS-CNT-RESTO = WS-CNT-DIST-DER
044400                           - (WS-CNT-COCIENTE * 3).
044500
044600     IF WS-SUB-CAR > WS-CNT-PRIMER-DIG AND WS-CNT-RESTO = 0
044700        ADD 1 TO WS-SUB-DEST
044800        MOVE WS-FMT-SEPARADOR-MILES
044900             TO WS-FMT-GRUPO (WS-SUB-DEST:1)
045000     END-IF.
045100
045200     ADD 1 TO WS-SUB-DEST.
045300     MOVE WS-FMT-ENT-DIG (WS-SUB-CAR)
045400          TO WS-FMT-GRUPO (WS-SUB-DEST:1).
045500
045600 2560-AGRUPAR-DIGITO-FIN.
045700     EXIT.
045800
045900*----------------------------------------------------------------*
046000 9000-TRAZA-DEBUG.
046100
046200     IF WS-MODO-TRAZA-ON
046300        DISPLAY 'TRATAPRE - VALIDO  : ' LK-TRA-VALIDO
046400        DISPLAY 'TRATAPRE - SALIDA  : ' LK-TRA-TEXTO-SALIDA
046500     END-IF.
046600
046700 9000-TRAZA-DEBUG-FIN.
046800     EXIT.
046900*----------------------------------------------------------------*
