000100*----------------------------------------------------------------*
000200* USUARIO.CPY
000300*   Registro de USUARIO (cliente) para el sistema de analisis
000400*   financiero personal.  Un registro por cliente, clave
000500*   WS-ENT-USR-ID.  Longitud fija 88.
000600*----------------------------------------------------------------*
000700 01  WS-ENT-USUARIO-REG.
000800     05  WS-ENT-USR-ID              PIC X(08).
000900     05  WS-ENT-USR-NOMBRE          PIC X(20).
001000     05  WS-ENT-USR-RENTA-MENS      PIC S9(10)V99.
001100     05  WS-ENT-USR-GASTOS-FIJOS    PIC S9(10)V99.
001200     05  WS-ENT-USR-MARGEN-PCT      PIC S9(03)V99.
001300     05  WS-ENT-USR-PRESUPUESTO     PIC S9(10)V99.
001400     05  WS-ENT-USR-COMPROMISOS     PIC S9(10)V99.
001500     05  FILLER                     PIC X(07).
