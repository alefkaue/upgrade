000100******************************************************************
000200* VIABILID  -  ANALISIS DE VIABILIDAD DE COMPRA DE UN ITEM (U5)
000300* Recibe un item individual (precio contado, precio en cuotas,
000400* cantidad de cuotas) y la situacion financiera del usuario
000500* (flujo de caja libre, compromisos vigentes, ingreso) y decide
000600* una de seis estrategias: CONTADO INMEDIATO, CUOTAS SEGURAS,
000700* CUOTAS MODERADAS, CUOTAS RIESGOSAS, AHORRAR PRIMERO o NO
000800* VIABLE.  Subrutina de calculo pura, invocada desde ANALOFER
000900* sobre la oferta ganadora de cada caso Smart-Choice.
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.     VIABILID.
001300 AUTHOR.         R. BALSIMELLI.
001400 INSTALLATION.   PROCESADORA DE CREDITO AUSTRAL S.A.
001500 DATE-WRITTEN.   02/11/1993.
001600 DATE-COMPILED.
001700 SECURITY.       CONFIDENCIAL - USO INTERNO DEL AREA DE SISTEMAS.
001800*----------------------------------------------------------------*
001900* HISTORIAL DE MODIFICACIONES                                    *
002000*----------------------------------------------------------------*
002100* FECHA      AUTOR   PEDIDO      DESCRIPCION                     *
002200*----------------------------------------------------------------*
002300* 02/11/1993 RBA     TP-0152     VERSION INICIAL, CASCADA DE
002400*                                CUATRO ESTRATEGIAS.
002500* 17/05/1996 CPE     TP-0204     AGREGADAS LAS ESTRATEGIAS DE
002600*                                AHORRAR PRIMERO Y NO VIABLE
002700*                                SOBRE MESES-PARA-AHORRAR.
002800* 09/01/1999 NBE     TP-0251     AGREGADO EL PORCENTAJE DE
002900*                                CUOTA SOBRE INGRESO A PEDIDO
003000*                                DE RIESGOS.
003100* 22/02/1999 SUR     TP-0259     REVISION Y2K; SIN CAMBIOS
003200*                                FUNCIONALES.
003300* 14/11/2006 RGA     TP-0314     AGREGADO REDEFINE DE DEPURACION
003400*                                SOBRE EL AREA DE PORCENTAJES.
003500* 14/11/2006 RGA     TP-0315     PROGRAMA INCORPORADO AL RENGLON
003600*                                DE ANALITICA COMPLEMENTARIA DEL
003700*                                PASO SMART-CHOICE (ANALOFER).
003800* 06/03/2015 RGA     TP-0359     CORREGIDO EL TRASLADO A LINKAGE
003900*                                DE LOS PORCENTAJES Y DE LOS
004000*                                MESES PARA AHORRAR: SE HACIA CON
004100*                                MOVE (TRUNCA) Y NO CON COMPUTE
004200*                                ROUNDED.  AFECTABA EL CORTE DE
004300*                                AHORRAR PRIMERO / NO VIABLE.
004400*----------------------------------------------------------------*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     UPSI-0 ON  STATUS IS WS-MODO-TRAZA-ON
004900            OFF STATUS IS WS-MODO-TRAZA-OFF.
005000
005100*----------------------------------------------------------------*
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400
005500 01  WS-CONSTANTES.
005600     05  WS-CTE-PCT-DESC-CTDO       PIC 9(03)      VALUE 010.
005700     05  WS-CTE-PCT-COMPROM-SEG     PIC 9(03)      VALUE 030.
005800     05  WS-CTE-PCT-COMPROM-MOD     PIC 9(03)      VALUE 050.
005900     05  WS-CTE-TOPE-MESES-AHORRO   PIC 9(03)      VALUE 006.
006000     05  FILLER                     PIC X(02)      VALUE SPACES.
006100
006200 01  WS-INDICADORES.
006300     05  WS-IND-AFORDA-CONTADO      PIC X(01) VALUE 'N'.
006400         88  WS-AFORDA-CONTADO          VALUE 'S'.
006500     05  WS-IND-AFORDA-CUOTA        PIC X(01) VALUE 'N'.
006600         88  WS-AFORDA-CUOTA            VALUE 'S'.
006700     05  FILLER                     PIC X(02) VALUE SPACES.
006800
006900 01  WS-AREA-CALCULO.
007000     05  WS-CAL-DISPONIBLE          PIC S9(10)V9999.
007100     05  WS-CAL-MENSUAL             PIC S9(10)V9999.
007200     05  WS-CAL-DESCUENTO           PIC S9(10)V9999.
007300     05  WS-CAL-DESC-PCT            PIC S9(05)V9999.
007400     05  WS-CAL-NUEVO-COMPROM-PCT   PIC S9(05)V9999.
007500     05  WS-CAL-MESES-AHORRO        PIC S9(05)V9999.
007600     05  WS-CAL-CUOTA-INGRESO-PCT   PIC S9(05)V9999.
007700
007800*    REDEFINE DEL AREA DE PORCENTAJES PARA VOLCADO DE DEPURACION
007900     05  WS-AREA-PCT-ALFA REDEFINES WS-CAL-NUEVO-COMPROM-PCT
008000                                    PIC X(09).
008100     05  FILLER                     PIC X(02) VALUE SPACES.
008200
008300*    CONTADOR DE INVOCACIONES, NIVEL 77 POR USO Y COSTUMBRE
008400 77  WS-CNT-LLAMADAS                PIC S9(08) COMP VALUE ZERO.
008500
008600*----------------------------------------------------------------*
008700 LINKAGE SECTION.
008800 01  LK-VIABILID.
008900     05  LK-VIA-ENTRADA.
009000         10  LK-VIA-PRECIO-CONT     PIC S9(10)V99.
009100         10  LK-VIA-PRECIO-CUOTA    PIC S9(10)V99.
009200         10  LK-VIA-CANT-CUOTAS     PIC 9(03).
009300         10  LK-VIA-INGRESO         PIC S9(10)V99.
009400         10  LK-VIA-FLUJO-LIBRE     PIC S9(10)V99.
009500         10  LK-VIA-COMPROMISOS     PIC S9(10)V99.
009600*        REDEFINE DE ENTRADA PARA VALIDACION CRUZADA (RESERVADO
009700*        PARA UN FUTURO SIMULADOR DE ESCENARIOS)
009800         10  LK-VIA-ENTRADA-ALT REDEFINES LK-VIA-ENTRADA.
009900             15  LK-VIA-ENT-BLOQUE  PIC X(41).
010000     05  LK-VIA-SALIDA.
010100         10  LK-VIA-DISPONIBLE      PIC S9(10)V99.
010200         10  LK-VIA-MENSUAL         PIC S9(10)V99.
010300         10  LK-VIA-NUEVO-COMPR-PCT PIC S9(03)V9.
010400         10  LK-VIA-MESES-AHORRO    PIC 9(03).
010500         10  LK-VIA-CUOTA-INGR-PCT  PIC S9(03)V9.
010600         10  LK-VIA-ESTRATEGIA      PIC X(20).
010700         10  LK-VIA-RIESGO          PIC X(08).
010800*        REDEFINE DE SALIDA PARA VOLCADO EN BLOQUE (TRAZA)
010900         10  LK-VIA-SALIDA-ALFA REDEFINES LK-VIA-SALIDA.
011000             15  LK-VIA-SAL-BLOQUE  PIC X(50).
011100     05  FILLER                     PIC X(04).
011200
011300*----------------------------------------------------------------*
011400 PROCEDURE DIVISION USING LK-VIABILID.
011500*----------------------------------------------------------------*
011600
011700     PERFORM 1000-INICIAR
011800        THRU 1000-INICIAR-FIN.
011900
012000     PERFORM 2000-EVALUAR-VIABILIDAD
012100        THRU 2000-EVALUAR-VIABILIDAD-FIN.
012200
012300     PERFORM 9000-TRAZA-DEBUG
012400        THRU 9000-TRAZA-DEBUG-FIN.
012500
012600     EXIT PROGRAM.
012700
012800*----------------------------------------------------------------*
012900 1000-INICIAR.
013000
013100     ADD 1 TO WS-CNT-LLAMADAS.
013200     INITIALIZE LK-VIA-SALIDA WS-INDICADORES WS-AREA-CALCULO.
013300
013400 1000-INICIAR-FIN.
013500     EXIT.
013600
013700*----------------------------------------------------------------*
013800 2000-EVALUAR-VIABILIDAD.
013900
014000*    DISPONIBLE = FLUJO LIBRE - COMPROMISOS VIGENTES
014100     COMPUTE WS-CAL-DISPONIBLE ROUNDED =
014200             LK-VIA-FLUJO-LIBRE - LK-VIA-COMPROMISOS.
014300     COMPUTE LK-VIA-DISPONIBLE ROUNDED = WS-CAL-DISPONIBLE.
014400
014500     IF LK-VIA-CANT-CUOTAS > 0
014600        COMPUTE WS-CAL-MENSUAL ROUNDED =
014700                LK-VIA-PRECIO-CUOTA / LK-VIA-CANT-CUOTAS
014800     ELSE
014900        MOVE LK-VIA-PRECIO-CUOTA TO WS-CAL-MENSUAL
015000     END-IF.
015100     COMPUTE LK-VIA-MENSUAL ROUNDED = WS-CAL-MENSUAL.
015200
015300     IF WS-CAL-DISPONIBLE >= LK-VIA-PRECIO-CONT
015400        SET WS-AFORDA-CONTADO TO TRUE
015500     END-IF.
015600     IF WS-CAL-DISPONIBLE >= WS-CAL-MENSUAL
015700        SET WS-AFORDA-CUOTA TO TRUE
015800     END-IF.
015900
016000     COMPUTE WS-CAL-DESCUENTO ROUNDED =
016100             LK-VIA-PRECIO-CUOTA - LK-VIA-PRECIO-CONT.
016200     IF LK-VIA-PRECIO-CUOTA = 0
016300        MOVE ZERO TO WS-CAL-DESC-PCT
016400     ELSE
016500        COMPUTE WS-CAL-DESC-PCT ROUNDED =
016600                WS-CAL-DESCUENTO / LK-VIA-PRECIO-CUOTA * 100
016700     END-IF.
016800
016900     IF LK-VIA-FLUJO-LIBRE <= 0
017000        MOVE 999 TO WS-CAL-NUEVO-COMPROM-PCT
017100     ELSE
017200        COMPUTE WS-CAL-NUEVO-COMPROM-PCT ROUNDED =
017300                (LK-VIA-COMPROMISOS + WS-CAL-MENSUAL)
017400                / LK-VIA-FLUJO-LIBRE * 100
017500     END-IF.
017600     COMPUTE LK-VIA-NUEVO-COMPR-PCT ROUNDED =
017700             WS-CAL-NUEVO-COMPROM-PCT.
017800
017900     IF WS-CAL-DISPONIBLE <= 0
018000        MOVE 999 TO WS-CAL-MESES-AHORRO
018100     ELSE
018200        COMPUTE WS-CAL-MESES-AHORRO ROUNDED =
018300                LK-VIA-PRECIO-CONT / WS-CAL-DISPONIBLE
018400     END-IF.
018500     COMPUTE LK-VIA-MESES-AHORRO ROUNDED = WS-CAL-MESES-AHORRO.
018600
018700     IF LK-VIA-INGRESO = 0
018800        MOVE 999 TO WS-CAL-CUOTA-INGRESO-PCT
018900     ELSE
019000        COMPUTE WS-CAL-CUOTA-INGRESO-PCT ROUNDED =
019100                WS-CAL-MENSUAL / LK-VIA-INGRESO * 100
019200     END-IF.
019300     COMPUTE LK-VIA-CUOTA-INGR-PCT ROUNDED =
019400             WS-CAL-CUOTA-INGRESO-PCT.
019500
019600     PERFORM 2500-DECIDIR-ESTRATEGIA
019700        THRU 2500-DECIDIR-ESTRATEGIA-FIN.
019800
019900 2000-EVALUAR-VIABILIDAD-FIN.
020000     EXIT.
020100
020200*----------------------------------------------------------------*
020300 2500-DECIDIR-ESTRATEGIA.
020400
020500     EVALUATE TRUE
020600         WHEN WS-AFORDA-CONTADO
020700                  AND WS-CAL-DESC-PCT >= WS-CTE-PCT-DESC-CTDO
020800             MOVE 'CASH-IMMEDIATE'     TO LK-VIA-ESTRATEGIA
020900             MOVE 'LOW'                TO LK-VIA-RIESGO
021000
021100         WHEN WS-AFORDA-CUOTA
021200                  AND WS-CAL-NUEVO-COMPROM-PCT
021300                      <= WS-CTE-PCT-COMPROM-SEG
021400             MOVE 'INSTALLMENT-SAFE'   TO LK-VIA-ESTRATEGIA
021500             MOVE 'LOW'                TO LK-VIA-RIESGO
021600
021700         WHEN WS-AFORDA-CUOTA
021800                  AND WS-CAL-NUEVO-COMPROM-PCT
021900                      <= WS-CTE-PCT-COMPROM-MOD
022000             MOVE 'INSTALLMENT-MODERATE' TO LK-VIA-ESTRATEGIA
022100             MOVE 'MEDIUM'             TO LK-VIA-RIESGO
022200
022300         WHEN WS-AFORDA-CUOTA
022400             MOVE 'INSTALLMENT-RISKY'  TO LK-VIA-ESTRATEGIA
022500             MOVE 'HIGH'               TO LK-VIA-RIESGO
022600
022700         WHEN WS-CAL-MESES-AHORRO <= WS-CTE-TOPE-MESES-AHORRO
022800             MOVE 'SAVE-FIRST'         TO LK-VIA-ESTRATEGIA
022900             MOVE 'LOW'                TO LK-VIA-RIESGO
023000
023100         WHEN OTHER
023200             MOVE 'NOT-AFFORDABLE'     TO LK-VIA-ESTRATEGIA
023300             MOVE 'CRITICAL'           TO LK-VIA-RIESGO
023400     END-EVALUATE.
023500
023600 2500-DECIDIR-ESTRATEGIA-FIN.
023700     EXIT.
023800
023900*----------------------------------------------------------------*
024000 9000-TRAZA-DEBUG.
024100
024200     IF WS-MODO-TRAZA-ON
024300        DISPLAY 'VIABILID - ESTRATEGIA : ' LK-VIA-ESTRATEGIA
024400        DISPLAY 'VIABILID - RIESGO     : ' LK-VIA-RIESGO
024500     END-IF.
024600
024700 9000-TRAZA-DEBUG-FIN.
024800     EXIT.
024900*----------------------------------------------------------------*
